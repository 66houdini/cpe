000100 IDENTIFICATION                          DIVISION.                        
000200*=================================================================        
000300 PROGRAM-ID.                             NEXMONT.                         
000400 AUTHOR.                                 V. N. ALBURQUERQUE.              
000500 INSTALLATION.                           FOURSYS CONSULTORIA.             
000600 DATE-WRITTEN.                           08/19/1991.                      
000700 DATE-COMPILED.                                                           
000800 SECURITY.                               RRPB INTERNAL USE ONLY.          
000900*=================================================================        
001000* PROGRAMA   : NEXMONT                                                    
001100* PROGRAMADOR: V. N. ALBURQUERQUE                                         
001200* ANALISTA   : J. T. ABRANTES                                             
001300* CONSULTORIA: FOURSYS                                                    
001400* DATA.......: 19/08/1991                                                 
001500*-----------------------------------------------------------------        
001600* OBJETIVO...: LER O ARQUIVO DE CENARIOS DA NEXUS E, PARA CADA            
001700*              CENARIO QUE PASSE NA VALIDACAO DE FAIXA (U1), RODAR        
001800*              100 SIMULACOES DE MONTE CARLO PERTURBANDO OS 4             
001900*              PARAMETROS DE POLITICA COM RUIDO ALEATORIO DE 10%,         
002000*              REAVALIANDO O MOTOR DE IMPACTO (PASSOS 1 A 12 DO           
002100*              U2, SEM OS INDICES DE SEGURANCA NEM O ESCORE) A            
002200*              CADA RODADA. AO FINAL DAS RODADAS, ORDENA A AMOSTRA        
002300*              DE CADA UMA DAS 4 METRICAS E GRAVA NO ARQUIVO DE           
002400*              INCERTEZA AS FAIXAS P10/P50/P90 POR INTERPOLACAO.          
002500*-----------------------------------------------------------------        
002600* ARQUIVOS                I/O                  INCLUDE/BOOK               
002700*  CENARIOS                I                   NEXSCEN                    
002800*  INCERTEZ                O                   NEXUNCT                    
002900*                                                                         
003000*-----------------------------------------------------------------        
003100* MODULOS....: NEXLOGS                                                    
003200*                                                                         
003300*-----------------------------------------------------------------        
003400*                          ALTERACOES                            *        
003500*-----------------------------------------------------------------        
003600* DATA....: 19/08/1991   PROGRAMADOR: V. N. ALBURQUERQUE                  
003700* ANALISTA: J. T. ABRANTES             CHAMADO: RRPB-0065                 
003800* OBJETIVO: VERSAO ORIGINAL - BANDAS DE INCERTEZA POR MONTE               
003900*           CARLO SOBRE OS CENARIOS AVALIADOS PELO NEXEVAL.               
004000*-----------------------------------------------------------------        
004100* DATA....: 04/03/1993   PROGRAMADOR: V. N. ALBURQUERQUE                  
004200* ANALISTA: R. P. QUEZADO              CHAMADO: RRPB-0091                 
004300* OBJETIVO: GERADOR CONGRUENTE LINEAR SUBSTITUIU A ROTINA DE              
004400*           RUIDO ANTIGA (NAO REPRODUZIA O MESMO JOB DUAS VEZES).         
004500*-----------------------------------------------------------------        
004600* DATA....: 30/09/1998   PROGRAMADOR: M. A. SEIXAS                        
004700* ANALISTA: R. P. QUEZADO              CHAMADO: RRPB-Y2K-09               
004800* OBJETIVO: REVISAO Y2K - NENHUM CAMPO DE DATA DE NEGOCIO NESTE           
004900*           PROGRAMA; NADA A ALTERAR.                                     
005000*-----------------------------------------------------------------        
005100* DATA....: 02/09/2005   PROGRAMADOR: M. A. SEIXAS                        
005200* ANALISTA: R. P. QUEZADO              CHAMADO: RRPB-0201                 
005300* OBJETIVO: CORRIGIDA A INTERPOLACAO DO PERCENTIL QUANDO A                
005400*           FRACAO DO POSTO CAI EXATAMENTE EM ZERO.                       
005500*-----------------------------------------------------------------        
005600*=================================================================        
005700                                                                          
005800                                                                          
005900*=================================================================        
006000 ENVIRONMENT                             DIVISION.                        
006100*=================================================================        
006200                                                                          
006300*-----------------------------------------------------------------        
006400 CONFIGURATION                           SECTION.                         
006500*-----------------------------------------------------------------        
006600                                                                          
006700 SPECIAL-NAMES.                                                           
006800     C01 IS TOP-OF-FORM                                                   
006900     CLASS PARM-DIGITO   IS "0" THRU "9"                                  
007000     UPSI-0 IS NEX-SW-RERUN.                                              
007100                                                                          
007200*-----------------------------------------------------------------        
007300 INPUT-OUTPUT                            SECTION.                         
007400*-----------------------------------------------------------------        
007500                                                                          
007600 FILE-CONTROL.                                                            
007700     SELECT CENARIOS  ASSIGN TO                                           
007800         CENARIOS                                                         
007900         FILE STATUS IS FS-CENARIOS.                                      
008000     SELECT INCERTEZ  ASSIGN TO                                           
008100         INCERTEZ                                                         
008200         FILE STATUS IS FS-INCERTEZ.                                      
008300                                                                          
008400*=================================================================        
008500 DATA                                    DIVISION.                        
008600*=================================================================        
008700                                                                          
008800*-----------------------------------------------------------------        
008900 FILE                                    SECTION.                         
009000*-----------------------------------------------------------------        
009100*        INPUT -  CENARIOS DA NEXUS (CEN-REG-ENTRADA)                     
009200*                               LRECL = 116                               
009300*-----------------------------------------------------------------        
009400 FD  CENARIOS                                                             
009500     RECORDING MODE IS F.                                                 
009600 COPY "NEXSCEN".                                                          
009700*-----------------------------------------------------------------        
009800*     OUTPUT-  FAIXAS DE INCERTEZA  (INC-REGISTRO)                        
009900*                               LRECL = 60                                
010000*-----------------------------------------------------------------        
010100 FD  INCERTEZ                                                             
010200     RECORDING MODE IS F.                                                 
010300 COPY "NEXUNCT".                                                          
010400                                                                          
010500*-----------------------------------------------------------------        
010600 WORKING-STORAGE                         SECTION.                         
010700*-----------------------------------------------------------------        
010800                                                                          
010900*-----------------------------------------------------------------        
011000 01  FILLER                      PIC X(050)          VALUE                
011100     "* INICIO DA WORKING - NEXMONT *".                                   
011200*-----------------------------------------------------------------        
011300                                                                          
011400*-----------------------------------------------------------------        
011500 01  FILLER                      PIC X(050)           VALUE               
011600       "========== VARIAVEL DE STATUS ========== ".                       
011700*-----------------------------------------------------------------        
011800 77  FS-CENARIOS                 PIC X(002)          VALUE SPACES.        
011900     88  FS-CENARIOS-OK            VALUE '00'.                            
012000     88  FS-CENARIOS-FIM           VALUE '10'.                            
012100 77  FS-INCERTEZ                 PIC X(002)          VALUE SPACES.        
012200     88  FS-INCERTEZ-OK            VALUE '00'.                            
012300     88  FS-INCERTEZ-FIM           VALUE '10'.                            
012400*-----------------------------------------------------------------        
012500 01  FILLER                      PIC X(050)           VALUE               
012600         "========== VARIAVEIS ACUMULADORAS ========== ".                 
012700*-----------------------------------------------------------------        
012800 77  ACU-LIDOS                   PIC 9(005)    COMP   VALUE ZERO.         
012900 77  ACU-AVALIADOS               PIC 9(005)    COMP   VALUE ZERO.         
013000*-----------------------------------------------------------------        
013100 01  FILLER                      PIC X(050)           VALUE               
013200         "========== VARIAVEL DE APOIO ==========".                       
013300*-----------------------------------------------------------------        
013400 77  WRK-PASSOU                  PIC X(001)          VALUE SPACES.        
013500     88  WRK-PASSOU-SIM          VALUE 'S'.                               
013600     88  WRK-PASSOU-NAO          VALUE 'N'.                               
013700 77  WRK-SUB-PARM                PIC 9(001)    COMP   VALUE ZERO.         
013800 77  WRK-MODULO                  PIC X(008)          VALUE                
013900          "NEXLOGS".                                                      
014000*-----------------------------------------------------------------        
014100* AREA DE TRABALHO DO MOTOR DE CALCULO DE IMPACTO (U2), PASSOS            
014200* 1 A 12 SOMENTE (SEM OS INDICES DE SEGURANCA NEM O ESCORE DE             
014300* SUSTENTABILIDADE). REPETIDA AQUI PORQUE O NEXMONT RODA SOZINHO          
014400* NO JOB, SEM OS RESULTADOS DO NEXEVAL DISPONIVEIS.                       
014500*-----------------------------------------------------------------        
014600 01  WRK-CALCULO-IMPACTO.                                                 
014700     05  WRK-PROD-ALIM        PIC S9(07)V9999 COMP-3.                     
014800     05  WRK-DEM-AGUA-ALIM    PIC S9(07)V9999 COMP-3.                     
014900     05  WRK-DEM-ENER-ALIM    PIC S9(07)V9999 COMP-3.                     
015000     05  WRK-ENER-TOTAL       PIC S9(07)V9999 COMP-3.                     
015100     05  WRK-ENER-RENOV       PIC S9(07)V9999 COMP-3.                     
015200     05  WRK-ENER-FOSSIL      PIC S9(07)V9999 COMP-3.                     
015300     05  WRK-CO2              PIC S9(07)V9999 COMP-3.                     
015400     05  WRK-DEM-AGUA-ENER    PIC S9(07)V9999 COMP-3.                     
015500     05  WRK-DEM-AGUA-DOM     PIC S9(07)V9999 COMP-3.                     
015600     05  WRK-DEM-AGUA-TOTAL   PIC S9(07)V9999 COMP-3.                     
015700     05  WRK-IDX-ESTR-AGUA    PIC S9(01)V9999 COMP-3.                     
015800     05  WRK-PROD-ALIM-AJUST  PIC S9(07)V9999 COMP-3.                     
015900     05  FILLER               PIC X(06).                                  
016000*-----------------------------------------------------------------        
016100* PARAMETROS BASE DO CENARIO (COPIADOS DE CEN-TAB-PARAMETROS              
016200* APOS O PREENCHIMENTO DE DEFAULT) E SUAS VERSOES PERTURBADAS             
016300* POR RODADA DE SIMULACAO (F=ALIM  R=RENOV  W=AGUA  G=POP).               
016400*-----------------------------------------------------------------        
016500 01  WRK-TAB-PARM-BASE.                                                   
016600     05  WRK-PARM-BASE   OCCURS 4 TIMES PIC S9V9999 COMP-3.               
016700     05  FILLER          PIC X(04).                                       
016800 01  WRK-TAB-PARM-PERTURB.                                                
016900     05  WRK-PARM-PERTURB OCCURS 4 TIMES PIC S9V9999 COMP-3.              
017000     05  FILLER           PIC X(04).                                      
017100*-----------------------------------------------------------------        
017200* GERADOR CONGRUENTE LINEAR (PARK-MILLER, MULTIPLICADOR 16807,            
017300* MODULO 2**31-1) E RUIDO NORMAL PELA SOMA DE 12 UNIFORMES.               
017400*-----------------------------------------------------------------        
017500 77  WRK-SEMENTE              PIC 9(09)       COMP                        
017600                               VALUE 20231231.                            
017700 77  WRK-PRODUTO               PIC 9(18)       COMP.                      
017800 77  WRK-QUOCIENTE             PIC 9(09)       COMP.                      
017900 77  WRK-UNIFORME              PIC 9V9999999   COMP-3.                    
018000 77  WRK-SOMA-UNIF             PIC 9(02)V9999999 COMP-3.                  
018100 77  WRK-RUIDO-NORMAL          PIC S9(02)V9999 COMP-3.                    
018200*-----------------------------------------------------------------        
018300* CONTROLE DAS 100 RODADAS DE SIMULACAO E DA AMOSTRA COLETADA             
018400* DAS 4 METRICAS DE SAIDA (1=CO2  2=AGUA  3=ALIM  4=ESTRESSE).            
018500*-----------------------------------------------------------------        
018600 77  WRK-QT-SIMULACOES         PIC 9(03)       COMP                       
018700                               VALUE 100.                                 
018800 77  WRK-SUB-SIM               PIC 9(03)       COMP.                      
018900 77  WRK-QT-SIMULOK            PIC 9(03)       COMP.                      
019000 77  WRK-SUB-METRICA           PIC 9(01)       COMP.                      
019100 01  WRK-TAB-AMOSTRAS.                                                    
019200     05  WRK-METRICA  OCCURS 4 TIMES.                                     
019300         10  WRK-AM-VALOR OCCURS 100 TIMES PIC S9(07)V9999 COMP-3.        
019400     05  FILLER       PIC X(04).                                          
019500*-----------------------------------------------------------------        
019600* NOMES DAS 4 METRICAS, MESMA ORDEM DE WRK-AM-VALOR, GRAVADOS             
019700* EM INC-METRICA NO ARQUIVO DE INCERTEZA.                                 
019800*-----------------------------------------------------------------        
019900 01  MET-NOMES-PLANO.                                                     
020000     05  MET-NOME-CO2   PIC X(20) VALUE "CO2 EMISSIONS".                  
020100     05  MET-NOME-AGUA  PIC X(20) VALUE "WATER DEMAND".                   
020200     05  MET-NOME-ALIM  PIC X(20) VALUE "FOOD PRODUCTION".                
020300     05  MET-NOME-ESTR  PIC X(20) VALUE "WATER STRESS INDEX".             
020400     05  FILLER         PIC X(04) VALUE SPACES.                           
020500 01  MET-TAB-NOMES REDEFINES MET-NOMES-PLANO.                             
020600     05  MET-NOME       OCCURS 4 TIMES PIC X(20).                         
020700     05  FILLER         PIC X(04).                                        
020800*-----------------------------------------------------------------        
020900* TABELA DE TRABALHO PARA ORDENACAO (BOLHA) DE UMA METRICA POR            
021000* VEZ, E AREA DE CALCULO DO PERCENTIL POR INTERPOLACAO LINEAR.            
021100*-----------------------------------------------------------------        
021200 01  WRK-TAB-ORDENADA.                                                    
021300     05  WRK-ORD-VALOR  OCCURS 100 TIMES PIC S9(07)V9999 COMP-3.          
021400     05  FILLER         PIC X(04).                                        
021500 77  WRK-SUB-I                 PIC 9(03)       COMP.                      
021600 77  WRK-SUB-J                 PIC 9(03)       COMP.                      
021700 77  WRK-TROCA                 PIC S9(07)V9999 COMP-3.                    
021800 77  WRK-NIVEL-P                PIC 9(02)       COMP.                     
021900 77  WRK-RANK                  PIC 9(02)V9999  COMP-3.                    
022000 77  WRK-RANK-INT               PIC 9(03)       COMP.                     
022100 77  WRK-FRACAO                 PIC 9(01)V9999  COMP-3.                   
022200 77  WRK-SUB-LO                 PIC 9(03)       COMP.                     
022300 77  WRK-SUB-HI                 PIC 9(03)       COMP.                     
022400 77  WRK-VALOR-LO               PIC S9(07)V9999 COMP-3.                   
022500 77  WRK-VALOR-HI               PIC S9(07)V9999 COMP-3.                   
022600 77  WRK-PCT-RESULTADO          PIC S9(07)V99   COMP-3.                   
022700*-----------------------------------------------------------------        
022800* RESULTADO DOS 3 PERCENTIS DA METRICA CORRENTE, ANTES DE                 
022900* GRAVAR O REGISTRO DE SAIDA.                                             
023000*-----------------------------------------------------------------        
023100 01  WRK-PERCENTIS-CALC.                                                  
023200     05  WRK-P10   PIC S9(07)V99 COMP-3.                                  
023300     05  WRK-P50   PIC S9(07)V99 COMP-3.                                  
023400     05  WRK-P90   PIC S9(07)V99 COMP-3.                                  
023500     05  FILLER    PIC X(04).                                             
023600*-----------------------------------------------------------------        
023700 01  FILLER                      PIC X(050)           VALUE               
023800         "========== BOOK'S  ==========".                                 
023900*-----------------------------------------------------------------        
024000 COPY "NEXCNST".                                                          
024100 COPY "NEXERRO".                                                          
024200 COPY "NEXMSGE".                                                          
024300*-----------------------------------------------------------------        
024400 01  FILLER                      PIC X(050)          VALUE                
024500     "* FIM DA WORKING - NEXMONT *".                                      
024600*-----------------------------------------------------------------        
024700*=================================================================        
024800 PROCEDURE                               DIVISION.                        
024900*=================================================================        
025000 0000-PRINCIPAL.                                                          
025100                                                                          
025200         PERFORM 0100-INICIAR.                                            
025300         PERFORM 0200-PROCESSAR                                           
025400             UNTIL NOT FS-CENARIOS-OK.                                    
025500         PERFORM 0300-FINALIZAR.                                          
025600         STOP RUN.                                                        
025700                                                                          
025800 0000-PRINCIPAL-FIM.                     EXIT.                            
025900*-----------------------------------------------------------------        
026000 0100-INICIAR                            SECTION.                         
026100*-----------------------------------------------------------------        
026200                                                                          
026300         OPEN INPUT  CENARIOS                                             
026400              OUTPUT INCERTEZ.                                            
026500                                                                          
026600         PERFORM 0106-TESTAR-STATUS-CENARIOS                              
026700             THRU 0110-LEITURA-FIM.                                       
026800                                                                          
026900 0100-INICIAR-FIM.                       EXIT.                            
027000*-----------------------------------------------------------------        
027100 0105-TESTAR-STATUS                      SECTION.                         
027200*-----------------------------------------------------------------        
027300 0106-TESTAR-STATUS-CENARIOS.                                             
027400                                                                          
027500         IF NOT FS-CENARIOS-OK                                            
027600             MOVE ERR-MSG-ABERTURA  TO ERR-DESCRICAO                      
027700             MOVE FS-CENARIOS       TO ERR-STATUS-ARQUIVO                 
027800             MOVE '0106-CENARIOS'   TO ERR-PARAGRAFO                      
027900             PERFORM 9999-TRATA-ERRO                                      
028000         END-IF.                                                          
028100                                                                          
028200 0107-TESTAR-STATUS-INCERTEZ.                                             
028300                                                                          
028400         IF NOT FS-INCERTEZ-OK                                            
028500             MOVE ERR-MSG-ABERTURA  TO ERR-DESCRICAO                      
028600             MOVE FS-INCERTEZ       TO ERR-STATUS-ARQUIVO                 
028700             MOVE '0107-INCERTEZ'   TO ERR-PARAGRAFO                      
028800             PERFORM 9999-TRATA-ERRO                                      
028900         END-IF.                                                          
029000                                                                          
029100 0105-TESTAR-STATUS-FIM.                 EXIT.                            
029200*-----------------------------------------------------------------        
029300 0110-LEITURA                            SECTION.                         
029400*-----------------------------------------------------------------        
029500                                                                          
029600         READ CENARIOS.                                                   
029700         IF FS-CENARIOS-OK OR FS-CENARIOS-FIM                             
029800             GO TO 0110-LEITURA-FIM                                       
029900         END-IF.                                                          
030000                                                                          
030100         MOVE ERR-MSG-LEITURA   TO ERR-DESCRICAO                          
030200         MOVE FS-CENARIOS       TO ERR-STATUS-ARQUIVO                     
030300         MOVE '0110-LEITURA'    TO ERR-PARAGRAFO                          
030400         PERFORM 9999-TRATA-ERRO.                                         
030500                                                                          
030600 0110-LEITURA-FIM.                       EXIT.                            
030700*-----------------------------------------------------------------        
030800 0200-PROCESSAR                          SECTION.                         
030900*-----------------------------------------------------------------        
031000                                                                          
031100         ADD 1 TO ACU-LIDOS.                                              
031200         PERFORM 0210-VALIDA-REG.                                         
031300                                                                          
031400         IF WRK-PASSOU-SIM                                                
031500             ADD 1                  TO ACU-AVALIADOS                      
031600             PERFORM 0215-COPIA-BASE                                      
031700             PERFORM 0400-AVALIA-MONTECARLO                               
031800         END-IF.                                                          
031900                                                                          
032000         PERFORM 0110-LEITURA.                                            
032100                                                                          
032200 0200-PROCESSAR-FIM.                     EXIT.                            
032300*-----------------------------------------------------------------        
032400 0210-VALIDA-REG                         SECTION.                         
032500*-----------------------------------------------------------------        
032600* MESMA VALIDACAO DE FAIXA DO NEXEVAL (U1), SEM A MONTAGEM DE             
032700* MENSAGEM - CENARIO FORA DA FAIXA E APENAS IGNORADO AQUI.                
032800*-----------------------------------------------------------------        
032900                                                                          
033000         MOVE 'S'                TO WRK-PASSOU.                           
033100                                                                          
033200         PERFORM 0212-VALIDA-PARM                                         
033300             VARYING WRK-SUB-PARM FROM 1 BY 1                             
033400             UNTIL WRK-SUB-PARM > 4.                                      
033500                                                                          
033600 0210-VALIDA-REG-FIM.                    EXIT.                            
033700*-----------------------------------------------------------------        
033800 0212-VALIDA-PARM                        SECTION.                         
033900*-----------------------------------------------------------------        
034000                                                                          
034100         IF CEN-PARM-OMITIDO (WRK-SUB-PARM) NOT EQUAL 'Y'                 
034200             MOVE CNS-LIMITE-DFT (WRK-SUB-PARM)                           
034300                 TO CEN-PARM-VALOR (WRK-SUB-PARM)                         
034400         END-IF.                                                          
034500                                                                          
034600         IF CEN-PARM-VALOR (WRK-SUB-PARM)                                 
034700                 < CNS-LIMITE-MIN (WRK-SUB-PARM)                          
034800             OR CEN-PARM-VALOR (WRK-SUB-PARM)                             
034900                 > CNS-LIMITE-MAX (WRK-SUB-PARM)                          
035000             MOVE 'N'         TO WRK-PASSOU                               
035100         END-IF.                                                          
035200                                                                          
035300 0212-VALIDA-PARM-FIM.                   EXIT.                            
035400*-----------------------------------------------------------------        
035500 0215-COPIA-BASE                         SECTION.                         
035600*-----------------------------------------------------------------        
035700* COPIA OS 4 PARAMETROS JA DEFAULTADOS/VALIDADOS PARA A AREA              
035800* BASE, QUE A PERTURBACAO DE CADA RODADA TOMA COMO PONTO DE               
035900* PARTIDA (WRK-PARM-PERTURB NUNCA ALTERA O CENARIO ORIGINAL).             
036000*-----------------------------------------------------------------        
036100                                                                          
036200         PERFORM 0216-COPIA-PARM                                          
036300             VARYING WRK-SUB-PARM FROM 1 BY 1                             
036400             UNTIL WRK-SUB-PARM > 4.                                      
036500                                                                          
036600 0215-COPIA-BASE-FIM.                    EXIT.                            
036700*-----------------------------------------------------------------        
036800 0216-COPIA-PARM                         SECTION.                         
036900*-----------------------------------------------------------------        
037000                                                                          
037100         MOVE CEN-PARM-VALOR (WRK-SUB-PARM)                               
037200             TO WRK-PARM-BASE (WRK-SUB-PARM).                             
037300                                                                          
037400 0216-COPIA-PARM-FIM.                    EXIT.                            
037500*-----------------------------------------------------------------        
037600 0400-AVALIA-MONTECARLO                  SECTION.                         
037700*-----------------------------------------------------------------        
037800* RODA AS WRK-QT-SIMULACOES (100) SIMULACOES DO CENARIO CORRENTE          
037900* E, SE HOUVE AO MENOS UMA RODADA VALIDA, GRAVA AS 4 FAIXAS DE            
038000* INCERTEZA (U3).                                                         
038100*-----------------------------------------------------------------        
038200                                                                          
038300         MOVE 0                   TO WRK-QT-SIMULOK.                      
038400                                                                          
038500         PERFORM 0410-RODA-SIMULACAO                                      
038600             VARYING WRK-SUB-SIM FROM 1 BY 1                              
038700             UNTIL WRK-SUB-SIM > WRK-QT-SIMULACOES.                       
038800                                                                          
038900         IF WRK-QT-SIMULOK > 0                                            
039000             PERFORM 0440-GRAVA-BANDAS                                    
039100         END-IF.                                                          
039200                                                                          
039300 0400-AVALIA-MONTECARLO-FIM.             EXIT.                            
039400*-----------------------------------------------------------------        
039500 0410-RODA-SIMULACAO                     SECTION.                         
039600*-----------------------------------------------------------------        
039700                                                                          
039800         PERFORM 0420-PERTURBA-PARM                                       
039900             VARYING WRK-SUB-PARM FROM 1 BY 1                             
040000             UNTIL WRK-SUB-PARM > 4.                                      
040100                                                                          
040200         PERFORM 0430-CALCULA-BASE.                                       
040300                                                                          
040400         ADD 1                    TO WRK-QT-SIMULOK.                      
040500         MOVE WRK-CO2                                                     
040600             TO WRK-AM-VALOR (1 WRK-QT-SIMULOK).                          
040700         MOVE WRK-DEM-AGUA-TOTAL                                          
040800             TO WRK-AM-VALOR (2 WRK-QT-SIMULOK).                          
040900         MOVE WRK-PROD-ALIM-AJUST                                         
041000             TO WRK-AM-VALOR (3 WRK-QT-SIMULOK).                          
041100         MOVE WRK-IDX-ESTR-AGUA                                           
041200             TO WRK-AM-VALOR (4 WRK-QT-SIMULOK).                          
041300                                                                          
041400 0410-RODA-SIMULACAO-FIM.                EXIT.                            
041500*-----------------------------------------------------------------        
041600 0420-PERTURBA-PARM                      SECTION.                         
041700*-----------------------------------------------------------------        
041800* APLICA UM RUIDO GAUSSIANO MULTIPLICATIVO DE 10% AO PARAMETRO            
041900* BASE E RECORTA O RESULTADO DE VOLTA NOS LIMITES LEGAIS (U3).            
042000*-----------------------------------------------------------------        
042100                                                                          
042200         PERFORM 0421-GERA-NORMAL.                                        
042300                                                                          
042400         COMPUTE WRK-PARM-PERTURB (WRK-SUB-PARM) =                        
042500             WRK-PARM-BASE (WRK-SUB-PARM) *                               
042600             (1 + WRK-RUIDO-NORMAL * 0.10).                               
042700                                                                          
042800         IF WRK-PARM-PERTURB (WRK-SUB-PARM)                               
042900                 < CNS-LIMITE-MIN (WRK-SUB-PARM)                          
043000             MOVE CNS-LIMITE-MIN (WRK-SUB-PARM)                           
043100                 TO WRK-PARM-PERTURB (WRK-SUB-PARM)                       
043200         END-IF.                                                          
043300                                                                          
043400         IF WRK-PARM-PERTURB (WRK-SUB-PARM)                               
043500                 > CNS-LIMITE-MAX (WRK-SUB-PARM)                          
043600             MOVE CNS-LIMITE-MAX (WRK-SUB-PARM)                           
043700                 TO WRK-PARM-PERTURB (WRK-SUB-PARM)                       
043800         END-IF.                                                          
043900                                                                          
044000 0420-PERTURBA-PARM-FIM.                 EXIT.                            
044100*-----------------------------------------------------------------        
044200 0421-GERA-NORMAL                        SECTION.                         
044300*-----------------------------------------------------------------        
044400* APROXIMA UM RUIDO NORMAL(0,1) PELA SOMA DE 12 UNIFORMES(0,1)            
044500* MENOS 6 (TEOREMA DO LIMITE CENTRAL - MEDIA=0  DESVIO=1).                
044600*-----------------------------------------------------------------        
044700                                                                          
044800         MOVE 0                   TO WRK-SOMA-UNIF.                       
044900                                                                          
045000         PERFORM 0422-GERA-UNIFORME 12 TIMES.                             
045100                                                                          
045200         COMPUTE WRK-RUIDO-NORMAL = WRK-SOMA-UNIF - 6.                    
045300                                                                          
045400 0421-GERA-NORMAL-FIM.                   EXIT.                            
045500*-----------------------------------------------------------------        
045600 0422-GERA-UNIFORME                      SECTION.                         
045700*-----------------------------------------------------------------        
045800* GERADOR CONGRUENTE LINEAR DE PARK-MILLER - SEMENTE(N+1) =               
045900* (SEMENTE(N) * 16807) MOD (2**31 - 1). UNIFORME = SEMENTE/MOD.           
046000*-----------------------------------------------------------------        
046100                                                                          
046200         COMPUTE WRK-PRODUTO = WRK-SEMENTE * 16807.                       
046300                                                                          
046400         DIVIDE WRK-PRODUTO BY 2147483647                                 
046500             GIVING WRK-QUOCIENTE                                         
046600             REMAINDER WRK-SEMENTE.                                       
046700                                                                          
046800         COMPUTE WRK-UNIFORME = WRK-SEMENTE / 2147483647.                 
046900                                                                          
047000         ADD WRK-UNIFORME         TO WRK-SOMA-UNIF.                       
047100                                                                          
047200 0422-GERA-UNIFORME-FIM.                 EXIT.                            
047300*-----------------------------------------------------------------        
047400 0430-CALCULA-BASE                       SECTION.                         
047500*-----------------------------------------------------------------        
047600* MOTOR DE CALCULO DE IMPACTO DA NEXUS (U2), PASSOS 1 A 12                
047700* SOMENTE, SOBRE OS PARAMETROS PERTURBADOS DA RODADA CORRENTE.            
047800* F=ALIM(1)  R=RENOV(2)  W=AGUA(3)  G=POP(4).                             
047900*-----------------------------------------------------------------        
048000                                                                          
048100         COMPUTE WRK-PROD-ALIM =                                          
048200             CNS-BASE-ALIM * WRK-PARM-PERTURB (1) *                       
048300             WRK-PARM-PERTURB (4).                                        
048400                                                                          
048500         COMPUTE WRK-DEM-AGUA-ALIM =                                      
048600             WRK-PROD-ALIM * CNS-COEF-AGUA-ALIM *                         
048700             (1 - CNS-EFET-CONSERV-ALM * WRK-PARM-PERTURB (3)).           
048800                                                                          
048900         COMPUTE WRK-DEM-ENER-ALIM =                                      
049000             WRK-PROD-ALIM * CNS-COEF-ENER-ALIM.                          
049100                                                                          
049200         COMPUTE WRK-ENER-TOTAL =                                         
049300             CNS-BASE-ENER * WRK-PARM-PERTURB (4).                        
049400                                                                          
049500         COMPUTE WRK-ENER-RENOV =                                         
049600             WRK-ENER-TOTAL * WRK-PARM-PERTURB (2).                       
049700                                                                          
049800         COMPUTE WRK-ENER-FOSSIL =                                        
049900             WRK-ENER-TOTAL * (1 - WRK-PARM-PERTURB (2)).                 
050000                                                                          
050100         COMPUTE WRK-CO2 =                                                
050200             WRK-ENER-FOSSIL * CNS-FATOR-CO2.                             
050300                                                                          
050400         COMPUTE WRK-DEM-AGUA-ENER =                                      
050500             WRK-ENER-FOSSIL * CNS-COEF-AGUA-FOSSIL +                     
050600             WRK-ENER-RENOV  * CNS-COEF-AGUA-RENOV.                       
050700                                                                          
050800         COMPUTE WRK-DEM-AGUA-DOM =                                       
050900             CNS-BASE-AGUA-DOM * WRK-PARM-PERTURB (4).                    
051000                                                                          
051100         COMPUTE WRK-DEM-AGUA-TOTAL =                                     
051200             (WRK-DEM-AGUA-ALIM + WRK-DEM-AGUA-ENER +                     
051300              WRK-DEM-AGUA-DOM) *                                         
051400             (1 - CNS-EFET-CONSERV-DEM * WRK-PARM-PERTURB (3)).           
051500                                                                          
051600         COMPUTE WRK-IDX-ESTR-AGUA =                                      
051700             WRK-DEM-AGUA-TOTAL / CNS-BASE-AGUA-DISP.                     
051800         IF WRK-IDX-ESTR-AGUA > 1                                         
051900             MOVE 1               TO WRK-IDX-ESTR-AGUA                    
052000         END-IF.                                                          
052100                                                                          
052200         COMPUTE WRK-PROD-ALIM-AJUST =                                    
052300             WRK-PROD-ALIM *                                              
052400             (1 - CNS-FATOR-PENAL-ESTR * WRK-IDX-ESTR-AGUA).              
052500                                                                          
052600 0430-CALCULA-BASE-FIM.                  EXIT.                            
052700*-----------------------------------------------------------------        
052800 0440-GRAVA-BANDAS                       SECTION.                         
052900*-----------------------------------------------------------------        
053000                                                                          
053100         PERFORM 0441-PROCESSA-METRICA                                    
053200             VARYING WRK-SUB-METRICA FROM 1 BY 1                          
053300             UNTIL WRK-SUB-METRICA > 4.                                   
053400                                                                          
053500 0440-GRAVA-BANDAS-FIM.                  EXIT.                            
053600*-----------------------------------------------------------------        
053700 0441-PROCESSA-METRICA                   SECTION.                         
053800*-----------------------------------------------------------------        
053900* COPIA A AMOSTRA DA METRICA CORRENTE PARA A TABELA DE TRABALHO,          
054000* ORDENA E CALCULA OS 3 PERCENTIS ANTES DE GRAVAR O REGISTRO.             
054100*-----------------------------------------------------------------        
054200                                                                          
054300         PERFORM 0442-COPIA-AMOSTRA                                       
054400             VARYING WRK-SUB-I FROM 1 BY 1                                
054500             UNTIL WRK-SUB-I > WRK-QT-SIMULOK.                            
054600                                                                          
054700         PERFORM 0443-ORDENA-AMOSTRA.                                     
054800                                                                          
054900         MOVE 10                  TO WRK-NIVEL-P.                         
055000         PERFORM 0444-CALCULA-PERCENTIL.                                  
055100         MOVE WRK-PCT-RESULTADO   TO WRK-P10.                             
055200                                                                          
055300         MOVE 50                  TO WRK-NIVEL-P.                         
055400         PERFORM 0444-CALCULA-PERCENTIL.                                  
055500         MOVE WRK-PCT-RESULTADO   TO WRK-P50.                             
055600                                                                          
055700         MOVE 90                  TO WRK-NIVEL-P.                         
055800         PERFORM 0444-CALCULA-PERCENTIL.                                  
055900         MOVE WRK-PCT-RESULTADO   TO WRK-P90.                             
056000                                                                          
056100         PERFORM 0445-GRAVA-REG-INCERTEZA.                                
056200                                                                          
056300 0441-PROCESSA-METRICA-FIM.              EXIT.                            
056400*-----------------------------------------------------------------        
056500 0442-COPIA-AMOSTRA                      SECTION.                         
056600*-----------------------------------------------------------------        
056700                                                                          
056800         MOVE WRK-AM-VALOR (WRK-SUB-METRICA WRK-SUB-I)                    
056900             TO WRK-ORD-VALOR (WRK-SUB-I).                                
057000                                                                          
057100 0442-COPIA-AMOSTRA-FIM.                 EXIT.                            
057200*-----------------------------------------------------------------        
057300 0443-ORDENA-AMOSTRA                     SECTION.                         
057400*-----------------------------------------------------------------        
057500* ORDENACAO POR BOLHA, CRESCENTE, DOS WRK-QT-SIMULOK ELEMENTOS            
057600* VALIDOS DA AMOSTRA CORRENTE EM WRK-TAB-ORDENADA.                        
057700*-----------------------------------------------------------------        
057800                                                                          
057900         PERFORM 0446-PASSO-ORDENACAO                                     
058000             VARYING WRK-SUB-I FROM 1 BY 1                                
058100             UNTIL WRK-SUB-I >= WRK-QT-SIMULOK.                           
058200                                                                          
058300 0443-ORDENA-AMOSTRA-FIM.                EXIT.                            
058400*-----------------------------------------------------------------        
058500 0444-CALCULA-PERCENTIL                  SECTION.                         
058600*-----------------------------------------------------------------        
058700* PERCENTIL WRK-NIVEL-P (10/50/90) POR INTERPOLACAO LINEAR ENTRE          
058800* OS 2 ELEMENTOS VIZINHOS DO POSTO FRACIONARIO NA AMOSTRA JA              
058900* ORDENADA (CORRIGIDO P/ FRACAO ZERO NO CHAMADO RRPB-0201).               
059000*-----------------------------------------------------------------        
059100                                                                          
059200         COMPUTE WRK-RANK =                                               
059300             (WRK-NIVEL-P / 100) * (WRK-QT-SIMULOK - 1).                  
059400                                                                          
059500         MOVE WRK-RANK            TO WRK-RANK-INT.                        
059600         COMPUTE WRK-FRACAO = WRK-RANK - WRK-RANK-INT.                    
059700         COMPUTE WRK-SUB-LO = WRK-RANK-INT + 1.                           
059800         MOVE WRK-ORD-VALOR (WRK-SUB-LO) TO WRK-VALOR-LO.                 
059900                                                                          
060000         IF WRK-FRACAO EQUAL 0                                            
060100             COMPUTE WRK-PCT-RESULTADO ROUNDED = WRK-VALOR-LO             
060200         ELSE                                                             
060300             COMPUTE WRK-SUB-HI = WRK-SUB-LO + 1                          
060400             MOVE WRK-ORD-VALOR (WRK-SUB-HI) TO WRK-VALOR-HI              
060500             COMPUTE WRK-PCT-RESULTADO ROUNDED =                          
060600                 WRK-VALOR-LO +                                           
060700                 WRK-FRACAO * (WRK-VALOR-HI - WRK-VALOR-LO)               
060800         END-IF.                                                          
060900                                                                          
061000 0444-CALCULA-PERCENTIL-FIM.             EXIT.                            
061100*-----------------------------------------------------------------        
061200 0445-GRAVA-REG-INCERTEZA                SECTION.                         
061300*-----------------------------------------------------------------        
061400                                                                          
061500         MOVE CEN-ID              TO INC-ID.                              
061600         MOVE MET-NOME (WRK-SUB-METRICA) TO INC-METRICA.                  
061700         MOVE WRK-P10             TO INC-P10.                             
061800         MOVE WRK-P50             TO INC-P50.                             
061900         MOVE WRK-P90             TO INC-P90.                             
062000                                                                          
062100         WRITE INC-REGISTRO.                                              
062200                                                                          
062300         IF NOT FS-INCERTEZ-OK                                            
062400             MOVE ERR-MSG-GRAVACAO TO ERR-DESCRICAO                       
062500             MOVE FS-INCERTEZ      TO ERR-STATUS-ARQUIVO                  
062600             MOVE '0445-GRAVA'     TO ERR-PARAGRAFO                       
062700             PERFORM 9999-TRATA-ERRO                                      
062800         END-IF.                                                          
062900                                                                          
063000 0445-GRAVA-REG-INCERTEZA-FIM.           EXIT.                            
063100*-----------------------------------------------------------------        
063200 0446-PASSO-ORDENACAO                    SECTION.                         
063300*-----------------------------------------------------------------        
063400                                                                          
063500         PERFORM 0447-COMPARA-TROCA                                       
063600             VARYING WRK-SUB-J FROM 1 BY 1                                
063700             UNTIL WRK-SUB-J > (WRK-QT-SIMULOK - WRK-SUB-I).              
063800                                                                          
063900 0446-PASSO-ORDENACAO-FIM.               EXIT.                            
064000*-----------------------------------------------------------------        
064100 0447-COMPARA-TROCA                      SECTION.                         
064200*-----------------------------------------------------------------        
064300                                                                          
064400         IF WRK-ORD-VALOR (WRK-SUB-J) >                                   
064500                 WRK-ORD-VALOR (WRK-SUB-J + 1)                            
064600             MOVE WRK-ORD-VALOR (WRK-SUB-J)                               
064700                 TO WRK-TROCA                                             
064800             MOVE WRK-ORD-VALOR (WRK-SUB-J + 1)                           
064900                 TO WRK-ORD-VALOR (WRK-SUB-J)                             
065000             MOVE WRK-TROCA                                               
065100                 TO WRK-ORD-VALOR (WRK-SUB-J + 1)                         
065200         END-IF.                                                          
065300                                                                          
065400 0447-COMPARA-TROCA-FIM.                 EXIT.                            
065500*-----------------------------------------------------------------        
065600 0300-FINALIZAR                          SECTION.                         
065700*-----------------------------------------------------------------        
065800                                                                          
065900         DISPLAY " >>>>>> TOTAIS DE CONTROLE - NEXMONT <<<<<< ".          
066000         DISPLAY "REGISTROS LIDOS.............:" ACU-LIDOS.               
066100         DISPLAY "CENARIOS AVALIADOS...........:" ACU-AVALIADOS.          
066200         DISPLAY "SIMULACOES POR CENARIO........:"                        
066300             WRK-QT-SIMULACOES.                                           
066400                                                                          
066500         CLOSE CENARIOS                                                   
066600               INCERTEZ.                                                  
066700                                                                          
066800 0300-FINALIZAR-FIM.                     EXIT.                            
066900*-----------------------------------------------------------------        
067000 9999-TRATA-ERRO                          SECTION.                        
067100*-----------------------------------------------------------------        
067200                                                                          
067300         CALL WRK-MODULO USING ERR-DESCRICAO.                             
067400         GOBACK.                                                          
067500                                                                          
067600 9999-TRATA-ERRO-FIM.                     EXIT.                           
067700*-----------------------------------------------------------------        
