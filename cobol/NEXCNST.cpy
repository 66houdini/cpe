000100*----------------------------------------------------------*              
000200*    BOOK   : NEXCNST                                                     
000300*    OBJETIVO: CONSTANTES DO MODELO DE AVALIACAO (PREMISSAS               
000400*              FIXAS) E TABELA DE LIMITES/DEFAULTS DOS                    
000500*              QUATRO PARAMETROS DE POLITICA (U1/U2/U9).                  
000600*----------------------------------------------------------*              
000700 01  CNS-CONSTANTES-MODELO.                                               
000800     05  CNS-BASE-ALIM         PIC 9(05) VALUE 1000.                      
000900     05  CNS-BASE-ENER         PIC 9(05) VALUE 5000.                      
001000     05  CNS-BASE-AGUA-DISP    PIC 9(05) VALUE 10000.                     
001100     05  CNS-COEF-AGUA-ALIM    PIC 9V9   VALUE 2.5.                       
001200     05  CNS-COEF-ENER-ALIM    PIC 9V9   VALUE 0.8.                       
001300     05  CNS-COEF-AGUA-FOSSIL  PIC 9V9   VALUE 1.2.                       
001400     05  CNS-COEF-AGUA-RENOV   PIC 9V9   VALUE 0.3.                       
001500     05  CNS-FATOR-CO2         PIC 9V9   VALUE 0.5.                       
001600     05  CNS-BASE-AGUA-DOM     PIC 9(04) VALUE 1500.                      
001700     05  CNS-EFET-CONSERV-DEM  PIC 9V99  VALUE 0.15.                      
001800     05  CNS-EFET-CONSERV-ALM  PIC 9V99  VALUE 0.30.                      
001900     05  CNS-FATOR-PENAL-ESTR  PIC 9V99  VALUE 0.20.                      
002000     05  CNS-LIMITE-CO2-SCORE  PIC 9(04) VALUE 3000.                      
002100     05  CNS-PESO-CO2          PIC 9V9   VALUE 0.3.                       
002200     05  CNS-PESO-AGUA         PIC 9V9   VALUE 0.3.                       
002300     05  CNS-PESO-ALIM         PIC 9V9   VALUE 0.2.                       
002400     05  CNS-PESO-RENOV        PIC 9V9   VALUE 0.2.                       
002500*----------------------------------------------------------*              
002600*    LIMITES/DEFAULT DOS 4 PARAMETROS (U1), EM FORMA PLANA                
002700*    PARA PERMITIR VALUE EM CADA CAMPO, E REDEFINIDOS COMO                
002800*    TABELA (CNS-TAB-LIMITES) PARA OS LACOS DE VALIDACAO E                
002900*    DE ANALISE DE SENSIBILIDADE (U4).                                    
003000*----------------------------------------------------------*              
003100 01  CNS-LIMITES-PLANO.                                                   
003200     05  CNS-LIM-ALIM-MIN      PIC S9V9999 VALUE 0.0000.                  
003300     05  CNS-LIM-ALIM-MAX      PIC S9V9999 VALUE 1.0000.                  
003400     05  CNS-LIM-ALIM-DFT      PIC S9V9999 VALUE 0.5000.                  
003500     05  CNS-LIM-RENOV-MIN     PIC S9V9999 VALUE 0.0000.                  
003600     05  CNS-LIM-RENOV-MAX     PIC S9V9999 VALUE 1.0000.                  
003700     05  CNS-LIM-RENOV-DFT     PIC S9V9999 VALUE 0.3000.                  
003800     05  CNS-LIM-AGUA-MIN      PIC S9V9999 VALUE 0.0000.                  
003900     05  CNS-LIM-AGUA-MAX      PIC S9V9999 VALUE 1.0000.                  
004000     05  CNS-LIM-AGUA-DFT      PIC S9V9999 VALUE 0.5000.                  
004100     05  CNS-LIM-POP-MIN       PIC S9V9999 VALUE 0.9500.                  
004200     05  CNS-LIM-POP-MAX       PIC S9V9999 VALUE 1.1000.                  
004300     05  CNS-LIM-POP-DFT       PIC S9V9999 VALUE 1.0100.                  
004400 01  CNS-TAB-LIMITES REDEFINES CNS-LIMITES-PLANO.                         
004500     05  CNS-LIMITE OCCURS 4 TIMES.                                       
004600         10  CNS-LIMITE-MIN    PIC S9V9999.                               
004700         10  CNS-LIMITE-MAX    PIC S9V9999.                               
004800         10  CNS-LIMITE-DFT    PIC S9V9999.                               
004900*----------------------------------------------------------*              
005000*    NOMES DOS PARAMETROS, MESMA ORDEM DA TABELA ACIMA,                   
005100*    USADOS NAS MSGS DE ERRO DE VALIDACAO (U1) E NOS                      
005200*    RELAT. DE SENSIBILIDADE/MUDANCA (U4/U7).                             
005300*----------------------------------------------------------*              
005400 01  CNS-NOMES-PLANO.                                                     
005500     05  CNS-NOME-ALIM     PIC X(20) VALUE                                
005600         "FOOD INTENSITY".                                                
005700     05  CNS-NOME-RENOV    PIC X(20) VALUE                                
005800         "RENEWABLE SHARE".                                               
005900     05  CNS-NOME-AGUA     PIC X(20) VALUE                                
006000         "WATER CONSERVATION".                                            
006100     05  CNS-NOME-POP      PIC X(20) VALUE                                
006200         "POPULATION GROWTH".                                             
006300 01  CNS-TAB-NOMES REDEFINES CNS-NOMES-PLANO.                             
006400     05  CNS-NOME-PARM OCCURS 4 TIMES PIC X(20).                          
