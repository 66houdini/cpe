000100*----------------------------------------------------------*              
000200*    BOOK   : NEXMSGE                                                     
000300*    OBJETIVO: MENSSAGENS PADRAO DE ERRO DO SISTEMA                       
000400*              NEXUS, USADAS PELA SECAO 9999-TRATA-ERRO.                  
000500*----------------------------------------------------------*              
000600 01  ERR-MENSAGENS-PADRAO.                                                
000700     05  ERR-MSG-ABERTURA  PIC X(40) VALUE                                
000800         "ERRO NA ABERTURA DO ARQUIVO".                                   
000900     05  ERR-MSG-LEITURA   PIC X(40) VALUE                                
001000         "ERRO NA LEITURA DO REGISTRO".                                   
001100     05  ERR-MSG-GRAVACAO  PIC X(40) VALUE                                
001200         "ERRO NA GRAVACAO DO REGISTRO".                                  
001300     05  ERR-MSG-FECHA     PIC X(40) VALUE                                
001400         "ERRO NO FECHAMENTO DO ARQUIVO".                                 
001500     05  ERR-MSG-VAZIO     PIC X(40) VALUE                                
001600         "ARQUIVO SEM REGISTROS PARA PROCESSAR".                          
001700     05  ERR-MSG-NAO-ACHOU PIC X(40) VALUE                                
001800         "CENARIO NAO ENCONTRADO NO ARQUIVO".                             
