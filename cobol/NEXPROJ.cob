000100 IDENTIFICATION                          DIVISION.                        
000200*=================================================================        
000300 PROGRAM-ID.                             NEXPROJ.                         
000400 AUTHOR.                                 I. F. CORDEIRO.                  
000500 INSTALLATION.                           FOURSYS CONSULTORIA.             
000600 DATE-WRITTEN.                           03/11/1992.                      
000700 DATE-COMPILED.                                                           
000800 SECURITY.                               RRPB INTERNAL USE ONLY.          
000900*=================================================================        
001000* PROGRAMA   : NEXPROJ                                                    
001100* PROGRAMADOR: I. F. CORDEIRO                                             
001200* ANALISTA   : J. T. ABRANTES                                             
001300* CONSULTORIA: FOURSYS                                                    
001400* DATA.......: 03/11/1992                                                 
001500*-----------------------------------------------------------------        
001600* OBJETIVO...: PARA CADA CENARIO VALIDO DA NEXUS, PROJETAR O              
001700*              MOTOR DE IMPACTO COMPLETO (15 PASSOS DO U2) PARA           
001800*              OS ANOS 0 A WRK-QT-ANOS (DEFAULT 10), COMPOSTO O           
001900*              CRESCIMENTO POPULACIONAL ANO A ANO (G ELEVADO A Y);        
002000*              OS DEMAIS PARAMETROS FICAM FIXOS NO VALOR DO               
002100*              CENARIO. ACRESCENTA A LISTAGEM DA PROJECAO AO              
002200*              RELATORIO DA NEXUS (U5).                                   
002300*-----------------------------------------------------------------        
002400* ARQUIVOS                I/O                  INCLUDE/BOOK               
002500*  CENARIOS                I                   NEXSCEN                    
002600*  REPORTFL                E(XTEND)             NEXLINE                   
002700*                                                                         
002800*-----------------------------------------------------------------        
002900* MODULOS....: NEXLOGS                                                    
003000*                                                                         
003100*-----------------------------------------------------------------        
003200*                          ALTERACOES                            *        
003300*-----------------------------------------------------------------        
003400* DATA....: 03/11/1992   PROGRAMADOR: I. F. CORDEIRO                      
003500* ANALISTA: J. T. ABRANTES             CHAMADO: RRPB-0087                 
003600* OBJETIVO: VERSAO ORIGINAL - PROJECAO DO IMPACTO DA NEXUS AO             
003700*           LONGO DE ATE 10 ANOS, COM CRESCIMENTO POPULACIONAL            
003800*           COMPOSTO.                                                     
003900*-----------------------------------------------------------------        
004000* DATA....: 12/05/1995   PROGRAMADOR: R. P. QUEZADO                       
004100* ANALISTA: J. T. ABRANTES             CHAMADO: RRPB-0116                 
004200* OBJETIVO: NUMERO DE ANOS DA PROJECAO PASSOU A SER PARAMETRIZADO         
004300*           POR UPSI-1 (ANTES ERA FIXO EM 10, SEM OPCAO).                 
004400*-----------------------------------------------------------------        
004500* DATA....: 30/09/1998   PROGRAMADOR: M. A. SEIXAS                        
004600* ANALISTA: R. P. QUEZADO              CHAMADO: RRPB-Y2K-09               
004700* OBJETIVO: REVISAO Y2K - NENHUM CAMPO DE DATA DE NEGOCIO NESTE           
004800*           PROGRAMA; NADA A ALTERAR.                                     
004900*-----------------------------------------------------------------        
005000* DATA....: 23/02/2003   PROGRAMADOR: E. M. PASSARINHO                    
005100* ANALISTA: M. A. SEIXAS              CHAMADO: RRPB-0238                  
005200* OBJETIVO: REVISAO DE ROTINA JUNTO COM A NEXSEED (MESMO CHAMADO);        
005300*           CONFERIDOS OS LIMITES DE UPSI-1 E O ARREDONDAMENTO            
005400*           DO CRESCIMENTO COMPOSTO - NADA A ALTERAR AQUI.                
005500*-----------------------------------------------------------------        
005600*=================================================================        
005700                                                                          
005800                                                                          
005900*=================================================================        
006000 ENVIRONMENT                             DIVISION.                        
006100*=================================================================        
006200                                                                          
006300*-----------------------------------------------------------------        
006400 CONFIGURATION                           SECTION.                         
006500*-----------------------------------------------------------------        
006600                                                                          
006700 SPECIAL-NAMES.                                                           
006800     C01 IS TOP-OF-FORM                                                   
006900     CLASS PARM-DIGITO   IS "0" THRU "9"                                  
007000     UPSI-1 IS NEX-SW-QT-ANOS.                                            
007100                                                                          
007200*-----------------------------------------------------------------        
007300 INPUT-OUTPUT                            SECTION.                         
007400*-----------------------------------------------------------------        
007500                                                                          
007600 FILE-CONTROL.                                                            
007700     SELECT CENARIOS  ASSIGN TO                                           
007800         CENARIOS                                                         
007900         FILE STATUS IS FS-CENARIOS.                                      
008000     SELECT REPORTFL  ASSIGN TO                                           
008100         REPORTFL                                                         
008200         FILE STATUS IS FS-REPORTFL.                                      
008300                                                                          
008400*=================================================================        
008500 DATA                                    DIVISION.                        
008600*=================================================================        
008700                                                                          
008800*-----------------------------------------------------------------        
008900 FILE                                    SECTION.                         
009000*-----------------------------------------------------------------        
009100*        INPUT -  CENARIOS DA NEXUS (CEN-REG-ENTRADA)                     
009200*                               LRECL = 116                               
009300*-----------------------------------------------------------------        
009400 FD  CENARIOS                                                             
009500     RECORDING MODE IS F.                                                 
009600 COPY "NEXSCEN".                                                          
009700*-----------------------------------------------------------------        
009800*     EXTEND-  RELATORIO DA NEXUS  (REL-LINHA-REL)                        
009900*                               LRECL = 133                               
010000*-----------------------------------------------------------------        
010100 FD  REPORTFL                                                             
010200     RECORDING MODE IS F.                                                 
010300 COPY "NEXLINE".                                                          
010400                                                                          
010500*-----------------------------------------------------------------        
010600 WORKING-STORAGE                         SECTION.                         
010700*-----------------------------------------------------------------        
010800                                                                          
010900*-----------------------------------------------------------------        
011000 01  FILLER                      PIC X(050)          VALUE                
011100     "* INICIO DA WORKING - NEXPROJ *".                                   
011200*-----------------------------------------------------------------        
011300                                                                          
011400*-----------------------------------------------------------------        
011500 01  FILLER                      PIC X(050)           VALUE               
011600       "========== VARIAVEL DE STATUS ========== ".                       
011700*-----------------------------------------------------------------        
011800 77  FS-CENARIOS                 PIC X(002)          VALUE SPACES.        
011900     88  FS-CENARIOS-OK            VALUE '00'.                            
012000     88  FS-CENARIOS-FIM           VALUE '10'.                            
012100 77  FS-REPORTFL                 PIC X(002)          VALUE SPACES.        
012200     88  FS-REPORTFL-OK            VALUE '00'.                            
012300     88  FS-REPORTFL-FIM           VALUE '10'.                            
012400*-----------------------------------------------------------------        
012500 01  FILLER                      PIC X(050)           VALUE               
012600         "========== VARIAVEIS ACUMULADORAS ========== ".                 
012700*-----------------------------------------------------------------        
012800 77  ACU-LIDOS                   PIC 9(005)    COMP   VALUE ZERO.         
012900 77  ACU-AVALIADOS               PIC 9(005)    COMP   VALUE ZERO.         
013000*-----------------------------------------------------------------        
013100 01  FILLER                      PIC X(050)           VALUE               
013200         "========== VARIAVEL DE APOIO ==========".                       
013300*-----------------------------------------------------------------        
013400 77  WRK-PASSOU                  PIC X(001)          VALUE SPACES.        
013500     88  WRK-PASSOU-SIM          VALUE 'S'.                               
013600     88  WRK-PASSOU-NAO          VALUE 'N'.                               
013700 77  WRK-SUB-PARM                PIC 9(001)    COMP   VALUE ZERO.         
013800 77  WRK-MODULO                  PIC X(008)          VALUE                
013900          "NEXLOGS".                                                      
014000 77  WRK-QT-ANOS                 PIC 9(002)    COMP   VALUE 10.           
014100 77  WRK-ANO                     PIC 9(002)    COMP   VALUE ZERO.         
014200 77  WRK-SUB-MULTIP               PIC 9(002)   COMP   VALUE ZERO.         
014300 77  WRK-CRESC-POP-ANO           PIC S9V9999 COMP-3.                      
014400*-----------------------------------------------------------------        
014500* AREA DE TRABALHO DO MOTOR DE CALCULO DE IMPACTO (U2), 15                
014600* PASSOS COMPLETOS - REPETIDA AQUI COMO NO NEXEVAL, POIS O                
014700* NEXPROJ RODA SOZINHO NO JOB E NAO LE O ARQUIVO DE RESULTADOS.           
014800*-----------------------------------------------------------------        
014900 01  WRK-CALCULO-IMPACTO.                                                 
015000     05  WRK-PROD-ALIM        PIC S9(07)V9999 COMP-3.                     
015100     05  WRK-DEM-AGUA-ALIM    PIC S9(07)V9999 COMP-3.                     
015200     05  WRK-DEM-ENER-ALIM    PIC S9(07)V9999 COMP-3.                     
015300     05  WRK-ENER-TOTAL       PIC S9(07)V9999 COMP-3.                     
015400     05  WRK-ENER-RENOV       PIC S9(07)V9999 COMP-3.                     
015500     05  WRK-ENER-FOSSIL      PIC S9(07)V9999 COMP-3.                     
015600     05  WRK-CO2              PIC S9(07)V9999 COMP-3.                     
015700     05  WRK-DEM-AGUA-ENER    PIC S9(07)V9999 COMP-3.                     
015800     05  WRK-DEM-AGUA-DOM     PIC S9(07)V9999 COMP-3.                     
015900     05  WRK-DEM-AGUA-TOTAL   PIC S9(07)V9999 COMP-3.                     
016000     05  WRK-IDX-ESTR-AGUA    PIC S9(01)V9999 COMP-3.                     
016100     05  WRK-FATOR-PENAL      PIC S9(01)V9999 COMP-3.                     
016200     05  WRK-PROD-ALIM-AJUST  PIC S9(07)V9999 COMP-3.                     
016300     05  WRK-IDX-SEG-ALIM     PIC S9(01)V9999 COMP-3.                     
016400     05  WRK-IDX-SEG-ENER     PIC S9(01)V9999 COMP-3.                     
016500     05  WRK-ESC-CO2          PIC S9(01)V9999 COMP-3.                     
016600     05  WRK-ESC-AGUA         PIC S9(01)V9999 COMP-3.                     
016700     05  WRK-ESC-ALIM         PIC S9(01)V9999 COMP-3.                     
016800     05  WRK-ESC-RENOV        PIC S9(01)V9999 COMP-3.                     
016900     05  WRK-ESCORE-SUSTENT   PIC S9(01)V999  COMP-3.                     
017000     05  FILLER               PIC X(06).                                  
017100*-----------------------------------------------------------------        
017200 01  FILLER                      PIC X(050)           VALUE               
017300         "========== BOOK'S  ==========".                                 
017400*-----------------------------------------------------------------        
017500* A PROJECAO (U5) REUTILIZA OS MESMOS CAMPOS DO RESULTADO DE UM           
017600* CENARIO (WRK-CALCULO-IMPACTO) ANO A ANO - NAO HA ARQUIVO DE             
017700* PROJECAO EM DISCO, A LISTAGEM VAI DIRETO PARA O REPORTFL                
017800* COMPARTILHADO.                                                          
017900*-----------------------------------------------------------------        
018000* AREA DE EDICAO E MONTAGEM DA LINHA DE RELATORIO (U5 - UM                
018100* REGISTRO DE PROJECAO POR ANO).                                          
018200*-----------------------------------------------------------------        
018300 01  REP-AREA-EDICAO.                                                     
018400     05  REP-CENARIO-ED       PIC ZZZ9.                                   
018500     05  REP-ANO-ED           PIC Z9.                                     
018600     05  REP-CO2-ED           PIC -9999999.99.                            
018700     05  REP-AGUA-ED          PIC -9999999.99.                            
018800     05  REP-ALIM-ED          PIC -9999999.99.                            
018900     05  REP-SUSTENT-ED       PIC -9.999.                                 
019000     05  FILLER               PIC X(10).                                  
019100*-----------------------------------------------------------------        
019200 COPY "NEXCNST".                                                          
019300 COPY "NEXERRO".                                                          
019400 COPY "NEXMSGE".                                                          
019500*-----------------------------------------------------------------        
019600 01  FILLER                      PIC X(050)          VALUE                
019700     "* FIM DA WORKING - NEXPROJ *".                                      
019800*-----------------------------------------------------------------        
019900*=================================================================        
020000 PROCEDURE                               DIVISION.                        
020100*=================================================================        
020200 0000-PRINCIPAL.                                                          
020300                                                                          
020400         PERFORM 0100-INICIAR.                                            
020500         PERFORM 0200-PROCESSAR                                           
020600             UNTIL NOT FS-CENARIOS-OK.                                    
020700         PERFORM 0300-FINALIZAR.                                          
020800         STOP RUN.                                                        
020900                                                                          
021000 0000-PRINCIPAL-FIM.                     EXIT.                            
021100*-----------------------------------------------------------------        
021200 0100-INICIAR                            SECTION.                         
021300*-----------------------------------------------------------------        
021400                                                                          
021500         OPEN INPUT  CENARIOS                                             
021600              EXTEND REPORTFL.                                            
021700                                                                          
021800         PERFORM 0106-TESTAR-STATUS-CENARIOS                              
021900             THRU 0107-TESTAR-STATUS-REPORTFL.                            
022000                                                                          
022100         IF NEX-SW-QT-ANOS EQUAL 1                                        
022200             MOVE 5               TO WRK-QT-ANOS                          
022300         END-IF.                                                          
022400                                                                          
022500         PERFORM 0110-LEITURA.                                            
022600                                                                          
022700 0100-INICIAR-FIM.                       EXIT.                            
022800*-----------------------------------------------------------------        
022900 0105-TESTAR-STATUS                      SECTION.                         
023000*-----------------------------------------------------------------        
023100 0106-TESTAR-STATUS-CENARIOS.                                             
023200                                                                          
023300         IF NOT FS-CENARIOS-OK                                            
023400             MOVE ERR-MSG-ABERTURA  TO ERR-DESCRICAO                      
023500             MOVE FS-CENARIOS       TO ERR-STATUS-ARQUIVO                 
023600             MOVE '0106-CENARIOS'   TO ERR-PARAGRAFO                      
023700             PERFORM 9999-TRATA-ERRO                                      
023800         END-IF.                                                          
023900                                                                          
024000 0107-TESTAR-STATUS-REPORTFL.                                             
024100                                                                          
024200         IF NOT FS-REPORTFL-OK                                            
024300             MOVE ERR-MSG-ABERTURA  TO ERR-DESCRICAO                      
024400             MOVE FS-REPORTFL       TO ERR-STATUS-ARQUIVO                 
024500             MOVE '0107-REPORTFL'   TO ERR-PARAGRAFO                      
024600             PERFORM 9999-TRATA-ERRO                                      
024700         END-IF.                                                          
024800                                                                          
024900 0105-TESTAR-STATUS-FIM.                 EXIT.                            
025000*-----------------------------------------------------------------        
025100 0110-LEITURA                            SECTION.                         
025200*-----------------------------------------------------------------        
025300                                                                          
025400         READ CENARIOS.                                                   
025500         IF FS-CENARIOS-OK OR FS-CENARIOS-FIM                             
025600             GO TO 0110-LEITURA-FIM                                       
025700         END-IF.                                                          
025800                                                                          
025900         MOVE ERR-MSG-LEITURA   TO ERR-DESCRICAO                          
026000         MOVE FS-CENARIOS       TO ERR-STATUS-ARQUIVO                     
026100         MOVE '0110-LEITURA'    TO ERR-PARAGRAFO                          
026200         PERFORM 9999-TRATA-ERRO.                                         
026300                                                                          
026400 0110-LEITURA-FIM.                       EXIT.                            
026500*-----------------------------------------------------------------        
026600 0200-PROCESSAR                          SECTION.                         
026700*-----------------------------------------------------------------        
026800                                                                          
026900         ADD 1 TO ACU-LIDOS.                                              
027000         PERFORM 0210-VALIDA-REG.                                         
027100                                                                          
027200         IF WRK-PASSOU-SIM                                                
027300             ADD 1                  TO ACU-AVALIADOS                      
027400             PERFORM 0500-SECAO-PROJECAO                                  
027500         END-IF.                                                          
027600                                                                          
027700         PERFORM 0110-LEITURA.                                            
027800                                                                          
027900 0200-PROCESSAR-FIM.                     EXIT.                            
028000*-----------------------------------------------------------------        
028100 0210-VALIDA-REG                         SECTION.                         
028200*-----------------------------------------------------------------        
028300* MESMA VALIDACAO DE FAIXA DO NEXEVAL (U1) - CENARIO FORA DA              
028400* FAIXA E APENAS IGNORADO, SEM LISTAGEM DE ERRO NESTE PROGRAMA.           
028500*-----------------------------------------------------------------        
028600                                                                          
028700         MOVE 'S'                TO WRK-PASSOU.                           
028800                                                                          
028900         PERFORM 0212-VALIDA-PARM                                         
029000             VARYING WRK-SUB-PARM FROM 1 BY 1                             
029100             UNTIL WRK-SUB-PARM > 4.                                      
029200                                                                          
029300 0210-VALIDA-REG-FIM.                    EXIT.                            
029400*-----------------------------------------------------------------        
029500 0212-VALIDA-PARM                        SECTION.                         
029600*-----------------------------------------------------------------        
029700                                                                          
029800         IF CEN-PARM-OMITIDO (WRK-SUB-PARM) NOT EQUAL 'Y'                 
029900             MOVE CNS-LIMITE-DFT (WRK-SUB-PARM)                           
030000                 TO CEN-PARM-VALOR (WRK-SUB-PARM)                         
030100         END-IF.                                                          
030200                                                                          
030300         IF CEN-PARM-VALOR (WRK-SUB-PARM)                                 
030400                 < CNS-LIMITE-MIN (WRK-SUB-PARM)                          
030500             OR CEN-PARM-VALOR (WRK-SUB-PARM)                             
030600                 > CNS-LIMITE-MAX (WRK-SUB-PARM)                          
030700             MOVE 'N'         TO WRK-PASSOU                               
030800         END-IF.                                                          
030900                                                                          
031000 0212-VALIDA-PARM-FIM.                   EXIT.                            
031100*-----------------------------------------------------------------        
031200 0430-CALCULA-BASE                       SECTION.                         
031300*-----------------------------------------------------------------        
031400* MOTOR DE CALCULO DE IMPACTO DA NEXUS (U2), 15 PASSOS, SOBRE OS          
031500* PARAMETROS DO CENARIO E O CRESCIMENTO POPULACIONAL COMPOSTO DO          
031600* ANO CORRENTE (WRK-CRESC-POP-ANO).                                       
031700*-----------------------------------------------------------------        
031800                                                                          
031900         COMPUTE WRK-PROD-ALIM =                                          
032000             CNS-BASE-ALIM * CEN-INT-ALIM * WRK-CRESC-POP-ANO.            
032100                                                                          
032200         COMPUTE WRK-DEM-AGUA-ALIM =                                      
032300             WRK-PROD-ALIM * CNS-COEF-AGUA-ALIM *                         
032400             (1 - CNS-EFET-CONSERV-ALM * CEN-CONSERV-AGUA).               
032500                                                                          
032600         COMPUTE WRK-DEM-ENER-ALIM =                                      
032700             WRK-PROD-ALIM * CNS-COEF-ENER-ALIM.                          
032800                                                                          
032900         COMPUTE WRK-ENER-TOTAL =                                         
033000             CNS-BASE-ENER * WRK-CRESC-POP-ANO.                           
033100                                                                          
033200         COMPUTE WRK-ENER-RENOV =                                         
033300             WRK-ENER-TOTAL * CEN-PERC-RENOV.                             
033400                                                                          
033500         COMPUTE WRK-ENER-FOSSIL =                                        
033600             WRK-ENER-TOTAL * (1 - CEN-PERC-RENOV).                       
033700                                                                          
033800         COMPUTE WRK-CO2 =                                                
033900             WRK-ENER-FOSSIL * CNS-FATOR-CO2.                             
034000                                                                          
034100         COMPUTE WRK-DEM-AGUA-ENER =                                      
034200             WRK-ENER-FOSSIL * CNS-COEF-AGUA-FOSSIL +                     
034300             WRK-ENER-RENOV  * CNS-COEF-AGUA-RENOV.                       
034400                                                                          
034500         COMPUTE WRK-DEM-AGUA-DOM =                                       
034600             CNS-BASE-AGUA-DOM * WRK-CRESC-POP-ANO.                       
034700                                                                          
034800         COMPUTE WRK-DEM-AGUA-TOTAL =                                     
034900             (WRK-DEM-AGUA-ALIM + WRK-DEM-AGUA-ENER +                     
035000              WRK-DEM-AGUA-DOM) *                                         
035100             (1 - CNS-EFET-CONSERV-DEM * CEN-CONSERV-AGUA).               
035200                                                                          
035300         COMPUTE WRK-IDX-ESTR-AGUA =                                      
035400             WRK-DEM-AGUA-TOTAL / CNS-BASE-AGUA-DISP.                     
035500         IF WRK-IDX-ESTR-AGUA > 1                                         
035600             MOVE 1               TO WRK-IDX-ESTR-AGUA                    
035700         END-IF.                                                          
035800                                                                          
035900         COMPUTE WRK-FATOR-PENAL =                                        
036000             1 - CNS-FATOR-PENAL-ESTR * WRK-IDX-ESTR-AGUA.                
036100                                                                          
036200         COMPUTE WRK-PROD-ALIM-AJUST =                                    
036300             WRK-PROD-ALIM * WRK-FATOR-PENAL.                             
036400                                                                          
036500         COMPUTE WRK-IDX-SEG-ALIM =                                       
036600             CEN-INT-ALIM * WRK-FATOR-PENAL.                              
036700         IF WRK-IDX-SEG-ALIM > 1                                          
036800             MOVE 1               TO WRK-IDX-SEG-ALIM                     
036900         END-IF.                                                          
037000                                                                          
037100         MOVE 1                   TO WRK-IDX-SEG-ENER.                    
037200                                                                          
037300         COMPUTE WRK-ESC-CO2 =                                            
037400             1 - (WRK-CO2 / CNS-LIMITE-CO2-SCORE).                        
037500         IF WRK-ESC-CO2 < 0                                               
037600             MOVE 0               TO WRK-ESC-CO2                          
037700         END-IF.                                                          
037800                                                                          
037900         COMPUTE WRK-ESC-AGUA = 1 - WRK-IDX-ESTR-AGUA.                    
038000         MOVE WRK-IDX-SEG-ALIM    TO WRK-ESC-ALIM.                        
038100         MOVE CEN-PERC-RENOV      TO WRK-ESC-RENOV.                       
038200                                                                          
038300         COMPUTE WRK-ESCORE-SUSTENT ROUNDED =                             
038400             CNS-PESO-CO2   * WRK-ESC-CO2   +                             
038500             CNS-PESO-AGUA  * WRK-ESC-AGUA  +                             
038600             CNS-PESO-ALIM  * WRK-ESC-ALIM  +                             
038700             CNS-PESO-RENOV * WRK-ESC-RENOV.                              
038800                                                                          
038900 0430-CALCULA-BASE-FIM.                  EXIT.                            
039000*-----------------------------------------------------------------        
039100 0500-SECAO-PROJECAO                     SECTION.                         
039200*-----------------------------------------------------------------        
039300* CABECALHO DA SECAO E LACO DOS ANOS 0 A WRK-QT-ANOS (U5).                
039400*-----------------------------------------------------------------        
039500                                                                          
039600         PERFORM 0505-IMPRIME-CABECALHO.                                  
039700                                                                          
039800         PERFORM 0510-PROJETA-ANO                                         
039900             VARYING WRK-ANO FROM 0 BY 1                                  
040000             UNTIL WRK-ANO > WRK-QT-ANOS.                                 
040100                                                                          
040200 0500-SECAO-PROJECAO-FIM.                EXIT.                            
040300*-----------------------------------------------------------------        
040400 0505-IMPRIME-CABECALHO                  SECTION.                         
040500*-----------------------------------------------------------------        
040600                                                                          
040700         MOVE CEN-ID              TO REP-CENARIO-ED.                      
040800                                                                          
040900         MOVE SPACES              TO REL-LINHA-REL.                       
041000         MOVE ' '                 TO REL-CONTROLE.                        
041100         STRING "TIME-SERIES PROJECTION - SCENARIO "                      
041200                 DELIMITED BY SIZE                                        
041300             REP-CENARIO-ED       DELIMITED BY SIZE                       
041400             " - " DELIMITED BY SIZE                                      
041500             CEN-NOME             DELIMITED BY SIZE                       
041600             INTO REL-TEXTO.                                              
041700         PERFORM 0590-GRAVA-LINHA.                                        
041800                                                                          
041900        MOVE SPACES              TO REL-LINHA-REL.                        
042000        MOVE ' '                 TO REL-CONTROLE.                         
042100        STRING "  YEAR       CO2       WATER DEM"                         
042200            DELIMITED BY SIZE                                             
042300            "     FOOD PROD   SUSTAIN" DELIMITED BY SIZE                  
042400            INTO REL-TEXTO.                                               
042500        PERFORM 0590-GRAVA-LINHA.                                         
042600                                                                          
042700 0505-IMPRIME-CABECALHO-FIM.             EXIT.                            
042800*-----------------------------------------------------------------        
042900 0510-PROJETA-ANO                        SECTION.                         
043000*-----------------------------------------------------------------        
043100* CALCULA O CRESCIMENTO POPULACIONAL COMPOSTO DO ANO (G ELEVADO           
043200* A WRK-ANO, POR MULTIPLICACAO REPETIDA - SEM A FUNCTION                  
043300* INTRINSECA DE POTENCIA), REAVALIA O MOTOR E IMPRIME A LINHA.            
043400*-----------------------------------------------------------------        
043500                                                                          
043600         MOVE 1                   TO WRK-CRESC-POP-ANO.                   
043700                                                                          
043800         IF WRK-ANO > 0                                                   
043900             PERFORM 0515-MULTIPLICA-CRESC WRK-ANO TIMES                  
044000         END-IF.                                                          
044100                                                                          
044200         PERFORM 0430-CALCULA-BASE.                                       
044300         PERFORM 0595-IMPRIME-LINHA-ANO.                                  
044400                                                                          
044500 0510-PROJETA-ANO-FIM.                   EXIT.                            
044600*-----------------------------------------------------------------        
044700 0515-MULTIPLICA-CRESC                   SECTION.                         
044800*-----------------------------------------------------------------        
044900                                                                          
045000         COMPUTE WRK-CRESC-POP-ANO =                                      
045100             WRK-CRESC-POP-ANO * CEN-CRESC-POP.                           
045200                                                                          
045300 0515-MULTIPLICA-CRESC-FIM.              EXIT.                            
045400*-----------------------------------------------------------------        
045500 0590-GRAVA-LINHA                        SECTION.                         
045600*-----------------------------------------------------------------        
045700                                                                          
045800         WRITE REL-LINHA-REL.                                             
045900                                                                          
046000         IF NOT FS-REPORTFL-OK                                            
046100             MOVE ERR-MSG-GRAVACAO TO ERR-DESCRICAO                       
046200             MOVE FS-REPORTFL      TO ERR-STATUS-ARQUIVO                  
046300             MOVE '0590-GRAVA'     TO ERR-PARAGRAFO                       
046400             PERFORM 9999-TRATA-ERRO                                      
046500         END-IF.                                                          
046600                                                                          
046700 0590-GRAVA-LINHA-FIM.                   EXIT.                            
046800*-----------------------------------------------------------------        
046900 0595-IMPRIME-LINHA-ANO                  SECTION.                         
047000*-----------------------------------------------------------------        
047100                                                                          
047200         MOVE WRK-ANO                      TO REP-ANO-ED.                 
047300         COMPUTE REP-CO2-ED        ROUNDED = WRK-CO2.                     
047400         COMPUTE REP-AGUA-ED       ROUNDED = WRK-DEM-AGUA-TOTAL.          
047500         COMPUTE REP-ALIM-ED       ROUNDED = WRK-PROD-ALIM-AJUST.         
047600         COMPUTE REP-SUSTENT-ED    ROUNDED = WRK-ESCORE-SUSTENT.          
047700                                                                          
047800         MOVE SPACES              TO REL-LINHA-REL.                       
047900         MOVE ' '                 TO REL-CONTROLE.                        
048000         STRING "  " DELIMITED BY SIZE                                    
048100             REP-ANO-ED           DELIMITED BY SIZE                       
048200             "   "                DELIMITED BY SIZE                       
048300             REP-CO2-ED           DELIMITED BY SIZE                       
048400             "  "                 DELIMITED BY SIZE                       
048500             REP-AGUA-ED          DELIMITED BY SIZE                       
048600             "  "                 DELIMITED BY SIZE                       
048700             REP-ALIM-ED          DELIMITED BY SIZE                       
048800             "  "                 DELIMITED BY SIZE                       
048900             REP-SUSTENT-ED       DELIMITED BY SIZE                       
049000             INTO REL-TEXTO.                                              
049100                                                                          
049200         PERFORM 0590-GRAVA-LINHA.                                        
049300                                                                          
049400 0595-IMPRIME-LINHA-ANO-FIM.             EXIT.                            
049500*-----------------------------------------------------------------        
049600 0300-FINALIZAR                          SECTION.                         
049700*-----------------------------------------------------------------        
049800                                                                          
049900         DISPLAY " >>>>>> TOTAIS DE CONTROLE - NEXPROJ <<<<<< ".          
050000         DISPLAY "REGISTROS LIDOS.............:" ACU-LIDOS.               
050100         DISPLAY "CENARIOS PROJETADOS.........:" ACU-AVALIADOS.           
050200                                                                          
050300         CLOSE CENARIOS                                                   
050400               REPORTFL.                                                  
050500                                                                          
050600 0300-FINALIZAR-FIM.                     EXIT.                            
050700*-----------------------------------------------------------------        
050800 9999-TRATA-ERRO                          SECTION.                        
050900*-----------------------------------------------------------------        
051000                                                                          
051100         CALL WRK-MODULO USING ERR-DESCRICAO.                             
051200         GOBACK.                                                          
051300                                                                          
051400 9999-TRATA-ERRO-FIM.                     EXIT.                           
051500*-----------------------------------------------------------------        
