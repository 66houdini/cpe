000100 IDENTIFICATION                          DIVISION.                        
000200*=================================================================        
000300 PROGRAM-ID.                             NEXRPT.                          
000400 AUTHOR.                                 J. T. ABRANTES.                  
000500 INSTALLATION.                           FOURSYS CONSULTORIA.             
000600 DATE-WRITTEN.                           28/10/1992.                      
000700 DATE-COMPILED.                                                           
000800 SECURITY.                               RRPB INTERNAL USE ONLY.          
000900*=================================================================        
001000* PROGRAMA   : NEXRPT                                                     
001100* PROGRAMADOR: J. T. ABRANTES                                             
001200* ANALISTA   : I. F. CORDEIRO                                             
001300* CONSULTORIA: FOURSYS                                                    
001400* DATA.......: 28/10/1992                                                 
001500*-----------------------------------------------------------------        
001600* OBJETIVO...: PRIMEIRO PASSO DO JOB DA NEXUS - ABRE O RELATORIO          
001700*              (REPORTFL) EM MODO OUTPUT E GRAVA, PARA CADA               
001800*              CENARIO, O RELATORIO-RESUMO DE TEXTO FIXO (BANNER,         
001900*              NOME/ID/DATA/DESCRICAO, PARAMETROS DE POLITICA,            
002000*              RESULTADOS E FAIXA DE AVALIACAO DE SUSTENTABILI-           
002100*              DADE) E A EXPORTACAO EM COLUNAS (METADADOS,                
002200*              PARAMETROS, RESULTADOS E FAIXAS DE INCERTEZA               
002300*              QUANDO HOUVER). AO FINAL, GRAVA OS TOTAIS DE               
002400*              CONTROLE DE FIM DE JOB (U8). OS DEMAIS PASSOS DO           
002500*              JOB (NEXSENS/NEXPROJ/NEXCOMP/NEXCHNG) ABREM O              
002600*              MESMO REPORTFL EM EXTEND PARA ACRESCENTAR AS               
002700*              PROPRIAS SECOES.                                           
002800*-----------------------------------------------------------------        
002900* ARQUIVOS                I/O                  INCLUDE/BOOK               
003000*  CENARIOS                I                   NEXSCEN                    
003100*  RESULTADOS              I                   NEXRSLT                    
003200*  INCFILE                 I                   NEXUNCT                    
003300*  REPORTFL                O                    NEXLINE                   
003400*                                                                         
003500*-----------------------------------------------------------------        
003600* MODULOS....: NEXLOGS                                                    
003700*                                                                         
003800*-----------------------------------------------------------------        
003900*                          ALTERACOES                            *        
004000*-----------------------------------------------------------------        
004100* DATA....: 28/10/1992   PROGRAMADOR: J. T. ABRANTES                      
004200* ANALISTA: I. F. CORDEIRO            CHAMADO: RRPB-0085                  
004300* OBJETIVO: VERSAO ORIGINAL - RELATORIO-RESUMO E TOTAIS DE                
004400*           CONTROLE DE FIM DE JOB.                                       
004500*-----------------------------------------------------------------        
004600* DATA....: 02/03/1995   PROGRAMADOR: V. N. ALBURQUERQUE                  
004700* ANALISTA: I. F. CORDEIRO            CHAMADO: RRPB-0114                  
004800* OBJETIVO: ACRESCENTADA A SECAO DE EXPORTACAO EM COLUNAS (ANTES          
004900*           SO HAVIA O TEXTO FIXO).                                       
005000*-----------------------------------------------------------------        
005100* DATA....: 30/09/1998   PROGRAMADOR: V. N. ALBURQUERQUE                  
005200* ANALISTA: I. F. CORDEIRO            CHAMADO: RRPB-Y2K-09                
005300* OBJETIVO: REVISAO Y2K - A DATA DE GERACAO (WRK-DATA-SISTEMA)            
005400*           PASSA A SER IMPRESSA COM SECULO (AAAA) NA EXPORTACAO.         
005500*-----------------------------------------------------------------        
005600* DATA....: 09/11/2005   PROGRAMADOR: E. M. PASSARINHO                    
005700* ANALISTA: M. A. SEIXAS             CHAMADO: RRPB-0241                   
005800* OBJETIVO: TABELA DE FAIXAS DE INCERTEZA PASSA A IMPRIMIR AS             
005900*           TRES COLUNAS (P10, P50 E P90); SO SAIA A P10, APESAR          
006000*           DO CABECALHO JA LISTAR AS TRES.                               
006100*-----------------------------------------------------------------        
006200*=================================================================        
006300                                                                          
006400                                                                          
006500*=================================================================        
006600 ENVIRONMENT                             DIVISION.                        
006700*=================================================================        
006800                                                                          
006900*-----------------------------------------------------------------        
007000 CONFIGURATION                           SECTION.                         
007100*-----------------------------------------------------------------        
007200                                                                          
007300 SPECIAL-NAMES.                                                           
007400     C01 IS TOP-OF-FORM                                                   
007500     CLASS PARM-DIGITO   IS "0" THRU "9"                                  
007600     UPSI-0 IS NEX-SW-RERUN.                                              
007700                                                                          
007800*-----------------------------------------------------------------        
007900 INPUT-OUTPUT                            SECTION.                         
008000*-----------------------------------------------------------------        
008100                                                                          
008200 FILE-CONTROL.                                                            
008300     SELECT CENARIOS  ASSIGN TO                                           
008400         CENARIOS                                                         
008500         FILE STATUS IS FS-CENARIOS.                                      
008600     SELECT RESULTADOS ASSIGN TO                                          
008700         RESULTAD                                                         
008800         FILE STATUS IS FS-RESULTAD.                                      
008900     SELECT INCFILE   ASSIGN TO                                           
009000         INCFILE                                                          
009100         FILE STATUS IS FS-INCFILE.                                       
009200     SELECT REPORTFL  ASSIGN TO                                           
009300         REPORTFL                                                         
009400         FILE STATUS IS FS-REPORTFL.                                      
009500                                                                          
009600*=================================================================        
009700 DATA                                    DIVISION.                        
009800*=================================================================        
009900                                                                          
010000*-----------------------------------------------------------------        
010100 FILE                                    SECTION.                         
010200*-----------------------------------------------------------------        
010300*        INPUT -  CENARIOS DA NEXUS  (CEN-REG-ENTRADA)                    
010400*                               LRECL = 116                               
010500*-----------------------------------------------------------------        
010600 FD  CENARIOS                                                             
010700     RECORDING MODE IS F.                                                 
010800 COPY "NEXSCEN".                                                          
010900*-----------------------------------------------------------------        
011000*        INPUT -  RESULTADOS DA NEXUS  (RES-REGISTRO)                     
011100*                               LRECL = 100                               
011200*-----------------------------------------------------------------        
011300 FD  RESULTADOS                                                           
011400     RECORDING MODE IS F.                                                 
011500 COPY "NEXRSLT".                                                          
011600*-----------------------------------------------------------------        
011700*        INPUT -  FAIXAS DE INCERTEZA (INC-REGISTRO)                      
011800*                               LRECL = 50                                
011900*-----------------------------------------------------------------        
012000 FD  INCFILE                                                              
012100     RECORDING MODE IS F.                                                 
012200 COPY "NEXUNCT".                                                          
012300*-----------------------------------------------------------------        
012400*       OUTPUT-  RELATORIO DA NEXUS  (REL-LINHA-REL)                      
012500*                               LRECL = 133                               
012600*-----------------------------------------------------------------        
012700 FD  REPORTFL                                                             
012800     RECORDING MODE IS F.                                                 
012900 COPY "NEXLINE".                                                          
013000                                                                          
013100*-----------------------------------------------------------------        
013200 WORKING-STORAGE                         SECTION.                         
013300*-----------------------------------------------------------------        
013400                                                                          
013500*-----------------------------------------------------------------        
013600 01  FILLER                      PIC X(050)          VALUE                
013700     "* INICIO DA WORKING - NEXRPT *".                                    
013800*-----------------------------------------------------------------        
013900                                                                          
014000*-----------------------------------------------------------------        
014100 01  FILLER                      PIC X(050)           VALUE               
014200       "========== VARIAVEL DE STATUS ========== ".                       
014300*-----------------------------------------------------------------        
014400 77  FS-CENARIOS                 PIC X(002)          VALUE SPACES.        
014500     88  FS-CENARIOS-OK            VALUE '00'.                            
014600     88  FS-CENARIOS-FIM           VALUE '10'.                            
014700 77  FS-RESULTAD                 PIC X(002)          VALUE SPACES.        
014800     88  FS-RESULTAD-OK            VALUE '00'.                            
014900     88  FS-RESULTAD-FIM           VALUE '10'.                            
015000 77  FS-INCFILE                  PIC X(002)          VALUE SPACES.        
015100     88  FS-INCFILE-OK            VALUE '00'.                             
015200     88  FS-INCFILE-FIM           VALUE '10'.                             
015300 77  FS-REPORTFL                 PIC X(002)          VALUE SPACES.        
015400     88  FS-REPORTFL-OK            VALUE '00'.                            
015500     88  FS-REPORTFL-FIM           VALUE '10'.                            
015600*-----------------------------------------------------------------        
015700 01  FILLER                      PIC X(050)           VALUE               
015800         "========== VARIAVEIS ACUMULADORAS ========== ".                 
015900*-----------------------------------------------------------------        
016000 77  ACU-LIDOS-CEN                PIC 9(005)   COMP   VALUE ZERO.         
016100 77  ACU-LIDOS-RES                PIC 9(005)   COMP   VALUE ZERO.         
016200 77  ACU-LIDOS-INC                PIC 9(005)   COMP   VALUE ZERO.         
016300 77  ACU-EM-ERRO                  PIC 9(005)   COMP   VALUE ZERO.         
016400 77  ACU-SOMA-CO2                 PIC S9(09)V99 COMP-3 VALUE ZERO.        
016500 77  ACU-SOMA-AGUA                PIC S9(09)V99 COMP-3 VALUE ZERO.        
016600*-----------------------------------------------------------------        
016700 01  FILLER                      PIC X(050)           VALUE               
016800         "========== VARIAVEL DE APOIO ==========".                       
016900*-----------------------------------------------------------------        
017000 77  WRK-MODULO                  PIC X(008)          VALUE                
017100          "NEXLOGS".                                                      
017200 77  WRK-DATA-SISTEMA            PIC 9(006).                              
017300 77  WRK-QT-MAX-CEN               PIC 9(02)   COMP    VALUE 20.           
017400 77  WRK-QT-MAX-INC               PIC 9(02)   COMP    VALUE 80.           
017500 77  WRK-QT-CENARIOS               PIC 9(02)  COMP    VALUE ZERO.         
017600 77  WRK-QT-RESULT                 PIC 9(02)  COMP    VALUE ZERO.         
017700 77  WRK-QT-INCERTEZA               PIC 9(02) COMP    VALUE ZERO.         
017800 77  WRK-SUB-CEN                    PIC 9(02) COMP    VALUE ZERO.         
017900 77  WRK-SUB-RES                    PIC 9(02) COMP    VALUE ZERO.         
018000 77  WRK-SUB-INC                    PIC 9(02) COMP    VALUE ZERO.         
018100 77  WRK-SUB-PARM                   PIC 9(01) COMP    VALUE ZERO.         
018200 77  WRK-SUB-MET                    PIC 9(01) COMP    VALUE ZERO.         
018300 77  WRK-SUB-RES-ACHADO             PIC 9(02) COMP    VALUE ZERO.         
018400 77  WRK-ACHOU-RES                  PIC X(01).                            
018500 77  WRK-ACHOU-INC                  PIC X(01).                            
018600 77  WRK-BANDA-TEXTO              PIC X(48).                              
018700*-----------------------------------------------------------------        
018800* TABELA DE CENARIOS LIDA NA INTEGRA (MAXIMO 20).                         
018900*-----------------------------------------------------------------        
019000 01  WRK-TAB-CENARIOS.                                                    
019100     05  WRK-CEN          OCCURS 20 TIMES.                                
019200         10  WRK-CEN-ID         PIC 9(04)       COMP.                     
019300         10  WRK-CEN-NOME       PIC X(30).                                
019400         10  WRK-CEN-DESCRICAO  PIC X(50).                                
019500         10  WRK-CEN-PARM       OCCURS 4 TIMES                            
019600                 PIC S9V9999 COMP-3.                                      
019700     05  FILLER           PIC X(04).                                      
019800*-----------------------------------------------------------------        
019900* TABELA DE RESULTADOS, COM AS 6 GRANDEZAS DO RELATORIO-RESUMO            
020000* NA ORDEM: 1-PRODUCAO, 2-CO2, 3-DEMANDA DE AGUA, 4-ESTRESSE              
020100* HIDRICO, 5-SEGURANCA ALIMENTAR, 6-ESCORE DE SUSTENTABILIDADE.           
020200*-----------------------------------------------------------------        
020300 01  WRK-TAB-RESULTADOS.                                                  
020400     05  WRK-RES          OCCURS 20 TIMES.                                
020500         10  WRK-RES-ID         PIC 9(04)       COMP.                     
020600         10  WRK-RES-VALOR      OCCURS 6 TIMES                            
020700                 PIC S9(07)V99 COMP-3.                                    
020800     05  FILLER           PIC X(04).                                      
020900*-----------------------------------------------------------------        
021000* TABELA DE FAIXAS DE INCERTEZA (MAXIMO 20 CENARIOS X 4                   
021100* METRICAS).                                                              
021200*-----------------------------------------------------------------        
021300 01  WRK-TAB-INCERTEZA.                                                   
021400     05  WRK-INC          OCCURS 80 TIMES.                                
021500         10  WRK-INC-ID         PIC 9(04)       COMP.                     
021600         10  WRK-INC-METRICA    PIC X(20).                                
021700         10  WRK-INC-P10        PIC S9(07)V99 COMP-3.                     
021800         10  WRK-INC-P50        PIC S9(07)V99 COMP-3.                     
021900         10  WRK-INC-P90        PIC S9(07)V99 COMP-3.                     
022000     05  FILLER           PIC X(04).                                      
022100*-----------------------------------------------------------------        
022200* NOMES DAS 6 GRANDEZAS DO RESUMO/EXPORTACAO, MESMA ORDEM DE              
022300* WRK-RES-VALOR.                                                          
022400*-----------------------------------------------------------------        
022500 01  MET-NOMES-PLANO.                                                     
022600     05  MET-NOME-ALIM  PIC X(20) VALUE "FOOD PRODUCTION".                
022700     05  MET-NOME-CO2   PIC X(20) VALUE "CO2 EMISSIONS".                  
022800     05  MET-NOME-AGUA  PIC X(20) VALUE "WATER DEMAND".                   
022900     05  MET-NOME-ESTR  PIC X(20) VALUE "WATER STRESS INDEX".             
023000     05  MET-NOME-SEG   PIC X(20) VALUE "FOOD SECURITY INDEX".            
023100     05  MET-NOME-SUST  PIC X(20) VALUE "SUSTAINABILITY SCORE".           
023200     05  FILLER         PIC X(04) VALUE SPACES.                           
023300 01  MET-TAB-NOMES REDEFINES MET-NOMES-PLANO.                             
023400     05  MET-NOME       OCCURS 6 TIMES PIC X(20).                         
023500     05  FILLER         PIC X(04).                                        
023600*-----------------------------------------------------------------        
023700* AREA DE EDICAO E MONTAGEM DA LINHA DE RELATORIO (U8).                   
023800*-----------------------------------------------------------------        
023900 01  REP-AREA-EDICAO.                                                     
024000     05  REP-ID-ED            PIC ZZZ9.                                   
024100     05  REP-PARM-ED          PIC Z9.999.                                 
024200     05  REP-VALOR-ED         PIC ZZZZZZ9.99.                             
024300     05  REP-VALOR-ED2        PIC ZZZZZZ9.99.                             
024400     05  REP-VALOR-ED3        PIC ZZZZZZ9.99.                             
024500     05  REP-SCORE-ED         PIC 9.999.                                  
024600     05  REP-TOTAL-ED         PIC ZZZZZZZZ9.99.                           
024700     05  REP-DATA-ED          PIC 9999/99/99.                             
024800     05  FILLER               PIC X(10).                                  
024900*-----------------------------------------------------------------        
025000 01  FILLER                      PIC X(050)           VALUE               
025100         "========== BOOK'S  ==========".                                 
025200*-----------------------------------------------------------------        
025300 COPY "NEXCNST".                                                          
025400 COPY "NEXERRO".                                                          
025500 COPY "NEXMSGE".                                                          
025600*-----------------------------------------------------------------        
025700 01  FILLER                      PIC X(050)          VALUE                
025800     "* FIM DA WORKING - NEXRPT *".                                       
025900*-----------------------------------------------------------------        
026000*=================================================================        
026100 PROCEDURE                               DIVISION.                        
026200*=================================================================        
026300 0000-PRINCIPAL.                                                          
026400                                                                          
026500         PERFORM 0100-INICIAR.                                            
026600         PERFORM 0150-CARREGA-CENARIOS.                                   
026700         PERFORM 0160-CARREGA-RESULTADOS.                                 
026800         PERFORM 0170-CARREGA-INCERTEZA.                                  
026900                                                                          
027000         PERFORM 0500-SECAO-CENARIO                                       
027100             VARYING WRK-SUB-CEN FROM 1 BY 1                              
027200             UNTIL WRK-SUB-CEN > WRK-QT-CENARIOS.                         
027300                                                                          
027400         PERFORM 0700-SECAO-TOTAIS.                                       
027500         PERFORM 0300-FINALIZAR.                                          
027600         STOP RUN.                                                        
027700                                                                          
027800 0000-PRINCIPAL-FIM.                     EXIT.                            
027900*-----------------------------------------------------------------        
028000 0100-INICIAR                            SECTION.                         
028100*-----------------------------------------------------------------        
028200                                                                          
028300         ACCEPT WRK-DATA-SISTEMA FROM DATE.                               
028400                                                                          
028500         OPEN INPUT  CENARIOS                                             
028600                     RESULTADOS                                           
028700                     INCFILE                                              
028800              OUTPUT REPORTFL.                                            
028900                                                                          
029000         PERFORM 0106-TESTAR-STATUS-CENARIOS                              
029100             THRU 0109-TESTAR-STATUS-REPORTFL.                            
029200                                                                          
029300 0100-INICIAR-FIM.                       EXIT.                            
029400*-----------------------------------------------------------------        
029500 0105-TESTAR-STATUS                      SECTION.                         
029600*-----------------------------------------------------------------        
029700 0106-TESTAR-STATUS-CENARIOS.                                             
029800                                                                          
029900         IF NOT FS-CENARIOS-OK                                            
030000             MOVE ERR-MSG-ABERTURA  TO ERR-DESCRICAO                      
030100             MOVE FS-CENARIOS       TO ERR-STATUS-ARQUIVO                 
030200             MOVE '0106-CENARIOS'   TO ERR-PARAGRAFO                      
030300             PERFORM 9999-TRATA-ERRO                                      
030400         END-IF.                                                          
030500                                                                          
030600 0107-TESTAR-STATUS-RESULTAD.                                             
030700                                                                          
030800         IF NOT FS-RESULTAD-OK                                            
030900             MOVE ERR-MSG-ABERTURA  TO ERR-DESCRICAO                      
031000             MOVE FS-RESULTAD       TO ERR-STATUS-ARQUIVO                 
031100             MOVE '0107-RESULTAD'   TO ERR-PARAGRAFO                      
031200             PERFORM 9999-TRATA-ERRO                                      
031300         END-IF.                                                          
031400                                                                          
031500 0108-TESTAR-STATUS-INCFILE.                                              
031600                                                                          
031700         IF NOT FS-INCFILE-OK                                             
031800             MOVE ERR-MSG-ABERTURA  TO ERR-DESCRICAO                      
031900             MOVE FS-INCFILE        TO ERR-STATUS-ARQUIVO                 
032000             MOVE '0108-INCFILE'    TO ERR-PARAGRAFO                      
032100             PERFORM 9999-TRATA-ERRO                                      
032200         END-IF.                                                          
032300                                                                          
032400 0109-TESTAR-STATUS-REPORTFL.                                             
032500                                                                          
032600         IF NOT FS-REPORTFL-OK                                            
032700             MOVE ERR-MSG-ABERTURA  TO ERR-DESCRICAO                      
032800             MOVE FS-REPORTFL       TO ERR-STATUS-ARQUIVO                 
032900             MOVE '0109-REPORTFL'   TO ERR-PARAGRAFO                      
033000             PERFORM 9999-TRATA-ERRO                                      
033100         END-IF.                                                          
033200                                                                          
033300 0105-TESTAR-STATUS-FIM.                 EXIT.                            
033400*-----------------------------------------------------------------        
033500 0111-LEITURA-CEN                        SECTION.                         
033600*-----------------------------------------------------------------        
033700                                                                          
033800         READ CENARIOS.                                                   
033900         IF FS-CENARIOS-OK OR FS-CENARIOS-FIM                             
034000             GO TO 0111-LEITURA-CEN-FIM                                   
034100         END-IF.                                                          
034200                                                                          
034300         MOVE ERR-MSG-LEITURA   TO ERR-DESCRICAO                          
034400         MOVE FS-CENARIOS       TO ERR-STATUS-ARQUIVO                     
034500         MOVE '0111-LEITURA'    TO ERR-PARAGRAFO                          
034600         PERFORM 9999-TRATA-ERRO.                                         
034700                                                                          
034800 0111-LEITURA-CEN-FIM.                   EXIT.                            
034900*-----------------------------------------------------------------        
035000 0112-LEITURA-RES                        SECTION.                         
035100*-----------------------------------------------------------------        
035200                                                                          
035300         READ RESULTADOS.                                                 
035400         IF FS-RESULTAD-OK OR FS-RESULTAD-FIM                             
035500             GO TO 0112-LEITURA-RES-FIM                                   
035600         END-IF.                                                          
035700                                                                          
035800         MOVE ERR-MSG-LEITURA   TO ERR-DESCRICAO                          
035900         MOVE FS-RESULTAD       TO ERR-STATUS-ARQUIVO                     
036000         MOVE '0112-LEITURA'    TO ERR-PARAGRAFO                          
036100         PERFORM 9999-TRATA-ERRO.                                         
036200                                                                          
036300 0112-LEITURA-RES-FIM.                   EXIT.                            
036400*-----------------------------------------------------------------        
036500 0113-LEITURA-INC                        SECTION.                         
036600*-----------------------------------------------------------------        
036700                                                                          
036800         READ INCFILE.                                                    
036900         IF FS-INCFILE-OK OR FS-INCFILE-FIM                               
037000             GO TO 0113-LEITURA-INC-FIM                                   
037100         END-IF.                                                          
037200                                                                          
037300         MOVE ERR-MSG-LEITURA   TO ERR-DESCRICAO                          
037400         MOVE FS-INCFILE        TO ERR-STATUS-ARQUIVO                     
037500         MOVE '0113-LEITURA'    TO ERR-PARAGRAFO                          
037600         PERFORM 9999-TRATA-ERRO.                                         
037700                                                                          
037800 0113-LEITURA-INC-FIM.                   EXIT.                            
037900*-----------------------------------------------------------------        
038000 0150-CARREGA-CENARIOS                   SECTION.                         
038100*-----------------------------------------------------------------        
038200                                                                          
038300         PERFORM 0111-LEITURA-CEN.                                        
038400                                                                          
038500         PERFORM 0155-UM-CENARIO                                          
038600             UNTIL NOT FS-CENARIOS-OK.                                    
038700                                                                          
038800 0150-CARREGA-CENARIOS-FIM.              EXIT.                            
038900*-----------------------------------------------------------------        
039000 0155-UM-CENARIO                         SECTION.                         
039100*-----------------------------------------------------------------        
039200                                                                          
039300         ADD 1 TO ACU-LIDOS-CEN.                                          
039400                                                                          
039500         IF WRK-QT-CENARIOS < WRK-QT-MAX-CEN                              
039600             ADD 1                TO WRK-QT-CENARIOS                      
039700             MOVE CEN-ID          TO WRK-CEN-ID (WRK-QT-CENARIOS)         
039800             MOVE CEN-NOME        TO                                      
039900                 WRK-CEN-NOME (WRK-QT-CENARIOS)                           
040000             MOVE CEN-DESCRICAO                                           
040100                 TO WRK-CEN-DESCRICAO (WRK-QT-CENARIOS)                   
040200             PERFORM 0156-COPIA-PARM                                      
040300                 VARYING WRK-SUB-PARM FROM 1 BY 1                         
040400                 UNTIL WRK-SUB-PARM > 4                                   
040500         END-IF.                                                          
040600                                                                          
040700         PERFORM 0111-LEITURA-CEN.                                        
040800                                                                          
040900 0155-UM-CENARIO-FIM.                    EXIT.                            
041000*-----------------------------------------------------------------        
041100 0156-COPIA-PARM                         SECTION.                         
041200*-----------------------------------------------------------------        
041300                                                                          
041400         MOVE CEN-PARM-VALOR (WRK-SUB-PARM)                               
041500             TO WRK-CEN-PARM (WRK-QT-CENARIOS WRK-SUB-PARM).              
041600                                                                          
041700 0156-COPIA-PARM-FIM.                    EXIT.                            
041800*-----------------------------------------------------------------        
041900 0160-CARREGA-RESULTADOS                 SECTION.                         
042000*-----------------------------------------------------------------        
042100                                                                          
042200         PERFORM 0112-LEITURA-RES.                                        
042300                                                                          
042400         PERFORM 0165-UM-RESULTADO                                        
042500             UNTIL NOT FS-RESULTAD-OK.                                    
042600                                                                          
042700 0160-CARREGA-RESULTADOS-FIM.            EXIT.                            
042800*-----------------------------------------------------------------        
042900 0165-UM-RESULTADO                       SECTION.                         
043000*-----------------------------------------------------------------        
043100                                                                          
043200         ADD 1 TO ACU-LIDOS-RES.                                          
043300                                                                          
043400         IF WRK-QT-RESULT < WRK-QT-MAX-CEN                                
043500             ADD 1                TO WRK-QT-RESULT                        
043600             MOVE RES-ID          TO WRK-RES-ID (WRK-QT-RESULT)           
043700             MOVE RES-PROD-ALIM                                           
043800                 TO WRK-RES-VALOR (WRK-QT-RESULT 1)                       
043900             MOVE RES-CO2                                                 
044000                 TO WRK-RES-VALOR (WRK-QT-RESULT 2)                       
044100             MOVE RES-DEM-AGUA-TOTAL                                      
044200                 TO WRK-RES-VALOR (WRK-QT-RESULT 3)                       
044300             MOVE RES-IDX-ESTR-AGUA                                       
044400                 TO WRK-RES-VALOR (WRK-QT-RESULT 4)                       
044500             MOVE RES-IDX-SEG-ALIM                                        
044600                 TO WRK-RES-VALOR (WRK-QT-RESULT 5)                       
044700             MOVE RES-ESCORE-SUSTENT                                      
044800                 TO WRK-RES-VALOR (WRK-QT-RESULT 6)                       
044900             ADD RES-CO2          TO ACU-SOMA-CO2                         
045000             ADD RES-DEM-AGUA-TOTAL TO ACU-SOMA-AGUA                      
045100         END-IF.                                                          
045200                                                                          
045300         PERFORM 0112-LEITURA-RES.                                        
045400                                                                          
045500 0165-UM-RESULTADO-FIM.                  EXIT.                            
045600*-----------------------------------------------------------------        
045700 0170-CARREGA-INCERTEZA                  SECTION.                         
045800*-----------------------------------------------------------------        
045900                                                                          
046000         PERFORM 0113-LEITURA-INC.                                        
046100                                                                          
046200         PERFORM 0175-UMA-INCERTEZA                                       
046300             UNTIL NOT FS-INCFILE-OK.                                     
046400                                                                          
046500 0170-CARREGA-INCERTEZA-FIM.             EXIT.                            
046600*-----------------------------------------------------------------        
046700 0175-UMA-INCERTEZA                      SECTION.                         
046800*-----------------------------------------------------------------        
046900                                                                          
047000         ADD 1 TO ACU-LIDOS-INC.                                          
047100                                                                          
047200         IF WRK-QT-INCERTEZA < WRK-QT-MAX-INC                             
047300             ADD 1                TO WRK-QT-INCERTEZA                     
047400             MOVE INC-ID          TO WRK-INC-ID (WRK-QT-INCERTEZA)        
047500             MOVE INC-METRICA                                             
047600                 TO WRK-INC-METRICA (WRK-QT-INCERTEZA)                    
047700             MOVE INC-P10         TO                                      
047800                 WRK-INC-P10 (WRK-QT-INCERTEZA)                           
047900             MOVE INC-P50         TO                                      
048000                 WRK-INC-P50 (WRK-QT-INCERTEZA)                           
048100             MOVE INC-P90         TO                                      
048200                 WRK-INC-P90 (WRK-QT-INCERTEZA)                           
048300         END-IF.                                                          
048400                                                                          
048500         PERFORM 0113-LEITURA-INC.                                        
048600                                                                          
048700 0175-UMA-INCERTEZA-FIM.                 EXIT.                            
048800*-----------------------------------------------------------------        
048900 0500-SECAO-CENARIO                      SECTION.                         
049000*-----------------------------------------------------------------        
049100* PARA O CENARIO WRK-SUB-CEN, LOCALIZA O RESULTADO CORRESPON-             
049200* DENTE (BUSCA POR ID, SOBRE CONJUNTO PEQUENO) E GRAVA O                  
049300* RELATORIO-RESUMO E A EXPORTACAO EM COLUNAS (U8).                        
049400*-----------------------------------------------------------------        
049500                                                                          
049600         PERFORM 0510-LOCALIZA-RESULTADO.                                 
049700                                                                          
049800         IF WRK-ACHOU-RES EQUAL 'S'                                       
049900             PERFORM 0520-SECAO-RESUMO                                    
050000             PERFORM 0560-SECAO-EXPORTACAO                                
050100         ELSE                                                             
050200             ADD 1 TO ACU-EM-ERRO                                         
050300         END-IF.                                                          
050400                                                                          
050500 0500-SECAO-CENARIO-FIM.                 EXIT.                            
050600*-----------------------------------------------------------------        
050700 0510-LOCALIZA-RESULTADO                 SECTION.                         
050800*-----------------------------------------------------------------        
050900                                                                          
051000         MOVE 'N'                  TO WRK-ACHOU-RES.                      
051100         MOVE ZERO                 TO WRK-SUB-RES-ACHADO.                 
051200                                                                          
051300         PERFORM 0511-COMPARA-ID                                          
051400             VARYING WRK-SUB-RES FROM 1 BY 1                              
051500             UNTIL WRK-SUB-RES > WRK-QT-RESULT.                           
051600                                                                          
051700 0510-LOCALIZA-RESULTADO-FIM.            EXIT.                            
051800*-----------------------------------------------------------------        
051900 0511-COMPARA-ID                         SECTION.                         
052000*-----------------------------------------------------------------        
052100                                                                          
052200         IF WRK-RES-ID (WRK-SUB-RES) EQUAL                                
052300                 WRK-CEN-ID (WRK-SUB-CEN)                                 
052400             AND WRK-ACHOU-RES EQUAL 'N'                                  
052500             MOVE 'S'             TO WRK-ACHOU-RES                        
052600             MOVE WRK-SUB-RES     TO WRK-SUB-RES-ACHADO                   
052700         END-IF.                                                          
052800                                                                          
052900 0511-COMPARA-ID-FIM.                    EXIT.                            
053000*-----------------------------------------------------------------        
053100 0520-SECAO-RESUMO                       SECTION.                         
053200*-----------------------------------------------------------------        
053300* RELATORIO-RESUMO DE TEXTO FIXO DE UM CENARIO (U8).                      
053400*-----------------------------------------------------------------        
053500                                                                          
053600         MOVE SPACES               TO REL-LINHA-REL.                      
053700         MOVE ' '                  TO REL-CONTROLE.                       
053800         MOVE ALL "="              TO REL-TEXTO (1:60).                   
053900         PERFORM 0590-GRAVA-LINHA.                                        
054000                                                                          
054100         MOVE "SCENARIO SUMMARY REPORT"     TO REL-TEXTO.                 
054200         PERFORM 0590-GRAVA-LINHA.                                        
054300                                                                          
054400         MOVE ALL "="              TO REL-TEXTO (1:60).                   
054500         PERFORM 0590-GRAVA-LINHA.                                        
054600                                                                          
054700         MOVE WRK-CEN-ID (WRK-SUB-CEN)       TO REP-ID-ED.                
054800         STRING "NAME: " DELIMITED BY SIZE                                
054900             WRK-CEN-NOME (WRK-SUB-CEN) DELIMITED BY SIZE                 
055000             INTO REL-TEXTO.                                              
055100         PERFORM 0590-GRAVA-LINHA.                                        
055200                                                                          
055300         STRING "ID: " DELIMITED BY SIZE                                  
055400             REP-ID-ED             DELIMITED BY SIZE                      
055500             INTO REL-TEXTO.                                              
055600         PERFORM 0590-GRAVA-LINHA.                                        
055700                                                                          
055800         MOVE WRK-DATA-SISTEMA     TO REP-DATA-ED.                        
055900         STRING "CREATED: " DELIMITED BY SIZE                             
056000             REP-DATA-ED           DELIMITED BY SIZE                      
056100             INTO REL-TEXTO.                                              
056200         PERFORM 0590-GRAVA-LINHA.                                        
056300                                                                          
056400         STRING "DESCRIPTION: " DELIMITED BY SIZE                         
056500             WRK-CEN-DESCRICAO (WRK-SUB-CEN) DELIMITED BY SIZE            
056600             INTO REL-TEXTO.                                              
056700         PERFORM 0590-GRAVA-LINHA.                                        
056800                                                                          
056900         MOVE ALL "-"              TO REL-TEXTO (1:60).                   
057000         PERFORM 0590-GRAVA-LINHA.                                        
057100                                                                          
057200         MOVE "POLICY PARAMETERS"  TO REL-TEXTO.                          
057300         PERFORM 0590-GRAVA-LINHA.                                        
057400                                                                          
057500         PERFORM 0525-IMPRIME-PARM                                        
057600             VARYING WRK-SUB-PARM FROM 1 BY 1                             
057700             UNTIL WRK-SUB-PARM > 4.                                      
057800                                                                          
057900         MOVE ALL "-"              TO REL-TEXTO (1:60).                   
058000         PERFORM 0590-GRAVA-LINHA.                                        
058100                                                                          
058200         MOVE "OUTCOMES"           TO REL-TEXTO.                          
058300         PERFORM 0590-GRAVA-LINHA.                                        
058400                                                                          
058500         PERFORM 0530-IMPRIME-RESULTADO                                   
058600             VARYING WRK-SUB-MET FROM 1 BY 1                              
058700             UNTIL WRK-SUB-MET > 6.                                       
058800                                                                          
058900         MOVE ALL "-"              TO REL-TEXTO (1:60).                   
059000         PERFORM 0590-GRAVA-LINHA.                                        
059100                                                                          
059200         MOVE "SUSTAINABILITY ASSESSMENT" TO REL-TEXTO.                   
059300         PERFORM 0590-GRAVA-LINHA.                                        
059400                                                                          
059500         PERFORM 0540-IMPRIME-AVALIACAO.                                  
059600                                                                          
059700         MOVE ALL "="              TO REL-TEXTO (1:60).                   
059800         PERFORM 0590-GRAVA-LINHA.                                        
059900                                                                          
060000 0520-SECAO-RESUMO-FIM.                  EXIT.                            
060100*-----------------------------------------------------------------        
060200 0525-IMPRIME-PARM                       SECTION.                         
060300*-----------------------------------------------------------------        
060400                                                                          
060500         MOVE WRK-CEN-PARM (WRK-SUB-CEN WRK-SUB-PARM)                     
060600             TO REP-PARM-ED.                                              
060700                                                                          
060800         MOVE SPACES               TO REL-LINHA-REL.                      
060900         MOVE ' '                  TO REL-CONTROLE.                       
061000         STRING CNS-NOME-PARM (WRK-SUB-PARM) DELIMITED BY SIZE            
061100             ": "                  DELIMITED BY SIZE                      
061200             REP-PARM-ED           DELIMITED BY SIZE                      
061300             INTO REL-TEXTO.                                              
061400         PERFORM 0590-GRAVA-LINHA.                                        
061500                                                                          
061600 0525-IMPRIME-PARM-FIM.                  EXIT.                            
061700*-----------------------------------------------------------------        
061800 0530-IMPRIME-RESULTADO                  SECTION.                         
061900*-----------------------------------------------------------------        
062000                                                                          
062100         IF WRK-SUB-MET EQUAL 6                                           
062200             MOVE WRK-RES-VALOR (WRK-SUB-RES-ACHADO WRK-SUB-MET)          
062300                 TO REP-SCORE-ED                                          
062400             MOVE SPACES          TO REL-LINHA-REL                        
062500             MOVE ' '             TO REL-CONTROLE                         
062600             STRING MET-NOME (WRK-SUB-MET) DELIMITED BY SIZE              
062700                 ": "              DELIMITED BY SIZE                      
062800                 REP-SCORE-ED      DELIMITED BY SIZE                      
062900                 INTO REL-TEXTO                                           
063000         ELSE                                                             
063100             MOVE WRK-RES-VALOR (WRK-SUB-RES-ACHADO WRK-SUB-MET)          
063200                 TO REP-VALOR-ED                                          
063300             MOVE SPACES          TO REL-LINHA-REL                        
063400             MOVE ' '             TO REL-CONTROLE                         
063500             STRING MET-NOME (WRK-SUB-MET) DELIMITED BY SIZE              
063600                 ": "              DELIMITED BY SIZE                      
063700                 REP-VALOR-ED      DELIMITED BY SIZE                      
063800                 INTO REL-TEXTO                                           
063900         END-IF.                                                          
064000         PERFORM 0590-GRAVA-LINHA.                                        
064100                                                                          
064200 0530-IMPRIME-RESULTADO-FIM.             EXIT.                            
064300*-----------------------------------------------------------------        
064400 0540-IMPRIME-AVALIACAO                  SECTION.                         
064500*-----------------------------------------------------------------        
064600* FAIXAS DE AVALIACAO DE SUSTENTABILIDADE SOBRE O ESCORE (U8).            
064700*-----------------------------------------------------------------        
064800                                                                          
064900         IF WRK-RES-VALOR (WRK-SUB-RES-ACHADO 6) >= 0.7                   
065000             STRING "EXCELLENT - HIGH SUSTAINABILITY ACROSS ALL"          
065100                     DELIMITED BY SIZE                                    
065200                 " METRICS"        DELIMITED BY SIZE                      
065300                 INTO WRK-BANDA-TEXTO                                     
065400         ELSE                                                             
065500             IF WRK-RES-VALOR (WRK-SUB-RES-ACHADO 6) >= 0.5               
065600                 STRING "GOOD - MODERATE SUSTAINABILITY WITH ROOM"        
065700                         DELIMITED BY SIZE                                
065800                     " FOR IMPROVEMENT" DELIMITED BY SIZE                 
065900                     INTO WRK-BANDA-TEXTO                                 
066000             ELSE                                                         
066100                 IF WRK-RES-VALOR (WRK-SUB-RES-ACHADO 6) >= 0.3           
066200                     STRING "FAIR - SIGNIFICANT SUSTAINABILITY"           
066300                             DELIMITED BY SIZE                            
066400                         " CHALLENGES" DELIMITED BY SIZE                  
066500                         INTO WRK-BANDA-TEXTO                             
066600                 ELSE                                                     
066700                     MOVE "POOR - MAJOR SUSTAINABILITY CONCERNS"          
066800                         TO WRK-BANDA-TEXTO                               
066900                 END-IF                                                   
067000             END-IF                                                       
067100         END-IF.                                                          
067200                                                                          
067300         MOVE SPACES               TO REL-LINHA-REL.                      
067400         MOVE ' '                  TO REL-CONTROLE.                       
067500         STRING "OVERALL: " DELIMITED BY SIZE                             
067600             WRK-BANDA-TEXTO       DELIMITED BY SIZE                      
067700             INTO REL-TEXTO.                                              
067800         PERFORM 0590-GRAVA-LINHA.                                        
067900                                                                          
068000         MOVE WRK-RES-VALOR (WRK-SUB-RES-ACHADO 6)                        
068100             TO REP-SCORE-ED.                                             
068200         MOVE SPACES               TO REL-LINHA-REL.                      
068300         MOVE ' '                  TO REL-CONTROLE.                       
068400         STRING "SCORE: " DELIMITED BY SIZE                               
068500             REP-SCORE-ED          DELIMITED BY SIZE                      
068600             "/1.000"              DELIMITED BY SIZE                      
068700             INTO REL-TEXTO.                                              
068800         PERFORM 0590-GRAVA-LINHA.                                        
068900                                                                          
069000 0540-IMPRIME-AVALIACAO-FIM.             EXIT.                            
069100*-----------------------------------------------------------------        
069200 0560-SECAO-EXPORTACAO                   SECTION.                         
069300*-----------------------------------------------------------------        
069400* EXPORTACAO EM COLUNAS DE UM CENARIO: METADADOS, DADOS DO                
069500* CENARIO, TABELA DE PARAMETROS, TABELA DE RESULTADOS E, QUANDO           
069600* HOUVER, TABELA DE FAIXAS DE INCERTEZA (U8).                             
069700*-----------------------------------------------------------------        
069800                                                                          
069900         MOVE SPACES               TO REL-LINHA-REL.                      
070000         MOVE ' '                  TO REL-CONTROLE.                       
070100         MOVE "SCENARIO EXPORT"    TO REL-TEXTO.                          
070200         PERFORM 0590-GRAVA-LINHA.                                        
070300                                                                          
070400         MOVE WRK-DATA-SISTEMA     TO REP-DATA-ED.                        
070500         STRING "GENERATED: " DELIMITED BY SIZE                           
070600             REP-DATA-ED           DELIMITED BY SIZE                      
070700             INTO REL-TEXTO.                                              
070800         PERFORM 0590-GRAVA-LINHA.                                        
070900                                                                          
071000         MOVE SPACES               TO REL-TEXTO.                          
071100         PERFORM 0590-GRAVA-LINHA.                                        
071200                                                                          
071300         MOVE WRK-CEN-ID (WRK-SUB-CEN) TO REP-ID-ED.                      
071400         STRING "ID: " DELIMITED BY SIZE                                  
071500             REP-ID-ED             DELIMITED BY SIZE                      
071600             "  NAME: "            DELIMITED BY SIZE                      
071700             WRK-CEN-NOME (WRK-SUB-CEN) DELIMITED BY SIZE                 
071800             INTO REL-TEXTO.                                              
071900         PERFORM 0590-GRAVA-LINHA.                                        
072000                                                                          
072100         STRING "DESCRIPTION: " DELIMITED BY SIZE                         
072200             WRK-CEN-DESCRICAO (WRK-SUB-CEN) DELIMITED BY SIZE            
072300             INTO REL-TEXTO.                                              
072400         PERFORM 0590-GRAVA-LINHA.                                        
072500                                                                          
072600         MOVE SPACES               TO REL-TEXTO.                          
072700         PERFORM 0590-GRAVA-LINHA.                                        
072800                                                                          
072900         MOVE "PARAMETER                VALUE" TO REL-TEXTO.              
073000         PERFORM 0590-GRAVA-LINHA.                                        
073100                                                                          
073200         PERFORM 0525-IMPRIME-PARM                                        
073300             VARYING WRK-SUB-PARM FROM 1 BY 1                             
073400             UNTIL WRK-SUB-PARM > 4.                                      
073500                                                                          
073600         MOVE SPACES               TO REL-TEXTO.                          
073700         PERFORM 0590-GRAVA-LINHA.                                        
073800                                                                          
073900         MOVE "METRIC                   VALUE" TO REL-TEXTO.              
074000         PERFORM 0590-GRAVA-LINHA.                                        
074100                                                                          
074200         PERFORM 0530-IMPRIME-RESULTADO                                   
074300             VARYING WRK-SUB-MET FROM 1 BY 1                              
074400             UNTIL WRK-SUB-MET > 6.                                       
074500                                                                          
074600         PERFORM 0570-TABELA-INCERTEZA.                                   
074700                                                                          
074800 0560-SECAO-EXPORTACAO-FIM.              EXIT.                            
074900*-----------------------------------------------------------------        
075000 0570-TABELA-INCERTEZA                   SECTION.                         
075100*-----------------------------------------------------------------        
075200* TABELA DE FAIXAS DE INCERTEZA DE UM CENARIO, QUANDO O ARQUIVO           
075300* INCFILE TROUXE ALGUMA (U3/U8).                                          
075400*-----------------------------------------------------------------        
075500                                                                          
075600         MOVE 0                    TO WRK-QT-INCERTEZA.                   
075700                                                                          
075800         PERFORM 0575-PROCURA-INCERTEZA                                   
075900             VARYING WRK-SUB-INC FROM 1 BY 1                              
076000             UNTIL WRK-SUB-INC > WRK-QT-MAX-INC.                          
076100                                                                          
076200 0570-TABELA-INCERTEZA-FIM.              EXIT.                            
076300*-----------------------------------------------------------------        
076400 0575-PROCURA-INCERTEZA                  SECTION.                         
076500*-----------------------------------------------------------------        
076600                                                                          
076700         IF WRK-INC-ID (WRK-SUB-INC) EQUAL                                
076800                 WRK-CEN-ID (WRK-SUB-CEN)                                 
076900             IF WRK-QT-INCERTEZA EQUAL 0                                  
077000                 MOVE SPACES      TO REL-TEXTO                            
077100                 PERFORM 0590-GRAVA-LINHA                                 
077200                 MOVE "UNCERTAINTY BANDS" TO REL-TEXTO                    
077300                 PERFORM 0590-GRAVA-LINHA                                 
077400                 MOVE "METRIC          P10      P50      P90"             
077500                     TO REL-TEXTO                                         
077600                 PERFORM 0590-GRAVA-LINHA                                 
077700             END-IF                                                       
077800             ADD 1                TO WRK-QT-INCERTEZA                     
077900             PERFORM 0580-IMPRIME-INCERTEZA                               
078000         END-IF.                                                          
078100                                                                          
078200 0575-PROCURA-INCERTEZA-FIM.             EXIT.                            
078300*-----------------------------------------------------------------        
078400 0580-IMPRIME-INCERTEZA                  SECTION.                         
078500*-----------------------------------------------------------------        
078600                                                                          
078700         MOVE SPACES               TO REL-LINHA-REL.                      
078800         MOVE ' '                  TO REL-CONTROLE.                       
078900         MOVE WRK-INC-P10 (WRK-SUB-INC) TO REP-VALOR-ED.                  
079000         MOVE WRK-INC-P50 (WRK-SUB-INC) TO REP-VALOR-ED2.                 
079100         MOVE WRK-INC-P90 (WRK-SUB-INC) TO REP-VALOR-ED3.                 
079200         STRING WRK-INC-METRICA (WRK-SUB-INC) DELIMITED BY SIZE           
079300             " "                   DELIMITED BY SIZE                      
079400             REP-VALOR-ED          DELIMITED BY SIZE                      
079500             " "                   DELIMITED BY SIZE                      
079600             REP-VALOR-ED2         DELIMITED BY SIZE                      
079700             " "                   DELIMITED BY SIZE                      
079800             REP-VALOR-ED3         DELIMITED BY SIZE                      
079900             INTO REL-TEXTO.                                              
080000         PERFORM 0590-GRAVA-LINHA.                                        
080100                                                                          
080200 0580-IMPRIME-INCERTEZA-FIM.             EXIT.                            
080300*-----------------------------------------------------------------        
080400 0700-SECAO-TOTAIS                       SECTION.                         
080500*-----------------------------------------------------------------        
080600* TOTAIS DE CONTROLE DE FIM DE JOB: LIDOS, AVALIADOS, EM ERRO E           
080700* GRANDES TOTAIS DE CO2 E DEMANDA DE AGUA (U8).                           
080800*-----------------------------------------------------------------        
080900                                                                          
081000         COMPUTE ACU-EM-ERRO = WRK-QT-CENARIOS - WRK-QT-RESULT.           
081100         IF ACU-EM-ERRO < 0                                               
081200             MOVE 0               TO ACU-EM-ERRO                          
081300         END-IF.                                                          
081400                                                                          
081500         MOVE SPACES               TO REL-LINHA-REL.                      
081600         MOVE ' '                  TO REL-CONTROLE.                       
081700         MOVE "END-OF-JOB CONTROL TOTALS" TO REL-TEXTO.                   
081800         PERFORM 0590-GRAVA-LINHA.                                        
081900                                                                          
082000         MOVE ACU-LIDOS-CEN        TO REP-ID-ED.                          
082100         STRING "RECORDS READ: " DELIMITED BY SIZE                        
082200             REP-ID-ED             DELIMITED BY SIZE                      
082300             INTO REL-TEXTO.                                              
082400         PERFORM 0590-GRAVA-LINHA.                                        
082500                                                                          
082600         MOVE WRK-QT-RESULT        TO REP-ID-ED.                          
082700         STRING "SCENARIOS EVALUATED: " DELIMITED BY SIZE                 
082800             REP-ID-ED             DELIMITED BY SIZE                      
082900             INTO REL-TEXTO.                                              
083000         PERFORM 0590-GRAVA-LINHA.                                        
083100                                                                          
083200         MOVE ACU-EM-ERRO          TO REP-ID-ED.                          
083300         STRING "RECORDS IN ERROR: " DELIMITED BY SIZE                    
083400             REP-ID-ED             DELIMITED BY SIZE                      
083500             INTO REL-TEXTO.                                              
083600         PERFORM 0590-GRAVA-LINHA.                                        
083700                                                                          
083800         MOVE ACU-SOMA-CO2         TO REP-TOTAL-ED.                       
083900         STRING "TOTAL CO2 EMISSIONS: " DELIMITED BY SIZE                 
084000             REP-TOTAL-ED          DELIMITED BY SIZE                      
084100             INTO REL-TEXTO.                                              
084200         PERFORM 0590-GRAVA-LINHA.                                        
084300                                                                          
084400         MOVE ACU-SOMA-AGUA        TO REP-TOTAL-ED.                       
084500         STRING "TOTAL WATER DEMAND: " DELIMITED BY SIZE                  
084600             REP-TOTAL-ED          DELIMITED BY SIZE                      
084700             INTO REL-TEXTO.                                              
084800         PERFORM 0590-GRAVA-LINHA.                                        
084900                                                                          
085000 0700-SECAO-TOTAIS-FIM.                  EXIT.                            
085100*-----------------------------------------------------------------        
085200 0590-GRAVA-LINHA                        SECTION.                         
085300*-----------------------------------------------------------------        
085400                                                                          
085500         WRITE REL-LINHA-REL.                                             
085600                                                                          
085700         IF NOT FS-REPORTFL-OK                                            
085800             MOVE ERR-MSG-GRAVACAO TO ERR-DESCRICAO                       
085900             MOVE FS-REPORTFL      TO ERR-STATUS-ARQUIVO                  
086000             MOVE '0590-GRAVA'     TO ERR-PARAGRAFO                       
086100             PERFORM 9999-TRATA-ERRO                                      
086200         END-IF.                                                          
086300                                                                          
086400 0590-GRAVA-LINHA-FIM.                   EXIT.                            
086500*-----------------------------------------------------------------        
086600 0300-FINALIZAR                          SECTION.                         
086700*-----------------------------------------------------------------        
086800                                                                          
086900         DISPLAY " >>>>>> TOTAIS DE CONTROLE - NEXRPT <<<<<< ".           
087000         DISPLAY "CENARIOS LIDOS................:" ACU-LIDOS-CEN.         
087100         DISPLAY "RESULTADOS LIDOS...............:" ACU-LIDOS-RES.        
087200         DISPLAY "INCERTEZAS LIDAS...............:" ACU-LIDOS-INC.        
087300         DISPLAY "CENARIOS EM ERRO...............:" ACU-EM-ERRO.          
087400                                                                          
087500         CLOSE CENARIOS                                                   
087600               RESULTADOS                                                 
087700               INCFILE                                                    
087800               REPORTFL.                                                  
087900                                                                          
088000 0300-FINALIZAR-FIM.                     EXIT.                            
088100*-----------------------------------------------------------------        
088200 9999-TRATA-ERRO                          SECTION.                        
088300*-----------------------------------------------------------------        
088400                                                                          
088500         CALL WRK-MODULO USING ERR-DESCRICAO.                             
088600         GOBACK.                                                          
088700                                                                          
088800 9999-TRATA-ERRO-FIM.                     EXIT.                           
088900*-----------------------------------------------------------------        
