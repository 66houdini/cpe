000100*----------------------------------------------------------*              
000200*    BOOK   : NEXASSM                                                     
000300*    OBJETIVO: LAYOUT DO REGISTRO DE PREMISSA DO MODELO                   
000400*              (DADO DE REFERENCIA/SEMENTE, U9) PARA O                    
000500*              ARQUIVO PRMFILE. O MODELO TAMBEM PODE                      
000600*              TRABALHAR COM AS CONSTANTES FIXAS EM                       
000700*              NEXCNST QUANDO ESTE ARQUIVO NAO EXISTIR.                   
000800*----------------------------------------------------------*              
000900 01  PRM-REGISTRO.                                                        
001000     05  PRM-ID                PIC 9(04).                                 
001100     05  PRM-NOME              PIC X(40).                                 
001200     05  PRM-CATEGORIA         PIC X(10).                                 
001300     05  PRM-VALOR             PIC S9(05)V9(04).                          
001400     05  PRM-UNIDADE           PIC X(20).                                 
001500     05  PRM-DESCRICAO         PIC X(60).                                 
001600     05  FILLER                PIC X(06).                                 
001700*----------------------------------------------------------*              
001800 01  PRM-VALOR-EDITADO REDEFINES PRM-REGISTRO.                            
001900     05  FILLER                PIC X(54).                                 
002000     05  PRM-VALOR-SEM-SINAL   PIC 9(05)V9(04).                           
002100     05  FILLER                PIC X(86).                                 
