000100*----------------------------------------------------------*              
000200*    BOOK   : NEXLINE                                                     
000300*    OBJETIVO: LINHA DE IMPRESSAO GENERICA DO ARQUIVO DE                  
000400*              RELATORIO (REPORTFL), COMUM A NEXRPT, NEXSENS,             
000500*              NEXPROJ, NEXCOMP E NEXCHNG - CADA PROGRAMA                 
000600*              ABRE O ARQUIVO EM EXTEND E ACRESCENTA A SUA                
000700*              SECAO DO RELATORIO (U8).                                   
000800*----------------------------------------------------------*              
000900 01  REL-LINHA-REL.                                                       
001000     05  REL-CONTROLE          PIC X(01).                                 
001100     05  REL-TEXTO             PIC X(128).                                
001200     05  FILLER                PIC X(04).                                 
