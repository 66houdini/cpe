000100*----------------------------------------------------------*              
000200*    BOOK   : NEXUNCT                                                     
000300*    OBJETIVO: LAYOUT DO REGISTRO DE FAIXA DE INCERTEZA                   
000400*              (4 POR CENARIO: CO2, DEMANDA DE AGUA,                      
000500*              PRODUCAO DE ALIMENTO, ESTRESSE DE AGUA)                    
000600*              PARA O ARQUIVO INCFILE, GERADO PELA                        
000700*              SIMULACAO MONTE CARLO (U3). REDEFINIDO                     
000800*              COMO TABELA DOS 3 PERCENTIS.                               
000900*----------------------------------------------------------*              
001000 01  INC-REGISTRO.                                                        
001100     05  INC-ID                PIC 9(04).                                 
001200     05  INC-METRICA           PIC X(20).                                 
001300     05  INC-P10               PIC S9(07)V99.                             
001400     05  INC-P50               PIC S9(07)V99.                             
001500     05  INC-P90               PIC S9(07)V99.                             
001600     05  FILLER                PIC X(10).                                 
001700*----------------------------------------------------------*              
001800 01  INC-TAB-PERCENTIS REDEFINES INC-REGISTRO.                            
001900     05  FILLER                PIC X(24).                                 
002000     05  INC-PERCENTIL OCCURS 3 TIMES PIC S9(07)V99.                      
002100     05  FILLER                PIC X(10).                                 
