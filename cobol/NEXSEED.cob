000100 IDENTIFICATION                          DIVISION.                        
000200*=================================================================        
000300 PROGRAM-ID.                             NEXSEED.                         
000400 AUTHOR.                                 M. A. SEIXAS.                    
000500 INSTALLATION.                           FOURSYS CONSULTORIA.             
000600 DATE-WRITTEN.                           05/10/1992.                      
000700 DATE-COMPILED.                                                           
000800 SECURITY.                               RRPB INTERNAL USE ONLY.          
000900*=================================================================        
001000* PROGRAMA   : NEXSEED                                                    
001100* PROGRAMADOR: M. A. SEIXAS                                               
001200* ANALISTA   : I. F. CORDEIRO                                             
001300* CONSULTORIA: FOURSYS                                                    
001400* DATA.......: 05/10/1992                                                 
001500*-----------------------------------------------------------------        
001600* OBJETIVO...: CARGA INICIAL (SEMENTE) DO AMBIENTE NEXUS - GRAVA          
001700*              AS 8 PREMISSAS DE REFERENCIA DO MODELO (ARQUIVO            
001800*              PRMFILE, MESMOS VALORES FIXOS DA NEXCNST) E OS 3           
001900*              CENARIOS-EXEMPLO (ARQUIVO SCNFILE) USADOS COMO             
002000*              ENTRADA DE REFERENCIA PARA OS DEMAIS PASSOS DO JOB         
002100*              (U9). RODA UMA UNICA VEZ NA INSTALACAO DO AMBIENTE         
002200*              OU QUANDO OS ARQUIVOS-EXEMPLO PRECISAM SER                 
002300*              RECRIADOS.                                                 
002400*-----------------------------------------------------------------        
002500* ARQUIVOS                I/O                  INCLUDE/BOOK               
002600*  PRMFILE                 O                    NEXASSM                   
002700*  SCNFILE                 O                    NEXSCEN                   
002800*                                                                         
002900*-----------------------------------------------------------------        
003000* MODULOS....: NEXLOGS                                                    
003100*                                                                         
003200*-----------------------------------------------------------------        
003300*                          ALTERACOES                            *        
003400*-----------------------------------------------------------------        
003500* DATA....: 05/10/1992   PROGRAMADOR: M. A. SEIXAS                        
003600* ANALISTA: I. F. CORDEIRO            CHAMADO: RRPB-0079                  
003700* OBJETIVO: VERSAO ORIGINAL - CARGA DAS 8 PREMISSAS E DOS 3               
003800*           CENARIOS-EXEMPLO.                                             
003900*-----------------------------------------------------------------        
004000* DATA....: 11/11/1996   PROGRAMADOR: R. P. QUEZADO                       
004100* ANALISTA: I. F. CORDEIRO            CHAMADO: RRPB-0130                  
004200* OBJETIVO: O CENARIO-EXEMPLO "FOOD SECURITY FOCUS" PASSOU A SER          
004300*           GRAVADO TAMBEM (ANTES SO HAVIA OS DOIS PRIMEIROS).            
004400*-----------------------------------------------------------------        
004500* DATA....: 30/09/1998   PROGRAMADOR: R. P. QUEZADO                       
004600* ANALISTA: I. F. CORDEIRO            CHAMADO: RRPB-Y2K-09                
004700* OBJETIVO: REVISAO Y2K - NENHUM CAMPO DE DATA DE NEGOCIO NESTE           
004800*           PROGRAMA; NADA A ALTERAR.                                     
004900*-----------------------------------------------------------------        
005000* DATA....: 23/02/2003   PROGRAMADOR: E. M. PASSARINHO                    
005100* ANALISTA: M. A. SEIXAS              CHAMADO: RRPB-0238                  
005200* OBJETIVO: INDICADOR DE OMISSAO DOS 3 CENARIOS-EXEMPLO CORRIGIDO         
005300*           DE "N" PARA "Y" (A NEXEVAL ESTAVA DESCARTANDO OS              
005400*           VALORES DE PARAMETRO GRAVADOS E USANDO SO DEFAULT).           
005500*-----------------------------------------------------------------        
005600*=================================================================        
005700                                                                          
005800                                                                          
005900*=================================================================        
006000 ENVIRONMENT                             DIVISION.                        
006100*=================================================================        
006200                                                                          
006300*-----------------------------------------------------------------        
006400 CONFIGURATION                           SECTION.                         
006500*-----------------------------------------------------------------        
006600                                                                          
006700 SPECIAL-NAMES.                                                           
006800     C01 IS TOP-OF-FORM                                                   
006900     CLASS PARM-DIGITO   IS "0" THRU "9"                                  
007000     UPSI-0 IS NEX-SW-RERUN.                                              
007100                                                                          
007200*-----------------------------------------------------------------        
007300 INPUT-OUTPUT                            SECTION.                         
007400*-----------------------------------------------------------------        
007500                                                                          
007600 FILE-CONTROL.                                                            
007700     SELECT PRMFILE   ASSIGN TO                                           
007800         PRMFILE                                                          
007900         FILE STATUS IS FS-PRMFILE.                                       
008000     SELECT SCNFILE   ASSIGN TO                                           
008100         SCNFILE                                                          
008200         FILE STATUS IS FS-SCNFILE.                                       
008300                                                                          
008400*=================================================================        
008500 DATA                                    DIVISION.                        
008600*=================================================================        
008700                                                                          
008800*-----------------------------------------------------------------        
008900 FILE                                    SECTION.                         
009000*-----------------------------------------------------------------        
009100*       OUTPUT-  PREMISSAS DO MODELO  (PRM-REGISTRO)                      
009200*                               LRECL = 149                               
009300*-----------------------------------------------------------------        
009400 FD  PRMFILE                                                              
009500     RECORDING MODE IS F.                                                 
009600 COPY "NEXASSM".                                                          
009700*-----------------------------------------------------------------        
009800*       OUTPUT-  CENARIOS-EXEMPLO  (CEN-REG-ENTRADA)                      
009900*                               LRECL = 116                               
010000*-----------------------------------------------------------------        
010100 FD  SCNFILE                                                              
010200     RECORDING MODE IS F.                                                 
010300 COPY "NEXSCEN".                                                          
010400                                                                          
010500*-----------------------------------------------------------------        
010600 WORKING-STORAGE                         SECTION.                         
010700*-----------------------------------------------------------------        
010800                                                                          
010900*-----------------------------------------------------------------        
011000 01  FILLER                      PIC X(050)          VALUE                
011100     "* INICIO DA WORKING - NEXSEED *".                                   
011200*-----------------------------------------------------------------        
011300                                                                          
011400*-----------------------------------------------------------------        
011500 01  FILLER                      PIC X(050)           VALUE               
011600       "========== VARIAVEL DE STATUS ========== ".                       
011700*-----------------------------------------------------------------        
011800 77  FS-PRMFILE                  PIC X(002)          VALUE SPACES.        
011900     88  FS-PRMFILE-OK            VALUE '00'.                             
012000     88  FS-PRMFILE-FIM           VALUE '10'.                             
012100 77  FS-SCNFILE                  PIC X(002)          VALUE SPACES.        
012200     88  FS-SCNFILE-OK            VALUE '00'.                             
012300     88  FS-SCNFILE-FIM           VALUE '10'.                             
012400*-----------------------------------------------------------------        
012500 01  FILLER                      PIC X(050)           VALUE               
012600         "========== VARIAVEIS ACUMULADORAS ========== ".                 
012700*-----------------------------------------------------------------        
012800 77  ACU-PREMISSAS-GRAVADAS        PIC 9(005) COMP    VALUE ZERO.         
012900 77  ACU-CENARIOS-GRAVADOS         PIC 9(005) COMP    VALUE ZERO.         
013000*-----------------------------------------------------------------        
013100 01  FILLER                      PIC X(050)           VALUE               
013200         "========== VARIAVEL DE APOIO ==========".                       
013300*-----------------------------------------------------------------        
013400 77  WRK-MODULO                  PIC X(008)          VALUE                
013500          "NEXLOGS".                                                      
013600 77  WRK-SUB-PRM                  PIC 9(01)  COMP     VALUE ZERO.         
013700 77  WRK-SUB-CEN                  PIC 9(01)  COMP     VALUE ZERO.         
013800*-----------------------------------------------------------------        
013900* AS 8 PREMISSAS DE REFERENCIA DO MODELO, MESMOS VALORES FIXOS DA         
014000* NEXCNST, CADA UMA EM SEU PROPRIO CAMPO (UM OCCURS NAO ADMITE            
014100* VALUE DIFERENTE POR POSICAO) E DEPOIS REDEFINIDA EM TABELA PARA         
014200* O LACO DE GRAVACAO.                                                     
014300*-----------------------------------------------------------------        
014400 01  WRK-PREMISSA-01.                                                     
014500     05  FILLER                  PIC 9(04) VALUE 0001.                    
014600     05  FILLER                  PIC X(40) VALUE                          
014700         "FOOD WATER COEFFICIENT".                                        
014800     05  FILLER                  PIC X(10) VALUE "FOOD".                  
014900     05  FILLER                  PIC S9(05)V9(04) VALUE 2.5.              
015000     05  FILLER                  PIC X(20) VALUE "LITERS/KG".             
015100     05  FILLER                  PIC X(60) VALUE                          
015200         "WATER NEEDED TO PRODUCE ONE KG OF FOOD".                        
015300     05  FILLER                  PIC X(06) VALUE SPACES.                  
015400 01  WRK-PREMISSA-02.                                                     
015500     05  FILLER                  PIC 9(04) VALUE 0002.                    
015600     05  FILLER                  PIC X(40) VALUE                          
015700         "FOOD ENERGY COEFFICIENT".                                       
015800     05  FILLER                  PIC X(10) VALUE "FOOD".                  
015900     05  FILLER                  PIC S9(05)V9(04) VALUE 0.8.              
016000     05  FILLER                  PIC X(20) VALUE "KWH/KG".                
016100     05  FILLER                  PIC X(60) VALUE                          
016200         "ENERGY NEEDED TO PRODUCE ONE KG OF FOOD".                       
016300     05  FILLER                  PIC X(06) VALUE SPACES.                  
016400 01  WRK-PREMISSA-03.                                                     
016500     05  FILLER                  PIC 9(04) VALUE 0003.                    
016600     05  FILLER                  PIC X(40) VALUE                          
016700         "FOSSIL ENERGY WATER COEFFICIENT".                               
016800     05  FILLER                  PIC X(10) VALUE "ENERGY".                
016900     05  FILLER                  PIC S9(05)V9(04) VALUE 1.2.              
017000     05  FILLER                  PIC X(20) VALUE "LITERS/KWH".            
017100     05  FILLER                  PIC X(60) VALUE                          
017200         "WATER NEEDED PER KWH OF FOSSIL ENERGY GENERATED".               
017300     05  FILLER                  PIC X(06) VALUE SPACES.                  
017400 01  WRK-PREMISSA-04.                                                     
017500     05  FILLER                  PIC 9(04) VALUE 0004.                    
017600     05  FILLER                  PIC X(40) VALUE                          
017700         "RENEWABLE ENERGY WATER COEFFICIENT".                            
017800     05  FILLER                  PIC X(10) VALUE "ENERGY".                
017900     05  FILLER                  PIC S9(05)V9(04) VALUE 0.3.              
018000     05  FILLER                  PIC X(20) VALUE "LITERS/KWH".            
018100     05  FILLER                  PIC X(60) VALUE                          
018200         "WATER NEEDED PER KWH OF RENEWABLE ENERGY GENERATED".            
018300     05  FILLER                  PIC X(06) VALUE SPACES.                  
018400 01  WRK-PREMISSA-05.                                                     
018500     05  FILLER                  PIC 9(04) VALUE 0005.                    
018600     05  FILLER                  PIC X(40) VALUE                          
018700         "CO2 EMISSION FACTOR".                                           
018800     05  FILLER                  PIC X(10) VALUE "ENERGY".                
018900     05  FILLER                  PIC S9(05)V9(04) VALUE 0.5.              
019000     05  FILLER                  PIC X(20) VALUE "KG CO2/KWH".            
019100     05  FILLER                  PIC X(60) VALUE                          
019200         "CO2 EMITTED PER KWH OF ENERGY GENERATED".                       
019300     05  FILLER                  PIC X(06) VALUE SPACES.                  
019400 01  WRK-PREMISSA-06.                                                     
019500     05  FILLER                  PIC 9(04) VALUE 0006.                    
019600     05  FILLER                  PIC X(40) VALUE                          
019700         "BASE WATER AVAILABILITY".                                       
019800     05  FILLER                  PIC X(10) VALUE "WATER".                 
019900     05  FILLER                  PIC S9(05)V9(04) VALUE 10000.            
020000     05  FILLER                  PIC X(20) VALUE                          
020100         "MILLION LITERS".                                                
020200     05  FILLER                  PIC X(60) VALUE                          
020300         "TOTAL WATER AVAILABLE TO THE REGION BEFORE DEMAND".             
020400     05  FILLER                  PIC X(06) VALUE SPACES.                  
020500 01  WRK-PREMISSA-07.                                                     
020600     05  FILLER                  PIC 9(04) VALUE 0007.                    
020700     05  FILLER                  PIC X(40) VALUE                          
020800         "WATER CONSERVATION EFFECTIVENESS".                              
020900     05  FILLER                  PIC X(10) VALUE "WATER".                 
021000     05  FILLER                  PIC S9(05)V9(04) VALUE 0.15.             
021100     05  FILLER                  PIC X(20) VALUE "FRACTION".              
021200     05  FILLER                  PIC X(60) VALUE                          
021300         "SHARE OF DEMAND CUT PER UNIT OF CONSERVATION POLICY".           
021400     05  FILLER                  PIC X(06) VALUE SPACES.                  
021500 01  WRK-PREMISSA-08.                                                     
021600     05  FILLER                  PIC 9(04) VALUE 0008.                    
021700     05  FILLER                  PIC X(40) VALUE                          
021800         "DOMESTIC WATER BASE DEMAND".                                    
021900     05  FILLER                  PIC X(10) VALUE "WATER".                 
022000     05  FILLER                  PIC S9(05)V9(04) VALUE 1500.             
022100     05  FILLER                  PIC X(20) VALUE                          
022200         "LITERS/PERSON".                                                 
022300     05  FILLER                  PIC X(60) VALUE                          
022400         "BASELINE DOMESTIC WATER DEMAND PER PERSON".                     
022500     05  FILLER                  PIC X(06) VALUE SPACES.                  
022600*-----------------------------------------------------------------        
022700 01  WRK-TAB-PREMISSAS REDEFINES WRK-PREMISSA-01.                         
022800     05  WRK-PRM-SLOT             PIC X(149) OCCURS 8 TIMES.              
022900*-----------------------------------------------------------------        
023000* OS 3 CENARIOS-EXEMPLO (U9), CADA UM EM SEU PROPRIO CAMPO E              
023100* DEPOIS REDEFINIDO EM TABELA PARA O LACO DE GRAVACAO.                    
023200*-----------------------------------------------------------------        
023300 01  WRK-CENARIO-01.                                                      
023400     05  FILLER                  PIC 9(04) VALUE 0001.                    
023500     05  FILLER                  PIC X(30) VALUE                          
023600         "BUSINESS AS USUAL".                                             
023700     05  FILLER                  PIC X(50) VALUE                          
023800         "CONTINUATION OF CURRENT POLICY TRENDS".                         
023900     05  FILLER                  PIC S9V9999 VALUE 0.5.                   
024000     05  FILLER                  PIC X(01) VALUE "Y".                     
024100     05  FILLER                  PIC S9V9999 VALUE 0.3.                   
024200     05  FILLER                  PIC X(01) VALUE "Y".                     
024300     05  FILLER                  PIC S9V9999 VALUE 0.3.                   
024400     05  FILLER                  PIC X(01) VALUE "Y".                     
024500     05  FILLER                  PIC S9V9999 VALUE 1.02.                  
024600     05  FILLER                  PIC X(01) VALUE "Y".                     
024700     05  FILLER                  PIC X(08) VALUE SPACES.                  
024800 01  WRK-CENARIO-02.                                                      
024900     05  FILLER                  PIC 9(04) VALUE 0002.                    
025000     05  FILLER                  PIC X(30) VALUE                          
025100         "GREEN TRANSITION".                                              
025200     05  FILLER                  PIC X(50) VALUE                          
025300         "AGGRESSIVE SHIFT TO RENEWABLES AND CONSERVATION".               
025400     05  FILLER                  PIC S9V9999 VALUE 0.6.                   
025500     05  FILLER                  PIC X(01) VALUE "Y".                     
025600     05  FILLER                  PIC S9V9999 VALUE 0.8.                   
025700     05  FILLER                  PIC X(01) VALUE "Y".                     
025800     05  FILLER                  PIC S9V9999 VALUE 0.7.                   
025900     05  FILLER                  PIC X(01) VALUE "Y".                     
026000     05  FILLER                  PIC S9V9999 VALUE 1.01.                  
026100     05  FILLER                  PIC X(01) VALUE "Y".                     
026200     05  FILLER                  PIC X(08) VALUE SPACES.                  
026300 01  WRK-CENARIO-03.                                                      
026400     05  FILLER                  PIC 9(04) VALUE 0003.                    
026500     05  FILLER                  PIC X(30) VALUE                          
026600         "FOOD SECURITY FOCUS".                                           
026700     05  FILLER                  PIC X(50) VALUE                          
026800         "PRIORITY ON FOOD PRODUCTION INTENSITY".                         
026900     05  FILLER                  PIC S9V9999 VALUE 0.9.                   
027000     05  FILLER                  PIC X(01) VALUE "Y".                     
027100     05  FILLER                  PIC S9V9999 VALUE 0.5.                   
027200     05  FILLER                  PIC X(01) VALUE "Y".                     
027300     05  FILLER                  PIC S9V9999 VALUE 0.6.                   
027400     05  FILLER                  PIC X(01) VALUE "Y".                     
027500     05  FILLER                  PIC S9V9999 VALUE 1.02.                  
027600     05  FILLER                  PIC X(01) VALUE "Y".                     
027700     05  FILLER                  PIC X(08) VALUE SPACES.                  
027800*-----------------------------------------------------------------        
027900 01  WRK-TAB-CENARIOS REDEFINES WRK-CENARIO-01.                           
028000     05  WRK-CEN-SLOT             PIC X(116) OCCURS 3 TIMES.              
028100*-----------------------------------------------------------------        
028200 01  FILLER                      PIC X(050)           VALUE               
028300         "========== BOOK'S  ==========".                                 
028400*-----------------------------------------------------------------        
028500 COPY "NEXERRO".                                                          
028600 COPY "NEXMSGE".                                                          
028700*-----------------------------------------------------------------        
028800 01  FILLER                      PIC X(050)          VALUE                
028900     "* FIM DA WORKING - NEXSEED *".                                      
029000*-----------------------------------------------------------------        
029100*=================================================================        
029200 PROCEDURE                               DIVISION.                        
029300*=================================================================        
029400 0000-PRINCIPAL.                                                          
029500                                                                          
029600         PERFORM 0100-INICIAR.                                            
029700         PERFORM 0500-GRAVA-PREMISSAS.                                    
029800         PERFORM 0600-GRAVA-CENARIOS.                                     
029900         PERFORM 0300-FINALIZAR.                                          
030000         STOP RUN.                                                        
030100                                                                          
030200 0000-PRINCIPAL-FIM.                     EXIT.                            
030300*-----------------------------------------------------------------        
030400 0100-INICIAR                            SECTION.                         
030500*-----------------------------------------------------------------        
030600                                                                          
030700         OPEN OUTPUT PRMFILE                                              
030800                     SCNFILE.                                             
030900                                                                          
031000         PERFORM 0106-TESTAR-STATUS-PRMFILE                               
031100             THRU 0107-TESTAR-STATUS-SCNFILE.                             
031200                                                                          
031300 0100-INICIAR-FIM.                       EXIT.                            
031400*-----------------------------------------------------------------        
031500 0105-TESTAR-STATUS                      SECTION.                         
031600*-----------------------------------------------------------------        
031700 0106-TESTAR-STATUS-PRMFILE.                                              
031800                                                                          
031900         IF NOT FS-PRMFILE-OK                                             
032000             MOVE ERR-MSG-ABERTURA  TO ERR-DESCRICAO                      
032100             MOVE FS-PRMFILE        TO ERR-STATUS-ARQUIVO                 
032200             MOVE '0106-PRMFILE'    TO ERR-PARAGRAFO                      
032300             PERFORM 9999-TRATA-ERRO                                      
032400         END-IF.                                                          
032500                                                                          
032600 0107-TESTAR-STATUS-SCNFILE.                                              
032700                                                                          
032800         IF NOT FS-SCNFILE-OK                                             
032900             MOVE ERR-MSG-ABERTURA  TO ERR-DESCRICAO                      
033000             MOVE FS-SCNFILE        TO ERR-STATUS-ARQUIVO                 
033100             MOVE '0107-SCNFILE'    TO ERR-PARAGRAFO                      
033200             PERFORM 9999-TRATA-ERRO                                      
033300         END-IF.                                                          
033400                                                                          
033500 0105-TESTAR-STATUS-FIM.                 EXIT.                            
033600*-----------------------------------------------------------------        
033700 0500-GRAVA-PREMISSAS                    SECTION.                         
033800*-----------------------------------------------------------------        
033900* GRAVA AS 8 PREMISSAS DE REFERENCIA NO ARQUIVO PRMFILE (U9).             
034000*-----------------------------------------------------------------        
034100                                                                          
034200         PERFORM 0510-UMA-PREMISSA                                        
034300             VARYING WRK-SUB-PRM FROM 1 BY 1                              
034400             UNTIL WRK-SUB-PRM > 8.                                       
034500                                                                          
034600 0500-GRAVA-PREMISSAS-FIM.                EXIT.                           
034700*-----------------------------------------------------------------        
034800 0510-UMA-PREMISSA                       SECTION.                         
034900*-----------------------------------------------------------------        
035000                                                                          
035100         MOVE WRK-PRM-SLOT (WRK-SUB-PRM)                                  
035200             TO PRM-REGISTRO.                                             
035300                                                                          
035400         WRITE PRM-REGISTRO.                                              
035500                                                                          
035600         IF NOT FS-PRMFILE-OK                                             
035700             MOVE ERR-MSG-GRAVACAO  TO ERR-DESCRICAO                      
035800             MOVE FS-PRMFILE        TO ERR-STATUS-ARQUIVO                 
035900             MOVE '0510-GRAVA'      TO ERR-PARAGRAFO                      
036000             PERFORM 9999-TRATA-ERRO                                      
036100         END-IF.                                                          
036200                                                                          
036300         ADD 1 TO ACU-PREMISSAS-GRAVADAS.                                 
036400                                                                          
036500 0510-UMA-PREMISSA-FIM.                  EXIT.                            
036600*-----------------------------------------------------------------        
036700 0600-GRAVA-CENARIOS                     SECTION.                         
036800*-----------------------------------------------------------------        
036900* GRAVA OS 3 CENARIOS-EXEMPLO NO ARQUIVO SCNFILE (U9).                    
037000*-----------------------------------------------------------------        
037100                                                                          
037200         PERFORM 0610-UM-CENARIO                                          
037300             VARYING WRK-SUB-CEN FROM 1 BY 1                              
037400             UNTIL WRK-SUB-CEN > 3.                                       
037500                                                                          
037600 0600-GRAVA-CENARIOS-FIM.                EXIT.                            
037700*-----------------------------------------------------------------        
037800 0610-UM-CENARIO                         SECTION.                         
037900*-----------------------------------------------------------------        
038000                                                                          
038100         MOVE WRK-CEN-SLOT (WRK-SUB-CEN)                                  
038200             TO CEN-REG-ENTRADA.                                          
038300                                                                          
038400         WRITE CEN-REG-ENTRADA.                                           
038500                                                                          
038600         IF NOT FS-SCNFILE-OK                                             
038700             MOVE ERR-MSG-GRAVACAO  TO ERR-DESCRICAO                      
038800             MOVE FS-SCNFILE        TO ERR-STATUS-ARQUIVO                 
038900             MOVE '0610-GRAVA'      TO ERR-PARAGRAFO                      
039000             PERFORM 9999-TRATA-ERRO                                      
039100         END-IF.                                                          
039200                                                                          
039300         ADD 1 TO ACU-CENARIOS-GRAVADOS.                                  
039400                                                                          
039500 0610-UM-CENARIO-FIM.                    EXIT.                            
039600*-----------------------------------------------------------------        
039700 0300-FINALIZAR                          SECTION.                         
039800*-----------------------------------------------------------------        
039900                                                                          
040000         DISPLAY " >>>>>> TOTAIS DE CONTROLE - NEXSEED <<<<<< ".          
040100         DISPLAY "PREMISSAS GRAVADAS............:"                        
040200             ACU-PREMISSAS-GRAVADAS.                                      
040300         DISPLAY "CENARIOS-EXEMPLO GRAVADOS......:"                       
040400             ACU-CENARIOS-GRAVADOS.                                       
040500                                                                          
040600         CLOSE PRMFILE                                                    
040700               SCNFILE.                                                   
040800                                                                          
040900 0300-FINALIZAR-FIM.                     EXIT.                            
041000*-----------------------------------------------------------------        
041100 9999-TRATA-ERRO                          SECTION.                        
041200*-----------------------------------------------------------------        
041300                                                                          
041400         CALL WRK-MODULO USING ERR-DESCRICAO.                             
041500         GOBACK.                                                          
041600                                                                          
041700 9999-TRATA-ERRO-FIM.                     EXIT.                           
041800*-----------------------------------------------------------------        
