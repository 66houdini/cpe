000100*----------------------------------------------------------*              
000200*    BOOK   : NEXSCEN                                                     
000300*    OBJETIVO: LAYOUT DO REGISTRO DE ENTRADA DE CENARIO                   
000400*              (UM POR CENARIO A AVALIAR) PARA O ARQUIVO                  
000500*              SCNFILE. INCLUI REDEFINICAO EM TABELA DOS                  
000600*              4 PARAMETROS DE POLITICA, USADA PELO LACO                  
000700*              DE PREENCHIMENTO DE DEFAULT/VALIDACAO (U1).                
000800*----------------------------------------------------------*              
000900 01  CEN-REG-ENTRADA.                                                     
001000     05  CEN-ID              PIC 9(04).                                   
001100     05  CEN-NOME            PIC X(30).                                   
001200     05  CEN-DESCRICAO       PIC X(50).                                   
001300     05  CEN-GRP-INT-ALIM.                                                
001400         10  CEN-INT-ALIM       PIC S9V9999.                              
001500         10  CEN-INT-ALIM-OMIT  PIC X(01).                                
001600     05  CEN-GRP-PERC-RENOV.                                              
001700         10  CEN-PERC-RENOV     PIC S9V9999.                              
001800         10  CEN-PERC-RENOV-OM  PIC X(01).                                
001900     05  CEN-GRP-CONSERV-AGUA.                                            
002000         10  CEN-CONSERV-AGUA   PIC S9V9999.                              
002100         10  CEN-CONSERV-AGU-OM PIC X(01).                                
002200     05  CEN-GRP-CRESC-POP.                                               
002300         10  CEN-CRESC-POP      PIC S9V9999.                              
002400         10  CEN-CRESC-POP-OMIT PIC X(01).                                
002500     05  FILLER              PIC X(08).                                   
002600*----------------------------------------------------------*              
002700 01  CEN-TAB-PARAMETROS REDEFINES CEN-REG-ENTRADA.                        
002800     05  FILLER              PIC X(84).                                   
002900     05  CEN-PARM OCCURS 4 TIMES.                                         
003000         10  CEN-PARM-VALOR     PIC S9V9999.                              
003100         10  CEN-PARM-OMITIDO   PIC X(01).                                
003200     05  FILLER              PIC X(08).                                   
