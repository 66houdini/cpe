000100 IDENTIFICATION                          DIVISION.                        
000200*=================================================================        
000300 PROGRAM-ID.                             NEXCOMP.                         
000400 AUTHOR.                                 I. F. CORDEIRO.                  
000500 INSTALLATION.                           FOURSYS CONSULTORIA.             
000600 DATE-WRITTEN.                           22/01/1993.                      
000700 DATE-COMPILED.                                                           
000800 SECURITY.                               RRPB INTERNAL USE ONLY.          
000900*=================================================================        
001000* PROGRAMA   : NEXCOMP                                                    
001100* PROGRAMADOR: I. F. CORDEIRO                                             
001200* ANALISTA   : J. T. ABRANTES                                             
001300* CONSULTORIA: FOURSYS                                                    
001400* DATA.......: 22/01/1993                                                 
001500*-----------------------------------------------------------------        
001600* OBJETIVO...: LER OS ARQUIVOS DE CENARIOS E DE RESULTADOS JA             
001700*              AVALIADOS PELA NEXEVAL (MESMA ORDEM NOS DOIS               
001800*              ARQUIVOS), ACUMULAR EM TABELA OS 4 PARAMETROS E AS         
001900*              6 METRICAS DE CADA CENARIO (CO2, DEMANDA DE AGUA,          
002000*              PRODUCAO DE ALIMENTOS, INDICES DE ESTRESSE HIDRICO         
002100*              E DE SEGURANCA ALIMENTAR, ESCORE DE SUSTENTABILI-          
002200*              DADE) E, HAVENDO PELO MENOS DOIS CENARIOS, EMITIR          
002300*              AS TABELAS COLUNARES DE COMPARACAO DE PARAMETROS E         
002400*              DE RESULTADOS (UMA COLUNA POR CENARIO) E LISTAR OS         
002500*              VALORES INDIVIDUAIS E O MINIMO/MAXIMO/MEDIA DE             
002600*              CADA METRICA NO RELATORIO DA NEXUS (U6).                   
002700*-----------------------------------------------------------------        
002800* ARQUIVOS                I/O                  INCLUDE/BOOK               
002900*  CENARIOS                I                   NEXSCEN                    
003000*  RESULTADOS              I                   NEXRSLT                    
003100*  REPORTFL                E(XTEND)             NEXLINE                   
003200*                                                                         
003300*-----------------------------------------------------------------        
003400* MODULOS....: NEXLOGS                                                    
003500*                                                                         
003600*-----------------------------------------------------------------        
003700*                          ALTERACOES                            *        
003800*-----------------------------------------------------------------        
003900* DATA....: 22/01/1993   PROGRAMADOR: I. F. CORDEIRO                      
004000* ANALISTA: J. T. ABRANTES             CHAMADO: RRPB-0090                 
004100* OBJETIVO: VERSAO ORIGINAL - COMPARATIVO ENTRE OS CENARIOS JA            
004200*           AVALIADOS PELA NEXEVAL.                                       
004300*-----------------------------------------------------------------        
004400* DATA....: 08/08/1996   PROGRAMADOR: R. P. QUEZADO                       
004500* ANALISTA: J. T. ABRANTES             CHAMADO: RRPB-0128                 
004600* OBJETIVO: LIMITE DE 20 CENARIOS NA TABELA DE COMPARACAO PASSOU          
004700*           A SER TESTADO E AVISADO (ANTES TRANSBORDAVA A TABELA          
004800*           SILENCIOSAMENTE).                                             
004900*-----------------------------------------------------------------        
005000* DATA....: 30/09/1998   PROGRAMADOR: M. A. SEIXAS                        
005100* ANALISTA: R. P. QUEZADO              CHAMADO: RRPB-Y2K-09               
005200* OBJETIVO: REVISAO Y2K - NENHUM CAMPO DE DATA DE NEGOCIO NESTE           
005300*           PROGRAMA; NADA A ALTERAR.                                     
005400*-----------------------------------------------------------------        
005500* DATA....: 14/03/2006   PROGRAMADOR: E. M. PASSARINHO                    
005600* ANALISTA: M. A. SEIXAS               CHAMADO: RRPB-0247                 
005700* OBJETIVO: LEITURA DO ARQUIVO DE CENARIOS (NEXSCEN) ACRESCENTADA         
005800*           A ESTA ROTINA PARA TRAZER NOME E PARAMETROS DE CADA           
005900*           CENARIO; NOVAS TABELAS "PARAMETERS COMPARISON" E              
006000*           "RESULTS COMPARISON" EM COLUNAS (UMA COLUNA POR               
006100*           CENARIO) ACRESCENTADAS A SECAO DE COMPARACAO.                 
006200*-----------------------------------------------------------------        
006300*=================================================================        
006400                                                                          
006500                                                                          
006600*=================================================================        
006700 ENVIRONMENT                             DIVISION.                        
006800*=================================================================        
006900                                                                          
007000*-----------------------------------------------------------------        
007100 CONFIGURATION                           SECTION.                         
007200*-----------------------------------------------------------------        
007300                                                                          
007400 SPECIAL-NAMES.                                                           
007500     C01 IS TOP-OF-FORM                                                   
007600     CLASS PARM-DIGITO   IS "0" THRU "9"                                  
007700     UPSI-0 IS NEX-SW-RERUN.                                              
007800                                                                          
007900*-----------------------------------------------------------------        
008000 INPUT-OUTPUT                            SECTION.                         
008100*-----------------------------------------------------------------        
008200                                                                          
008300 FILE-CONTROL.                                                            
008400     SELECT CENARIOS  ASSIGN TO                                           
008500         CENARIOS                                                         
008600         FILE STATUS IS FS-CENARIOS.                                      
008700     SELECT RESULTADOS ASSIGN TO                                          
008800         RESULTAD                                                         
008900         FILE STATUS IS FS-RESULTAD.                                      
009000     SELECT REPORTFL  ASSIGN TO                                           
009100         REPORTFL                                                         
009200         FILE STATUS IS FS-REPORTFL.                                      
009300                                                                          
009400*=================================================================        
009500 DATA                                    DIVISION.                        
009600*=================================================================        
009700                                                                          
009800*-----------------------------------------------------------------        
009900 FILE                                    SECTION.                         
010000*-----------------------------------------------------------------        
010100*        INPUT -  CENARIOS DA NEXUS (CEN-REG-ENTRADA)                     
010200*                               LRECL = 116                               
010300*-----------------------------------------------------------------        
010400 FD  CENARIOS                                                             
010500     RECORDING MODE IS F.                                                 
010600 COPY "NEXSCEN".                                                          
010700*-----------------------------------------------------------------        
010800*        INPUT -  RESULTADOS DA NEXUS  (RES-REGISTRO)                     
010900*                               LRECL = 100                               
011000*-----------------------------------------------------------------        
011100 FD  RESULTADOS                                                           
011200     RECORDING MODE IS F.                                                 
011300 COPY "NEXRSLT".                                                          
011400*-----------------------------------------------------------------        
011500*     EXTEND-  RELATORIO DA NEXUS  (REL-LINHA-REL)                        
011600*                               LRECL = 133                               
011700*-----------------------------------------------------------------        
011800 FD  REPORTFL                                                             
011900     RECORDING MODE IS F.                                                 
012000 COPY "NEXLINE".                                                          
012100                                                                          
012200*-----------------------------------------------------------------        
012300 WORKING-STORAGE                         SECTION.                         
012400*-----------------------------------------------------------------        
012500                                                                          
012600*-----------------------------------------------------------------        
012700 01  FILLER                      PIC X(050)          VALUE                
012800     "* INICIO DA WORKING - NEXCOMP *".                                   
012900*-----------------------------------------------------------------        
013000                                                                          
013100*-----------------------------------------------------------------        
013200 01  FILLER                      PIC X(050)           VALUE               
013300       "========== VARIAVEL DE STATUS ========== ".                       
013400*-----------------------------------------------------------------        
013500 77  FS-CENARIOS                 PIC X(002)          VALUE SPACES.        
013600     88  FS-CENARIOS-OK            VALUE '00'.                            
013700     88  FS-CENARIOS-FIM           VALUE '10'.                            
013800 77  FS-RESULTAD                 PIC X(002)          VALUE SPACES.        
013900     88  FS-RESULTAD-OK            VALUE '00'.                            
014000     88  FS-RESULTAD-FIM           VALUE '10'.                            
014100 77  FS-REPORTFL                 PIC X(002)          VALUE SPACES.        
014200     88  FS-REPORTFL-OK            VALUE '00'.                            
014300     88  FS-REPORTFL-FIM           VALUE '10'.                            
014400*-----------------------------------------------------------------        
014500 01  FILLER                      PIC X(050)           VALUE               
014600         "========== VARIAVEIS ACUMULADORAS ========== ".                 
014700*-----------------------------------------------------------------        
014800 77  ACU-LIDOS                   PIC 9(005)    COMP   VALUE ZERO.         
014900*-----------------------------------------------------------------        
015000 01  FILLER                      PIC X(050)           VALUE               
015100         "========== VARIAVEL DE APOIO ==========".                       
015200*-----------------------------------------------------------------        
015300 77  WRK-MODULO                  PIC X(008)          VALUE                
015400          "NEXLOGS".                                                      
015500 77  WRK-QT-CENARIOS              PIC 9(02)    COMP   VALUE ZERO.         
015600 77  WRK-SUB-CEN                  PIC 9(02)    COMP   VALUE ZERO.         
015700 77  WRK-SUB-MET                  PIC 9(01)    COMP   VALUE ZERO.         
015800 77  WRK-QT-MAXIMO                PIC 9(02)    COMP   VALUE 20.           
015900*-----------------------------------------------------------------        
016000* TABELA DE COMPARACAO - UMA LINHA POR CENARIO LIDO (MAXIMO 20),          
016100* COM O NOME DO CENARIO, OS 4 PARAMETROS E AS SEIS METRICAS DO            
016200* U6 (MESMA ORDEM DE MET-NOME).                                           
016300*-----------------------------------------------------------------        
016400 01  WRK-TAB-COMPARACAO.                                                  
016500     05  WRK-CMP          OCCURS 20 TIMES.                                
016600         10  WRK-CMP-ID         PIC 9(04)       COMP.                     
016700         10  WRK-CMP-NOME       PIC X(20).                                
016800         10  WRK-CMP-METRICA    OCCURS 6 TIMES                            
016900                 PIC S9(07)V99 COMP-3.                                    
017000         10  WRK-CMP-PARM       OCCURS 4 TIMES.                           
017100             15  WRK-CMP-PARM-VALOR  PIC S9V9999.                         
017200             15  WRK-CMP-PARM-OMIT   PIC X(01).                           
017300     05  FILLER           PIC X(04).                                      
017400*-----------------------------------------------------------------        
017500* NOMES DAS 6 METRICAS COMPARADAS, MESMA ORDEM DA TABELA ACIMA.           
017600*-----------------------------------------------------------------        
017700 01  MET-NOMES-PLANO.                                                     
017800     05  MET-NOME-CO2   PIC X(20) VALUE "CO2 EMISSIONS".                  
017900     05  MET-NOME-AGUA  PIC X(20) VALUE "WATER DEMAND".                   
018000     05  MET-NOME-ALIM  PIC X(20) VALUE "FOOD PRODUCTION".                
018100     05  MET-NOME-ESTR  PIC X(20) VALUE "WATER STRESS INDEX".             
018200     05  MET-NOME-SEG   PIC X(20) VALUE "FOOD SECURITY INDEX".            
018300     05  MET-NOME-SUST  PIC X(20) VALUE "SUSTAINABILITY SCORE".           
018400     05  FILLER         PIC X(04) VALUE SPACES.                           
018500 01  MET-TAB-NOMES REDEFINES MET-NOMES-PLANO.                             
018600     05  MET-NOME       OCCURS 6 TIMES PIC X(20).                         
018700     05  FILLER         PIC X(04).                                        
018800*-----------------------------------------------------------------        
018900* ORDEM ALFABETICA DAS 6 METRICAS E DOS 4 PARAMETROS, USADA               
019000* PELAS TABELAS COLUNARES DE COMPARACAO (CHAMADO RRPB-0247) -             
019100* EVITA ORDENACAO EM TEMPO DE EXECUCAO, SO 4/6 POSICOES FIXAS.            
019200*-----------------------------------------------------------------        
019300 01  WRK-ORDEM-MET-PLANO.                                                 
019400     05  FILLER         PIC 9(02) COMP VALUE 1.                           
019500     05  FILLER         PIC 9(02) COMP VALUE 3.                           
019600     05  FILLER         PIC 9(02) COMP VALUE 5.                           
019700     05  FILLER         PIC 9(02) COMP VALUE 6.                           
019800     05  FILLER         PIC 9(02) COMP VALUE 2.                           
019900     05  FILLER         PIC 9(02) COMP VALUE 4.                           
020000 01  WRK-TAB-ORDEM-MET REDEFINES WRK-ORDEM-MET-PLANO.                     
020100     05  WRK-ORDEM-MET  OCCURS 6 TIMES PIC 9(02) COMP.                    
020200 01  WRK-ORDEM-PARM-PLANO.                                                
020300     05  FILLER         PIC 9(02) COMP VALUE 1.                           
020400     05  FILLER         PIC 9(02) COMP VALUE 4.                           
020500     05  FILLER         PIC 9(02) COMP VALUE 2.                           
020600     05  FILLER         PIC 9(02) COMP VALUE 3.                           
020700 01  WRK-TAB-ORDEM-PARM REDEFINES WRK-ORDEM-PARM-PLANO.                   
020800     05  WRK-ORDEM-PARM OCCURS 4 TIMES PIC 9(02) COMP.                    
020900*-----------------------------------------------------------------        
021000* MINIMO, MAXIMO E SOMA/MEDIA DA METRICA CORRENTE.                        
021100*-----------------------------------------------------------------        
021200 77  WRK-CMP-MIN                  PIC S9(07)V99 COMP-3.                   
021300 77  WRK-CMP-MAX                  PIC S9(07)V99 COMP-3.                   
021400 77  WRK-CMP-SOMA                 PIC S9(09)V99 COMP-3.                   
021500 77  WRK-CMP-MEDIA                PIC S9(07)V99 COMP-3.                   
021600*-----------------------------------------------------------------        
021700* CONTROLE DAS TABELAS COLUNARES (UMA COLUNA POR CENARIO, ATE O           
021800* LIMITE QUE CABE NA LINHA DE 128 POSICOES DO RELATORIO).                 
021900*-----------------------------------------------------------------        
022000 77  WRK-QT-COL                   PIC 9(02)    COMP   VALUE ZERO.         
022100 77  WRK-QT-COL-MAXIMO            PIC 9(02)    COMP   VALUE 9.            
022200 77  WRK-SUB-COL                  PIC 9(02)    COMP   VALUE ZERO.         
022300 77  WRK-SUB-ROW                  PIC 9(02)    COMP   VALUE ZERO.         
022400 77  WRK-SUB-ORDEM                PIC 9(02)    COMP   VALUE ZERO.         
022500 77  WRK-COL-PTR                  PIC 9(03)    COMP   VALUE ZERO.         
022600 77  WRK-LABEL-CABECALHO          PIC X(20)          VALUE SPACES.        
022700*-----------------------------------------------------------------        
022800* AREA DE EDICAO E MONTAGEM DA LINHA DE RELATORIO (U6 - VALORES           
022900* INDIVIDUAIS POR CENARIO, MINIMO/MAXIMO/MEDIA POR METRICA, E AS          
023000* TABELAS COLUNARES DE COMPARACAO DE PARAMETROS E RESULTADOS).            
023100*-----------------------------------------------------------------        
023200 01  REP-AREA-EDICAO.                                                     
023300     05  REP-CENARIO-ED       PIC ZZZ9.                                   
023400     05  REP-VALOR-ED         PIC -9999999.99.                            
023500     05  REP-MIN-ED           PIC -9999999.99.                            
023600     05  REP-MAX-ED           PIC -9999999.99.                            
023700     05  REP-MEDIA-ED         PIC -9999999.99.                            
023800     05  REP-NOME-COL         PIC X(10).                                  
023900     05  REP-PARM-COL         PIC -9.9999.                                
024000     05  REP-PARM-COL-WIDE    PIC X(10).                                  
024100     05  REP-MET-COL          PIC -999999.99.                             
024200     05  FILLER               PIC X(10).                                  
024300*-----------------------------------------------------------------        
024400 01  FILLER                      PIC X(050)           VALUE               
024500         "========== BOOK'S  ==========".                                 
024600*-----------------------------------------------------------------        
024700 COPY "NEXCNST".                                                          
024800 COPY "NEXERRO".                                                          
024900 COPY "NEXMSGE".                                                          
025000*-----------------------------------------------------------------        
025100 01  FILLER                      PIC X(050)          VALUE                
025200     "* FIM DA WORKING - NEXCOMP *".                                      
025300*-----------------------------------------------------------------        
025400*=================================================================        
025500 PROCEDURE                               DIVISION.                        
025600*=================================================================        
025700 0000-PRINCIPAL.                                                          
025800                                                                          
025900         PERFORM 0100-INICIAR.                                            
026000         PERFORM 0200-PROCESSAR                                           
026100             UNTIL NOT FS-RESULTAD-OK.                                    
026200         PERFORM 0300-FINALIZAR.                                          
026300         STOP RUN.                                                        
026400                                                                          
026500 0000-PRINCIPAL-FIM.                     EXIT.                            
026600*-----------------------------------------------------------------        
026700 0100-INICIAR                            SECTION.                         
026800*-----------------------------------------------------------------        
026900                                                                          
027000         OPEN INPUT  CENARIOS                                             
027100                     RESULTADOS                                           
027200              EXTEND REPORTFL.                                            
027300                                                                          
027400         PERFORM 0106-TESTAR-STATUS-RESULTAD                              
027500             THRU 0111-LEITURA-CEN-FIM.                                   
027600                                                                          
027700 0100-INICIAR-FIM.                       EXIT.                            
027800*-----------------------------------------------------------------        
027900 0105-TESTAR-STATUS                      SECTION.                         
028000*-----------------------------------------------------------------        
028100 0106-TESTAR-STATUS-RESULTAD.                                             
028200                                                                          
028300         IF NOT FS-RESULTAD-OK                                            
028400             MOVE ERR-MSG-ABERTURA  TO ERR-DESCRICAO                      
028500             MOVE FS-RESULTAD       TO ERR-STATUS-ARQUIVO                 
028600             MOVE '0106-RESULTAD'   TO ERR-PARAGRAFO                      
028700             PERFORM 9999-TRATA-ERRO                                      
028800         END-IF.                                                          
028900                                                                          
029000 0107-TESTAR-STATUS-REPORTFL.                                             
029100                                                                          
029200         IF NOT FS-REPORTFL-OK                                            
029300             MOVE ERR-MSG-ABERTURA  TO ERR-DESCRICAO                      
029400             MOVE FS-REPORTFL       TO ERR-STATUS-ARQUIVO                 
029500             MOVE '0107-REPORTFL'   TO ERR-PARAGRAFO                      
029600             PERFORM 9999-TRATA-ERRO                                      
029700         END-IF.                                                          
029800                                                                          
029900 0108-TESTAR-STATUS-CENARIOS.                                             
030000                                                                          
030100         IF NOT FS-CENARIOS-OK                                            
030200             MOVE ERR-MSG-ABERTURA  TO ERR-DESCRICAO                      
030300             MOVE FS-CENARIOS       TO ERR-STATUS-ARQUIVO                 
030400             MOVE '0108-CENARIOS'   TO ERR-PARAGRAFO                      
030500             PERFORM 9999-TRATA-ERRO                                      
030600         END-IF.                                                          
030700                                                                          
030800 0105-TESTAR-STATUS-FIM.                 EXIT.                            
030900*-----------------------------------------------------------------        
031000 0110-LEITURA                            SECTION.                         
031100*-----------------------------------------------------------------        
031200                                                                          
031300         READ RESULTADOS.                                                 
031400         IF FS-RESULTAD-OK OR FS-RESULTAD-FIM                             
031500             GO TO 0110-LEITURA-FIM                                       
031600         END-IF.                                                          
031700                                                                          
031800         MOVE ERR-MSG-LEITURA   TO ERR-DESCRICAO                          
031900         MOVE FS-RESULTAD       TO ERR-STATUS-ARQUIVO                     
032000         MOVE '0110-LEITURA'    TO ERR-PARAGRAFO                          
032100         PERFORM 9999-TRATA-ERRO.                                         
032200                                                                          
032300 0110-LEITURA-FIM.                       EXIT.                            
032400*-----------------------------------------------------------------        
032500 0111-LEITURA-CEN                        SECTION.                         
032600*-----------------------------------------------------------------        
032700                                                                          
032800         READ CENARIOS.                                                   
032900         IF FS-CENARIOS-OK OR FS-CENARIOS-FIM                             
033000             GO TO 0111-LEITURA-CEN-FIM                                   
033100         END-IF.                                                          
033200                                                                          
033300         MOVE ERR-MSG-LEITURA    TO ERR-DESCRICAO                         
033400         MOVE FS-CENARIOS        TO ERR-STATUS-ARQUIVO                    
033500         MOVE '0111-LEITURA-CEN' TO ERR-PARAGRAFO                         
033600         PERFORM 9999-TRATA-ERRO.                                         
033700                                                                          
033800 0111-LEITURA-CEN-FIM.                   EXIT.                            
033900*-----------------------------------------------------------------        
034000 0200-PROCESSAR                          SECTION.                         
034100*-----------------------------------------------------------------        
034200* ACUMULA O REGISTRO CORRENTE NA TABELA DE COMPARACAO, SE AINDA           
034300* HOUVER ESPACO (CHAMADO RRPB-0128), E AVANCA OS DOIS ARQUIVOS            
034400* (CENARIOS E RESULTADOS ESTAO NA MESMA ORDEM).                           
034500*-----------------------------------------------------------------        
034600                                                                          
034700         ADD 1 TO ACU-LIDOS.                                              
034800                                                                          
034900         IF WRK-QT-CENARIOS < WRK-QT-MAXIMO                               
035000             ADD 1                TO WRK-QT-CENARIOS                      
035100             PERFORM 0210-ACUMULA-CENARIO                                 
035200         END-IF.                                                          
035300                                                                          
035400         PERFORM 0110-LEITURA.                                            
035500         PERFORM 0111-LEITURA-CEN.                                        
035600                                                                          
035700 0200-PROCESSAR-FIM.                     EXIT.                            
035800*-----------------------------------------------------------------        
035900 0210-ACUMULA-CENARIO                    SECTION.                         
036000*-----------------------------------------------------------------        
036100                                                                          
036200         MOVE RES-ID  TO WRK-CMP-ID (WRK-QT-CENARIOS).                    
036300         MOVE CEN-NOME TO WRK-CMP-NOME (WRK-QT-CENARIOS).                 
036400         MOVE RES-CO2                                                     
036500             TO WRK-CMP-METRICA (WRK-QT-CENARIOS 1).                      
036600         MOVE RES-DEM-AGUA-TOTAL                                          
036700             TO WRK-CMP-METRICA (WRK-QT-CENARIOS 2).                      
036800         MOVE RES-PROD-ALIM                                               
036900             TO WRK-CMP-METRICA (WRK-QT-CENARIOS 3).                      
037000         COMPUTE WRK-CMP-METRICA (WRK-QT-CENARIOS 4) ROUNDED =            
037100             RES-IDX-ESTR-AGUA.                                           
037200         COMPUTE WRK-CMP-METRICA (WRK-QT-CENARIOS 5) ROUNDED =            
037300             RES-IDX-SEG-ALIM.                                            
037400         COMPUTE WRK-CMP-METRICA (WRK-QT-CENARIOS 6) ROUNDED =            
037500             RES-ESCORE-SUSTENT.                                          
037600                                                                          
037700         PERFORM 0212-ACUMULA-PARM                                        
037800             VARYING WRK-SUB-ROW FROM 1 BY 1                              
037900             UNTIL WRK-SUB-ROW > 4.                                       
038000                                                                          
038100 0210-ACUMULA-CENARIO-FIM.               EXIT.                            
038200*-----------------------------------------------------------------        
038300 0212-ACUMULA-PARM                       SECTION.                         
038400*-----------------------------------------------------------------        
038500                                                                          
038600         MOVE CEN-PARM-VALOR (WRK-SUB-ROW)                                
038700             TO WRK-CMP-PARM-VALOR (WRK-QT-CENARIOS WRK-SUB-ROW).         
038800         MOVE CEN-PARM-OMITIDO (WRK-SUB-ROW)                              
038900             TO WRK-CMP-PARM-OMIT (WRK-QT-CENARIOS WRK-SUB-ROW).          
039000                                                                          
039100 0212-ACUMULA-PARM-FIM.                  EXIT.                            
039200*-----------------------------------------------------------------        
039300 0300-FINALIZAR                          SECTION.                         
039400*-----------------------------------------------------------------        
039500                                                                          
039600         IF WRK-QT-CENARIOS > 1                                           
039700             PERFORM 0500-SECAO-COMPARACAO                                
039800         END-IF.                                                          
039900                                                                          
040000         DISPLAY " >>>>>> TOTAIS DE CONTROLE - NEXCOMP <<<<<< ".          
040100         DISPLAY "REGISTROS LIDOS.............:" ACU-LIDOS.               
040200         DISPLAY "CENARIOS COMPARADOS.........:" WRK-QT-CENARIOS.         
040300                                                                          
040400         CLOSE CENARIOS                                                   
040500               RESULTADOS                                                 
040600               REPORTFL.                                                  
040700                                                                          
040800 0300-FINALIZAR-FIM.                     EXIT.                            
040900*-----------------------------------------------------------------        
041000 0500-SECAO-COMPARACAO                   SECTION.                         
041100*-----------------------------------------------------------------        
041200* CABECALHO DA SECAO, TABELAS COLUNARES DE COMPARACAO (CHAMADO            
041300* RRPB-0247) E LACO DAS 6 METRICAS COMPARADAS (U6).                       
041400*-----------------------------------------------------------------        
041500                                                                          
041600         MOVE SPACES              TO REL-LINHA-REL.                       
041700         MOVE ' '                 TO REL-CONTROLE.                        
041800         MOVE "SCENARIO COMPARISON" TO REL-TEXTO.                         
041900         PERFORM 0590-GRAVA-LINHA.                                        
042000                                                                          
042100         PERFORM 0537-LIMITA-QT-COL.                                      
042200         PERFORM 0540-TABELA-PARAMETROS.                                  
042300         PERFORM 0550-TABELA-RESULTADOS.                                  
042400                                                                          
042500         PERFORM 0510-COMPARA-METRICA                                     
042600             VARYING WRK-SUB-MET FROM 1 BY 1                              
042700             UNTIL WRK-SUB-MET > 6.                                       
042800                                                                          
042900 0500-SECAO-COMPARACAO-FIM.              EXIT.                            
043000 0510-COMPARA-METRICA                    SECTION.                         
043100*-----------------------------------------------------------------        
043200                                                                          
043300         MOVE SPACES              TO REL-LINHA-REL.                       
043400         MOVE ' '                 TO REL-CONTROLE.                        
043500         STRING "  METRIC: " DELIMITED BY SIZE                            
043600             MET-NOME (WRK-SUB-MET) DELIMITED BY SIZE                     
043700             INTO REL-TEXTO.                                              
043800         PERFORM 0590-GRAVA-LINHA.                                        
043900                                                                          
044000         PERFORM 0520-IMPRIME-VALOR-CEN                                   
044100             VARYING WRK-SUB-CEN FROM 1 BY 1                              
044200             UNTIL WRK-SUB-CEN > WRK-QT-CENARIOS.                         
044300                                                                          
044400         PERFORM 0530-CALCULA-MIN-MAX-MEDIA.                              
044500         PERFORM 0595-IMPRIME-LINHA-RESUMO.                               
044600                                                                          
044700 0510-COMPARA-METRICA-FIM.               EXIT.                            
044800*-----------------------------------------------------------------        
044900 0520-IMPRIME-VALOR-CEN                  SECTION.                         
045000*-----------------------------------------------------------------        
045100                                                                          
045200         MOVE WRK-CMP-ID (WRK-SUB-CEN)                                    
045300             TO REP-CENARIO-ED.                                           
045400         MOVE WRK-CMP-METRICA (WRK-SUB-CEN WRK-SUB-MET)                   
045500             TO REP-VALOR-ED.                                             
045600                                                                          
045700         MOVE SPACES              TO REL-LINHA-REL.                       
045800         MOVE ' '                 TO REL-CONTROLE.                        
045900         STRING "    SCENARIO " DELIMITED BY SIZE                         
046000             REP-CENARIO-ED       DELIMITED BY SIZE                       
046100             "....: "             DELIMITED BY SIZE                       
046200             REP-VALOR-ED         DELIMITED BY SIZE                       
046300             INTO REL-TEXTO.                                              
046400         PERFORM 0590-GRAVA-LINHA.                                        
046500                                                                          
046600 0520-IMPRIME-VALOR-CEN-FIM.             EXIT.                            
046700*-----------------------------------------------------------------        
046800 0530-CALCULA-MIN-MAX-MEDIA              SECTION.                         
046900*-----------------------------------------------------------------        
047000                                                                          
047100         MOVE WRK-CMP-METRICA (1 WRK-SUB-MET) TO WRK-CMP-MIN.             
047200         MOVE WRK-CMP-METRICA (1 WRK-SUB-MET) TO WRK-CMP-MAX.             
047300         MOVE 0                               TO WRK-CMP-SOMA.            
047400                                                                          
047500         PERFORM 0535-AJUSTA-MIN-MAX-SOMA                                 
047600             VARYING WRK-SUB-CEN FROM 1 BY 1                              
047700             UNTIL WRK-SUB-CEN > WRK-QT-CENARIOS.                         
047800                                                                          
047900         COMPUTE WRK-CMP-MEDIA ROUNDED =                                  
048000             WRK-CMP-SOMA / WRK-QT-CENARIOS.                              
048100                                                                          
048200 0530-CALCULA-MIN-MAX-MEDIA-FIM.         EXIT.                            
048300*-----------------------------------------------------------------        
048400 0535-AJUSTA-MIN-MAX-SOMA                SECTION.                         
048500*-----------------------------------------------------------------        
048600                                                                          
048700         IF WRK-CMP-METRICA (WRK-SUB-CEN WRK-SUB-MET)                     
048800                 < WRK-CMP-MIN                                            
048900             MOVE WRK-CMP-METRICA (WRK-SUB-CEN WRK-SUB-MET)               
049000                 TO WRK-CMP-MIN                                           
049100         END-IF.                                                          
049200                                                                          
049300         IF WRK-CMP-METRICA (WRK-SUB-CEN WRK-SUB-MET)                     
049400                 > WRK-CMP-MAX                                            
049500             MOVE WRK-CMP-METRICA (WRK-SUB-CEN WRK-SUB-MET)               
049600                 TO WRK-CMP-MAX                                           
049700         END-IF.                                                          
049800                                                                          
049900         ADD WRK-CMP-METRICA (WRK-SUB-CEN WRK-SUB-MET)                    
050000             TO WRK-CMP-SOMA.                                             
050100                                                                          
050200 0535-AJUSTA-MIN-MAX-SOMA-FIM.           EXIT.                            
050300*-----------------------------------------------------------------        
050400 0537-LIMITA-QT-COL                      SECTION.                         
050500*-----------------------------------------------------------------        
050600* AS TABELAS COLUNARES MOSTRAM NO MAXIMO WRK-QT-COL-MAXIMO                
050700* CENARIOS (CABEM NA LINHA DE 128 POSICOES DO RELATORIO); A               
050800* LISTAGEM POR METRICA ACIMA, ESSA SIM, COBRE TODOS OS CENARIOS.          
050900*-----------------------------------------------------------------        
051000                                                                          
051100         IF WRK-QT-CENARIOS < WRK-QT-COL-MAXIMO                           
051200             MOVE WRK-QT-CENARIOS     TO WRK-QT-COL                       
051300         ELSE                                                             
051400             MOVE WRK-QT-COL-MAXIMO   TO WRK-QT-COL                       
051500         END-IF.                                                          
051600                                                                          
051700 0537-LIMITA-QT-COL-FIM.                 EXIT.                            
051800*-----------------------------------------------------------------        
051900 0538-IMPRIME-CABECALHO-COLUNAS          SECTION.                         
052000*-----------------------------------------------------------------        
052100* LINHA DE CABECALHO DAS TABELAS COLUNARES - RECEBE O ROTULO EM           
052200* WRK-LABEL-CABECALHO E UMA COLUNA POR CENARIO (NOME ABREVIADO).          
052300*-----------------------------------------------------------------        
052400                                                                          
052500         MOVE SPACES               TO REL-LINHA-REL.                      
052600         MOVE ' '                  TO REL-CONTROLE.                       
052700         MOVE SPACES               TO REL-TEXTO.                          
052800         MOVE 1                    TO WRK-COL-PTR.                        
052900         STRING WRK-LABEL-CABECALHO DELIMITED BY SIZE                     
053000             INTO REL-TEXTO                                               
053100             WITH POINTER WRK-COL-PTR.                                    
053200                                                                          
053300         MOVE 21                   TO WRK-COL-PTR.                        
053400         PERFORM 0539-UMA-COLUNA-CABECALHO                                
053500             VARYING WRK-SUB-COL FROM 1 BY 1                              
053600             UNTIL WRK-SUB-COL > WRK-QT-COL.                              
053700                                                                          
053800         PERFORM 0590-GRAVA-LINHA.                                        
053900                                                                          
054000         IF WRK-QT-CENARIOS > WRK-QT-COL-MAXIMO                           
054100             MOVE SPACES           TO REL-LINHA-REL                       
054200             MOVE ' '              TO REL-CONTROLE                        
054300             MOVE                                                         
054400               "  (ADDITIONAL SCENARIOS OMITTED FROM THIS TABLE)"         
054500               TO REL-TEXTO                                               
054600             PERFORM 0590-GRAVA-LINHA                                     
054700         END-IF.                                                          
054800                                                                          
054900 0538-IMPRIME-CABECALHO-COLUNAS-FIM.     EXIT.                            
055000*-----------------------------------------------------------------        
055100 0539-UMA-COLUNA-CABECALHO               SECTION.                         
055200*-----------------------------------------------------------------        
055300                                                                          
055400         MOVE WRK-CMP-NOME (WRK-SUB-COL)  TO REP-NOME-COL.                
055500         STRING " "           DELIMITED BY SIZE                           
055600             REP-NOME-COL     DELIMITED BY SIZE                           
055700             INTO REL-TEXTO                                               
055800             WITH POINTER WRK-COL-PTR.                                    
055900                                                                          
056000 0539-UMA-COLUNA-CABECALHO-FIM.          EXIT.                            
056100*-----------------------------------------------------------------        
056200 0540-TABELA-PARAMETROS                  SECTION.                         
056300*-----------------------------------------------------------------        
056400* TABELA COLUNAR "PARAMETERS COMPARISON" - UMA LINHA POR                  
056500* PARAMETRO (ORDEM ALFABETICA), UMA COLUNA POR CENARIO, "N/A"             
056600* ONDE O PARAMETRO NAO FOI INFORMADO NO CENARIO.                          
056700*-----------------------------------------------------------------        
056800                                                                          
056900         MOVE SPACES                TO REL-LINHA-REL.                     
057000         MOVE ' '                   TO REL-CONTROLE.                      
057100         MOVE "PARAMETERS COMPARISON" TO REL-TEXTO.                       
057200         PERFORM 0590-GRAVA-LINHA.                                        
057300                                                                          
057400         MOVE "PARAMETER"           TO WRK-LABEL-CABECALHO.               
057500         PERFORM 0538-IMPRIME-CABECALHO-COLUNAS.                          
057600                                                                          
057700         PERFORM 0542-LINHA-PARAMETRO                                     
057800             VARYING WRK-SUB-ROW FROM 1 BY 1                              
057900             UNTIL WRK-SUB-ROW > 4.                                       
058000                                                                          
058100 0540-TABELA-PARAMETROS-FIM.             EXIT.                            
058200*-----------------------------------------------------------------        
058300 0542-LINHA-PARAMETRO                    SECTION.                         
058400*-----------------------------------------------------------------        
058500                                                                          
058600         MOVE WRK-ORDEM-PARM (WRK-SUB-ROW) TO WRK-SUB-ORDEM.              
058700                                                                          
058800         MOVE SPACES                TO REL-LINHA-REL.                     
058900         MOVE ' '                   TO REL-CONTROLE.                      
059000         MOVE SPACES                TO REL-TEXTO.                         
059100         MOVE 1                     TO WRK-COL-PTR.                       
059200         STRING CNS-NOME-PARM (WRK-SUB-ORDEM) DELIMITED BY SIZE           
059300             INTO REL-TEXTO                                               
059400             WITH POINTER WRK-COL-PTR.                                    
059500                                                                          
059600         MOVE 21                    TO WRK-COL-PTR.                       
059700         PERFORM 0543-UMA-COLUNA-PARAMETRO                                
059800             VARYING WRK-SUB-COL FROM 1 BY 1                              
059900             UNTIL WRK-SUB-COL > WRK-QT-COL.                              
060000                                                                          
060100         PERFORM 0590-GRAVA-LINHA.                                        
060200                                                                          
060300 0542-LINHA-PARAMETRO-FIM.               EXIT.                            
060400*-----------------------------------------------------------------        
060500 0543-UMA-COLUNA-PARAMETRO               SECTION.                         
060600*-----------------------------------------------------------------        
060700                                                                          
060800         IF WRK-CMP-PARM-OMIT (WRK-SUB-COL WRK-SUB-ORDEM) = "Y"           
060900             MOVE WRK-CMP-PARM-VALOR (WRK-SUB-COL WRK-SUB-ORDEM)          
061000                 TO REP-PARM-COL                                          
061100             MOVE REP-PARM-COL      TO REP-PARM-COL-WIDE                  
061200         ELSE                                                             
061300             MOVE "N/A"             TO REP-PARM-COL-WIDE                  
061400         END-IF.                                                          
061500                                                                          
061600         STRING " "             DELIMITED BY SIZE                         
061700             REP-PARM-COL-WIDE  DELIMITED BY SIZE                         
061800             INTO REL-TEXTO                                               
061900             WITH POINTER WRK-COL-PTR.                                    
062000                                                                          
062100 0543-UMA-COLUNA-PARAMETRO-FIM.          EXIT.                            
062200*-----------------------------------------------------------------        
062300 0550-TABELA-RESULTADOS                  SECTION.                         
062400*-----------------------------------------------------------------        
062500* TABELA COLUNAR "RESULTS COMPARISON" - UMA LINHA POR METRICA             
062600* (ORDEM ALFABETICA), UMA COLUNA POR CENARIO.                             
062700*-----------------------------------------------------------------        
062800                                                                          
062900         MOVE SPACES                TO REL-LINHA-REL.                     
063000         MOVE ' '                   TO REL-CONTROLE.                      
063100         MOVE "RESULTS COMPARISON"  TO REL-TEXTO.                         
063200         PERFORM 0590-GRAVA-LINHA.                                        
063300                                                                          
063400         MOVE "METRIC"              TO WRK-LABEL-CABECALHO.               
063500         PERFORM 0538-IMPRIME-CABECALHO-COLUNAS.                          
063600                                                                          
063700         PERFORM 0552-LINHA-RESULTADO                                     
063800             VARYING WRK-SUB-ROW FROM 1 BY 1                              
063900             UNTIL WRK-SUB-ROW > 6.                                       
064000                                                                          
064100 0550-TABELA-RESULTADOS-FIM.             EXIT.                            
064200*-----------------------------------------------------------------        
064300 0552-LINHA-RESULTADO                    SECTION.                         
064400*-----------------------------------------------------------------        
064500                                                                          
064600         MOVE WRK-ORDEM-MET (WRK-SUB-ROW) TO WRK-SUB-ORDEM.               
064700                                                                          
064800         MOVE SPACES                TO REL-LINHA-REL.                     
064900         MOVE ' '                   TO REL-CONTROLE.                      
065000         MOVE SPACES                TO REL-TEXTO.                         
065100         MOVE 1                     TO WRK-COL-PTR.                       
065200         STRING MET-NOME (WRK-SUB-ORDEM) DELIMITED BY SIZE                
065300             INTO REL-TEXTO                                               
065400             WITH POINTER WRK-COL-PTR.                                    
065500                                                                          
065600         MOVE 21                    TO WRK-COL-PTR.                       
065700         PERFORM 0553-UMA-COLUNA-RESULTADO                                
065800             VARYING WRK-SUB-COL FROM 1 BY 1                              
065900             UNTIL WRK-SUB-COL > WRK-QT-COL.                              
066000                                                                          
066100         PERFORM 0590-GRAVA-LINHA.                                        
066200                                                                          
066300 0552-LINHA-RESULTADO-FIM.               EXIT.                            
066400*-----------------------------------------------------------------        
066500 0553-UMA-COLUNA-RESULTADO               SECTION.                         
066600*-----------------------------------------------------------------        
066700                                                                          
066800         MOVE WRK-CMP-METRICA (WRK-SUB-COL WRK-SUB-ORDEM)                 
066900             TO REP-MET-COL.                                              
067000                                                                          
067100         STRING " "          DELIMITED BY SIZE                            
067200             REP-MET-COL     DELIMITED BY SIZE                            
067300             INTO REL-TEXTO                                               
067400             WITH POINTER WRK-COL-PTR.                                    
067500                                                                          
067600 0553-UMA-COLUNA-RESULTADO-FIM.          EXIT.                            
067700*-----------------------------------------------------------------        
067800*-----------------------------------------------------------------        
067900 0590-GRAVA-LINHA                        SECTION.                         
068000*-----------------------------------------------------------------        
068100                                                                          
068200         WRITE REL-LINHA-REL.                                             
068300                                                                          
068400         IF NOT FS-REPORTFL-OK                                            
068500             MOVE ERR-MSG-GRAVACAO TO ERR-DESCRICAO                       
068600             MOVE FS-REPORTFL      TO ERR-STATUS-ARQUIVO                  
068700             MOVE '0590-GRAVA'     TO ERR-PARAGRAFO                       
068800             PERFORM 9999-TRATA-ERRO                                      
068900         END-IF.                                                          
069000                                                                          
069100 0590-GRAVA-LINHA-FIM.                   EXIT.                            
069200*-----------------------------------------------------------------        
069300 0595-IMPRIME-LINHA-RESUMO               SECTION.                         
069400*-----------------------------------------------------------------        
069500                                                                          
069600         MOVE WRK-CMP-MIN         TO REP-MIN-ED.                          
069700         MOVE WRK-CMP-MAX         TO REP-MAX-ED.                          
069800         MOVE WRK-CMP-MEDIA       TO REP-MEDIA-ED.                        
069900                                                                          
070000         MOVE SPACES              TO REL-LINHA-REL.                       
070100         MOVE ' '                 TO REL-CONTROLE.                        
070200         STRING "    MIN: " DELIMITED BY SIZE                             
070300             REP-MIN-ED           DELIMITED BY SIZE                       
070400             "  MAX: "            DELIMITED BY SIZE                       
070500             REP-MAX-ED           DELIMITED BY SIZE                       
070600             "  MEAN: "           DELIMITED BY SIZE                       
070700             REP-MEDIA-ED         DELIMITED BY SIZE                       
070800             INTO REL-TEXTO.                                              
070900         PERFORM 0590-GRAVA-LINHA.                                        
071000                                                                          
071100 0595-IMPRIME-LINHA-RESUMO-FIM.          EXIT.                            
071200*-----------------------------------------------------------------        
071300 9999-TRATA-ERRO                          SECTION.                        
071400*-----------------------------------------------------------------        
071500                                                                          
071600         CALL WRK-MODULO USING ERR-DESCRICAO.                             
071700         GOBACK.                                                          
071800                                                                          
071900 9999-TRATA-ERRO-FIM.                     EXIT.                           
072000*-----------------------------------------------------------------        
