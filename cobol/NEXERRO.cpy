000100*----------------------------------------------------------*              
000200*    BOOK   : NEXERRO                                                     
000300*    OBJETIVO: AREA DE TRABALHO P/ TRATAMENTO DE ERRO                     
000400*              DE ARQUIVO, COMUM A TODOS OS PROGRAMAS                     
000500*              DO SISTEMA NEXUS ALIMENTO-ENERGIA-AGUA.                    
000600*----------------------------------------------------------*              
000700 01  ERR-AREA-TRABALHO.                                                   
000800     05  ERR-STATUS-ARQUIVO    PIC X(02) VALUE SPACES.                    
000900     05  ERR-DESCRICAO         PIC X(40) VALUE SPACES.                    
001000     05  ERR-PARAGRAFO         PIC X(20) VALUE SPACES.                    
001100     05  ERR-ARQUIVO           PIC X(10) VALUE SPACES.                    
001200*----------------------------------------------------------*              
001300 77  ERR-MODULO-LOG            PIC X(08) VALUE "NEXLOGS".                 
