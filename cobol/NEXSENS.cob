000100 IDENTIFICATION                          DIVISION.                        
000200*=================================================================        
000300 PROGRAM-ID.                             NEXSENS.                         
000400 AUTHOR.                                 V. N. ALBURQUERQUE.              
000500 INSTALLATION.                           FOURSYS CONSULTORIA.             
000600 DATE-WRITTEN.                           11/02/1992.                      
000700 DATE-COMPILED.                                                           
000800 SECURITY.                               RRPB INTERNAL USE ONLY.          
000900*=================================================================        
001000* PROGRAMA   : NEXSENS                                                    
001100* PROGRAMADOR: V. N. ALBURQUERQUE                                         
001200* ANALISTA   : J. T. ABRANTES                                             
001300* CONSULTORIA: FOURSYS                                                    
001400* DATA.......: 11/02/1992                                                 
001500*-----------------------------------------------------------------        
001600* OBJETIVO...: PARA CADA CENARIO VALIDO DA NEXUS, LISTAR OS 4             
001700*              PARAMETROS DE POLITICA DEFAULTADOS ("BASELINE"),           
001800*              VARIAR CADA UM DELES EM 10 PONTOS IGUALMENTE               
001900*              ESPACADOS ENTRE O MINIMO E O MAXIMO DA FAIXA               
002000*              LEGAL, REAVALIAR O MOTOR DE IMPACTO A CADA PONTO,          
002100*              LISTAR O VALOR DO PARAMETRO E AS 4 METRICAS-CHAVE          
002200*              PONTO A PONTO E CALCULAR A SENSIBILIDADE (DESVIO-          
002300*              PADRAO / MEDIA ABSOLUTA), O MINIMO, O MAXIMO E A           
002400*              AMPLITUDE DAS 10 VARIACOES. ACRESCENTA A SECAO DE          
002500*              SENSIBILIDADE (EXPORTACAO COLUNAR) AO RELATORIO            
002600*              DA NEXUS (U4).                                             
002700*-----------------------------------------------------------------        
002800* ARQUIVOS                I/O                  INCLUDE/BOOK               
002900*  CENARIOS                I                   NEXSCEN                    
003000*  REPORTFL                E(XTEND)             NEXLINE                   
003100*                                                                         
003200*-----------------------------------------------------------------        
003300* MODULOS....: NEXLOGS                                                    
003400*                                                                         
003500*-----------------------------------------------------------------        
003600*                          ALTERACOES                            *        
003700*-----------------------------------------------------------------        
003800* DATA....: 11/02/1992   PROGRAMADOR: V. N. ALBURQUERQUE                  
003900* ANALISTA: J. T. ABRANTES             CHAMADO: RRPB-0082                 
004000* OBJETIVO: VERSAO ORIGINAL - ANALISE DE SENSIBILIDADE DOS 4              
004100*           PARAMETROS DE POLITICA DA NEXUS.                              
004200*-----------------------------------------------------------------        
004300* DATA....: 15/07/1994   PROGRAMADOR: R. P. QUEZADO                       
004400* ANALISTA: J. T. ABRANTES             CHAMADO: RRPB-0109                 
004500* OBJETIVO: RAIZ QUADRADA DO DESVIO-PADRAO PASSOU A USAR A                
004600*           ROTINA DE NEWTON-RAPHSON (ANTES ERA TABELA DE                 
004700*           APROXIMACAO, IMPRECISA PARA VARIANCIA PEQUENA).               
004800*-----------------------------------------------------------------        
004900* DATA....: 30/09/1998   PROGRAMADOR: M. A. SEIXAS                        
005000* ANALISTA: R. P. QUEZADO              CHAMADO: RRPB-Y2K-09               
005100* OBJETIVO: REVISAO Y2K - NENHUM CAMPO DE DATA DE NEGOCIO NESTE           
005200*           PROGRAMA; NADA A ALTERAR.                                     
005300*-----------------------------------------------------------------        
005400* DATA....: 21/04/2004   PROGRAMADOR: M. A. SEIXAS                        
005500* ANALISTA: R. P. QUEZADO              CHAMADO: RRPB-0194                 
005600* OBJETIVO: METRICA COM VALOR BASE ZERO PASSA A SER OMITIDA DA            
005700*           SECAO DE SENSIBILIDADE (ANTES GRAVAVA SENSIB. ZERO).          
005800*-----------------------------------------------------------------        
005900* DATA....: 14/03/2006   PROGRAMADOR: E. M. PASSARINHO                    
006000* ANALISTA: M. A. SEIXAS               CHAMADO: RRPB-0247                 
006100* OBJETIVO: LISTAGEM "BASELINE PARAMETERS" E TABELA EM COLUNAS            
006200*           "PARAMETER VALUE" X 4 METRICAS, UMA LINHA POR PONTO           
006300*           DO LINSPACE, ACRESCENTADAS A SECAO DE SENSIBILIDADE           
006400*           (O VALOR DE PARAMETRO DE CADA PONTO JA ERA CALCULADO          
006500*           MAS ERA DESCARTADO SEM SER IMPRESSO).                         
006600*-----------------------------------------------------------------        
006700*=================================================================        
006800                                                                          
006900                                                                          
007000*=================================================================        
007100 ENVIRONMENT                             DIVISION.                        
007200*=================================================================        
007300                                                                          
007400*-----------------------------------------------------------------        
007500 CONFIGURATION                           SECTION.                         
007600*-----------------------------------------------------------------        
007700                                                                          
007800 SPECIAL-NAMES.                                                           
007900     C01 IS TOP-OF-FORM                                                   
008000     CLASS PARM-DIGITO   IS "0" THRU "9"                                  
008100     UPSI-0 IS NEX-SW-RERUN.                                              
008200                                                                          
008300*-----------------------------------------------------------------        
008400 INPUT-OUTPUT                            SECTION.                         
008500*-----------------------------------------------------------------        
008600                                                                          
008700 FILE-CONTROL.                                                            
008800     SELECT CENARIOS  ASSIGN TO                                           
008900         CENARIOS                                                         
009000         FILE STATUS IS FS-CENARIOS.                                      
009100     SELECT REPORTFL  ASSIGN TO                                           
009200         REPORTFL                                                         
009300         FILE STATUS IS FS-REPORTFL.                                      
009400                                                                          
009500*=================================================================        
009600 DATA                                    DIVISION.                        
009700*=================================================================        
009800                                                                          
009900*-----------------------------------------------------------------        
010000 FILE                                    SECTION.                         
010100*-----------------------------------------------------------------        
010200*        INPUT -  CENARIOS DA NEXUS (CEN-REG-ENTRADA)                     
010300*                               LRECL = 116                               
010400*-----------------------------------------------------------------        
010500 FD  CENARIOS                                                             
010600     RECORDING MODE IS F.                                                 
010700 COPY "NEXSCEN".                                                          
010800*-----------------------------------------------------------------        
010900*     EXTEND-  RELATORIO DA NEXUS  (REL-LINHA-REL)                        
011000*                               LRECL = 133                               
011100*-----------------------------------------------------------------        
011200 FD  REPORTFL                                                             
011300     RECORDING MODE IS F.                                                 
011400 COPY "NEXLINE".                                                          
011500                                                                          
011600*-----------------------------------------------------------------        
011700 WORKING-STORAGE                         SECTION.                         
011800*-----------------------------------------------------------------        
011900                                                                          
012000*-----------------------------------------------------------------        
012100 01  FILLER                      PIC X(050)          VALUE                
012200     "* INICIO DA WORKING - NEXSENS *".                                   
012300*-----------------------------------------------------------------        
012400                                                                          
012500*-----------------------------------------------------------------        
012600 01  FILLER                      PIC X(050)           VALUE               
012700       "========== VARIAVEL DE STATUS ========== ".                       
012800*-----------------------------------------------------------------        
012900 77  FS-CENARIOS                 PIC X(002)          VALUE SPACES.        
013000     88  FS-CENARIOS-OK            VALUE '00'.                            
013100     88  FS-CENARIOS-FIM           VALUE '10'.                            
013200 77  FS-REPORTFL                 PIC X(002)          VALUE SPACES.        
013300     88  FS-REPORTFL-OK            VALUE '00'.                            
013400     88  FS-REPORTFL-FIM           VALUE '10'.                            
013500*-----------------------------------------------------------------        
013600 01  FILLER                      PIC X(050)           VALUE               
013700         "========== VARIAVEIS ACUMULADORAS ========== ".                 
013800*-----------------------------------------------------------------        
013900 77  ACU-LIDOS                   PIC 9(005)    COMP   VALUE ZERO.         
014000 77  ACU-AVALIADOS               PIC 9(005)    COMP   VALUE ZERO.         
014100*-----------------------------------------------------------------        
014200 01  FILLER                      PIC X(050)           VALUE               
014300         "========== VARIAVEL DE APOIO ==========".                       
014400*-----------------------------------------------------------------        
014500 77  WRK-PASSOU                  PIC X(001)          VALUE SPACES.        
014600     88  WRK-PASSOU-SIM          VALUE 'S'.                               
014700     88  WRK-PASSOU-NAO          VALUE 'N'.                               
014800 77  WRK-SUB-PARM                PIC 9(001)    COMP   VALUE ZERO.         
014900 77  WRK-MODULO                  PIC X(008)          VALUE                
015000          "NEXLOGS".                                                      
015100*-----------------------------------------------------------------        
015200* AREA DE TRABALHO DO MOTOR DE CALCULO DE IMPACTO (U2), PASSOS            
015300* 1 A 12 SOMENTE, REPETIDA AQUI COMO NO NEXMONT - O NEXSENS RODA          
015400* SOZINHO NO JOB, SEM OS RESULTADOS DO NEXEVAL DISPONIVEIS.               
015500*-----------------------------------------------------------------        
015600 01  WRK-CALCULO-IMPACTO.                                                 
015700     05  WRK-PROD-ALIM        PIC S9(07)V9999 COMP-3.                     
015800     05  WRK-DEM-AGUA-ALIM    PIC S9(07)V9999 COMP-3.                     
015900     05  WRK-DEM-ENER-ALIM    PIC S9(07)V9999 COMP-3.                     
016000     05  WRK-ENER-TOTAL       PIC S9(07)V9999 COMP-3.                     
016100     05  WRK-ENER-RENOV       PIC S9(07)V9999 COMP-3.                     
016200     05  WRK-ENER-FOSSIL      PIC S9(07)V9999 COMP-3.                     
016300     05  WRK-CO2              PIC S9(07)V9999 COMP-3.                     
016400     05  WRK-DEM-AGUA-ENER    PIC S9(07)V9999 COMP-3.                     
016500     05  WRK-DEM-AGUA-DOM     PIC S9(07)V9999 COMP-3.                     
016600     05  WRK-DEM-AGUA-TOTAL   PIC S9(07)V9999 COMP-3.                     
016700     05  WRK-IDX-ESTR-AGUA    PIC S9(01)V9999 COMP-3.                     
016800     05  WRK-PROD-ALIM-AJUST  PIC S9(07)V9999 COMP-3.                     
016900     05  FILLER               PIC X(06).                                  
017000*-----------------------------------------------------------------        
017100* PARAMETROS BASE DO CENARIO E COPIA DE TRABALHO USADA NA                 
017200* VARIACAO DE UM PARAMETRO POR VEZ (F=ALIM R=RENOV W=AGUA G=POP).         
017300*-----------------------------------------------------------------        
017400 01  WRK-TAB-PARM-BASE.                                                   
017500     05  WRK-PARM-BASE   OCCURS 4 TIMES PIC S9V9999 COMP-3.               
017600     05  FILLER          PIC X(04).                                       
017700 01  WRK-TAB-PARM-VARIA.                                                  
017800     05  WRK-PARM-VARIA  OCCURS 4 TIMES PIC S9V9999 COMP-3.               
017900     05  FILLER          PIC X(04).                                       
018000*-----------------------------------------------------------------        
018100* VALOR BASE DAS 4 METRICAS-CHAVE (CALCULADO COM OS PARAMETROS            
018200* DEFAULTADOS, ANTES DE QUALQUER VARIACAO) E PASSO DO LINSPACE            
018300* DO PARAMETRO CORRENTE (1=CO2  2=AGUA  3=ALIM  4=ESTRESSE).              
018400*-----------------------------------------------------------------        
018500 01  WRK-TAB-METRICA-BASE.                                                
018600     05  WRK-MB-VALOR    OCCURS 4 TIMES PIC S9(07)V9999 COMP-3.           
018700     05  FILLER          PIC X(04).                                       
018800 77  WRK-PASSO-LINSPACE          PIC S9(01)V9999 COMP-3.                  
018900 77  WRK-SUB-PONTO               PIC 9(02)       COMP.                    
019000*-----------------------------------------------------------------        
019100* AMOSTRA DAS 10 VARIACOES DO PARAMETRO CORRENTE, UMA LINHA POR           
019200* PONTO DO LINSPACE, O VALOR DO PARAMETRO NESSE PONTO E UMA               
019300* COLUNA POR METRICA-CHAVE.                                               
019400*-----------------------------------------------------------------        
019500 01  WRK-TAB-VARIACOES.                                                   
019600     05  WRK-VARIACAO    OCCURS 10 TIMES.                                 
019700         10  WRK-VAR-PARM    PIC S9V9999 COMP-3.                          
019800         10  WRK-VAR-METRICA OCCURS 4 TIMES                               
019900                 PIC S9(07)V9999 COMP-3.                                  
020000     05  FILLER          PIC X(04).                                       
020100*-----------------------------------------------------------------        
020200* NOMES DAS 4 METRICAS, MESMA ORDEM DAS TABELAS ACIMA, E NOMES            
020300* DOS 4 PARAMETROS (REAPROVEITADOS DE NEXCNST).                           
020400*-----------------------------------------------------------------        
020500 01  MET-NOMES-PLANO.                                                     
020600     05  MET-NOME-CO2   PIC X(20) VALUE "CO2 EMISSIONS".                  
020700     05  MET-NOME-AGUA  PIC X(20) VALUE "WATER DEMAND".                   
020800     05  MET-NOME-ALIM  PIC X(20) VALUE "FOOD PRODUCTION".                
020900     05  MET-NOME-ESTR  PIC X(20) VALUE "WATER STRESS INDEX".             
021000     05  FILLER         PIC X(04) VALUE SPACES.                           
021100 01  MET-TAB-NOMES REDEFINES MET-NOMES-PLANO.                             
021200     05  MET-NOME       OCCURS 4 TIMES PIC X(20).                         
021300     05  FILLER         PIC X(04).                                        
021400*-----------------------------------------------------------------        
021500* MEDIA, VARIANCIA POPULACIONAL E DESVIO-PADRAO (POR NEWTON-              
021600* RAPHSON) DAS 10 VARIACOES DA METRICA CORRENTE.                          
021700*-----------------------------------------------------------------        
021800 77  WRK-SOMA                    PIC S9(08)V9999 COMP-3.                  
021900 77  WRK-MEDIA                   PIC S9(07)V9999 COMP-3.                  
022000 77  WRK-MEDIA-ABS                PIC S9(07)V9999 COMP-3.                 
022100 77  WRK-SOMA-DESVIOS2            PIC S9(08)V9999 COMP-3.                 
022200 77  WRK-DESVIO                   PIC S9(07)V9999 COMP-3.                 
022300 77  WRK-VARIANCIA                PIC S9(07)V9999 COMP-3.                 
022400 77  WRK-RAIZ-X                   PIC S9(07)V9999 COMP-3.                 
022500 77  WRK-RAIZ-PALPITE             PIC S9(07)V9999 COMP-3.                 
022600 77  WRK-RAIZ-RESULT              PIC S9(07)V9999 COMP-3.                 
022700 77  WRK-SENSIBILIDADE            PIC S9(03)V999  COMP-3.                 
022800 77  WRK-SCORE-MIN                 PIC S9(07)V99  COMP-3.                 
022900 77  WRK-SCORE-MAX                 PIC S9(07)V99  COMP-3.                 
023000 77  WRK-SCORE-RANGE                PIC S9(07)V99 COMP-3.                 
023100*-----------------------------------------------------------------        
023200 77  WRK-SUB-I                   PIC 9(02)       COMP.                    
023300*-----------------------------------------------------------------        
023400* AREA DE EDICAO E MONTAGEM DA LINHA DE RELATORIO (U4 - TABELA            
023500* DE SENSIBILIDADE: METRICA, SENSIBILIDADE, MIN, MAX, AMPLITUDE).         
023600*-----------------------------------------------------------------        
023700 01  REP-AREA-EDICAO.                                                     
023800     05  REP-CENARIO-ED       PIC ZZZ9.                                   
023900     05  REP-SENS-ED          PIC -999.999.                               
024000     05  REP-MIN-ED           PIC -9999999.99.                            
024100     05  REP-MAX-ED           PIC -9999999.99.                            
024200     05  REP-RANGE-ED         PIC -9999999.99.                            
024300     05  REP-PARM-ED          PIC -9.9999.                                
024400     05  REP-VAR-CO2-ED       PIC -9999999.99.                            
024500     05  REP-VAR-AGUA-ED      PIC -9999999.99.                            
024600     05  REP-VAR-ALIM-ED      PIC -9999999.99.                            
024700     05  REP-VAR-ESTR-ED      PIC -9999999.99.                            
024800     05  FILLER               PIC X(10).                                  
024900*-----------------------------------------------------------------        
025000 01  FILLER                      PIC X(050)           VALUE               
025100         "========== BOOK'S  ==========".                                 
025200*-----------------------------------------------------------------        
025300 COPY "NEXCNST".                                                          
025400 COPY "NEXERRO".                                                          
025500 COPY "NEXMSGE".                                                          
025600*-----------------------------------------------------------------        
025700 01  FILLER                      PIC X(050)          VALUE                
025800     "* FIM DA WORKING - NEXSENS *".                                      
025900*-----------------------------------------------------------------        
026000*=================================================================        
026100 PROCEDURE                               DIVISION.                        
026200*=================================================================        
026300 0000-PRINCIPAL.                                                          
026400                                                                          
026500         PERFORM 0100-INICIAR.                                            
026600         PERFORM 0200-PROCESSAR                                           
026700             UNTIL NOT FS-CENARIOS-OK.                                    
026800         PERFORM 0300-FINALIZAR.                                          
026900         STOP RUN.                                                        
027000                                                                          
027100 0000-PRINCIPAL-FIM.                     EXIT.                            
027200*-----------------------------------------------------------------        
027300 0100-INICIAR                            SECTION.                         
027400*-----------------------------------------------------------------        
027500                                                                          
027600         OPEN INPUT  CENARIOS                                             
027700              EXTEND REPORTFL.                                            
027800                                                                          
027900         PERFORM 0106-TESTAR-STATUS-CENARIOS                              
028000             THRU 0110-LEITURA-FIM.                                       
028100                                                                          
028200 0100-INICIAR-FIM.                       EXIT.                            
028300*-----------------------------------------------------------------        
028400 0105-TESTAR-STATUS                      SECTION.                         
028500*-----------------------------------------------------------------        
028600 0106-TESTAR-STATUS-CENARIOS.                                             
028700                                                                          
028800         IF NOT FS-CENARIOS-OK                                            
028900             MOVE ERR-MSG-ABERTURA  TO ERR-DESCRICAO                      
029000             MOVE FS-CENARIOS       TO ERR-STATUS-ARQUIVO                 
029100             MOVE '0106-CENARIOS'   TO ERR-PARAGRAFO                      
029200             PERFORM 9999-TRATA-ERRO                                      
029300         END-IF.                                                          
029400                                                                          
029500 0107-TESTAR-STATUS-REPORTFL.                                             
029600                                                                          
029700         IF NOT FS-REPORTFL-OK                                            
029800             MOVE ERR-MSG-ABERTURA  TO ERR-DESCRICAO                      
029900             MOVE FS-REPORTFL       TO ERR-STATUS-ARQUIVO                 
030000             MOVE '0107-REPORTFL'   TO ERR-PARAGRAFO                      
030100             PERFORM 9999-TRATA-ERRO                                      
030200         END-IF.                                                          
030300                                                                          
030400 0105-TESTAR-STATUS-FIM.                 EXIT.                            
030500*-----------------------------------------------------------------        
030600 0110-LEITURA                            SECTION.                         
030700*-----------------------------------------------------------------        
030800                                                                          
030900         READ CENARIOS.                                                   
031000         IF FS-CENARIOS-OK OR FS-CENARIOS-FIM                             
031100             GO TO 0110-LEITURA-FIM                                       
031200         END-IF.                                                          
031300                                                                          
031400         MOVE ERR-MSG-LEITURA   TO ERR-DESCRICAO                          
031500         MOVE FS-CENARIOS       TO ERR-STATUS-ARQUIVO                     
031600         MOVE '0110-LEITURA'    TO ERR-PARAGRAFO                          
031700         PERFORM 9999-TRATA-ERRO.                                         
031800                                                                          
031900 0110-LEITURA-FIM.                       EXIT.                            
032000*-----------------------------------------------------------------        
032100 0200-PROCESSAR                          SECTION.                         
032200*-----------------------------------------------------------------        
032300                                                                          
032400         ADD 1 TO ACU-LIDOS.                                              
032500         PERFORM 0210-VALIDA-REG.                                         
032600                                                                          
032700         IF WRK-PASSOU-SIM                                                
032800             ADD 1                  TO ACU-AVALIADOS                      
032900             PERFORM 0215-COPIA-BASE                                      
033000             PERFORM 0500-SECAO-SENSIBILIDADE                             
033100         END-IF.                                                          
033200                                                                          
033300         PERFORM 0110-LEITURA.                                            
033400                                                                          
033500 0200-PROCESSAR-FIM.                     EXIT.                            
033600*-----------------------------------------------------------------        
033700 0210-VALIDA-REG                         SECTION.                         
033800*-----------------------------------------------------------------        
033900* MESMA VALIDACAO DE FAIXA DO NEXEVAL (U1) - CENARIO FORA DA              
034000* FAIXA E APENAS IGNORADO, SEM LISTAGEM DE ERRO NESTE PROGRAMA.           
034100*-----------------------------------------------------------------        
034200                                                                          
034300         MOVE 'S'                TO WRK-PASSOU.                           
034400                                                                          
034500         PERFORM 0212-VALIDA-PARM                                         
034600             VARYING WRK-SUB-PARM FROM 1 BY 1                             
034700             UNTIL WRK-SUB-PARM > 4.                                      
034800                                                                          
034900 0210-VALIDA-REG-FIM.                    EXIT.                            
035000*-----------------------------------------------------------------        
035100 0212-VALIDA-PARM                        SECTION.                         
035200*-----------------------------------------------------------------        
035300                                                                          
035400         IF CEN-PARM-OMITIDO (WRK-SUB-PARM) NOT EQUAL 'Y'                 
035500             MOVE CNS-LIMITE-DFT (WRK-SUB-PARM)                           
035600                 TO CEN-PARM-VALOR (WRK-SUB-PARM)                         
035700         END-IF.                                                          
035800                                                                          
035900         IF CEN-PARM-VALOR (WRK-SUB-PARM)                                 
036000                 < CNS-LIMITE-MIN (WRK-SUB-PARM)                          
036100             OR CEN-PARM-VALOR (WRK-SUB-PARM)                             
036200                 > CNS-LIMITE-MAX (WRK-SUB-PARM)                          
036300             MOVE 'N'         TO WRK-PASSOU                               
036400         END-IF.                                                          
036500                                                                          
036600 0212-VALIDA-PARM-FIM.                   EXIT.                            
036700*-----------------------------------------------------------------        
036800 0215-COPIA-BASE                         SECTION.                         
036900*-----------------------------------------------------------------        
037000* COPIA OS 4 PARAMETROS DEFAULTADOS PARA A AREA BASE E CALCULA            
037100* AS 4 METRICAS-CHAVE NO PONTO BASE, ANTES DE VARIAR.                     
037200*-----------------------------------------------------------------        
037300                                                                          
037400         PERFORM 0216-COPIA-PARM                                          
037500             VARYING WRK-SUB-PARM FROM 1 BY 1                             
037600             UNTIL WRK-SUB-PARM > 4.                                      
037700                                                                          
037800         MOVE WRK-PARM-BASE (1)  TO WRK-PARM-VARIA (1).                   
037900         MOVE WRK-PARM-BASE (2)  TO WRK-PARM-VARIA (2).                   
038000         MOVE WRK-PARM-BASE (3)  TO WRK-PARM-VARIA (3).                   
038100         MOVE WRK-PARM-BASE (4)  TO WRK-PARM-VARIA (4).                   
038200                                                                          
038300         PERFORM 0430-CALCULA-BASE.                                       
038400                                                                          
038500         MOVE WRK-CO2             TO WRK-MB-VALOR (1).                    
038600         MOVE WRK-DEM-AGUA-TOTAL  TO WRK-MB-VALOR (2).                    
038700         MOVE WRK-PROD-ALIM-AJUST TO WRK-MB-VALOR (3).                    
038800         MOVE WRK-IDX-ESTR-AGUA   TO WRK-MB-VALOR (4).                    
038900                                                                          
039000 0215-COPIA-BASE-FIM.                    EXIT.                            
039100*-----------------------------------------------------------------        
039200 0216-COPIA-PARM                         SECTION.                         
039300*-----------------------------------------------------------------        
039400                                                                          
039500         MOVE CEN-PARM-VALOR (WRK-SUB-PARM)                               
039600             TO WRK-PARM-BASE (WRK-SUB-PARM).                             
039700                                                                          
039800 0216-COPIA-PARM-FIM.                    EXIT.                            
039900*-----------------------------------------------------------------        
040000 0430-CALCULA-BASE                       SECTION.                         
040100*-----------------------------------------------------------------        
040200* MOTOR DE CALCULO DE IMPACTO DA NEXUS (U2), PASSOS 1 A 12                
040300* SOMENTE, SOBRE OS PARAMETROS DE WRK-PARM-VARIA DA RODADA                
040400* CORRENTE. F=ALIM(1)  R=RENOV(2)  W=AGUA(3)  G=POP(4).                   
040500*-----------------------------------------------------------------        
040600                                                                          
040700         COMPUTE WRK-PROD-ALIM =                                          
040800             CNS-BASE-ALIM * WRK-PARM-VARIA (1) *                         
040900             WRK-PARM-VARIA (4).                                          
041000                                                                          
041100         COMPUTE WRK-DEM-AGUA-ALIM =                                      
041200             WRK-PROD-ALIM * CNS-COEF-AGUA-ALIM *                         
041300             (1 - CNS-EFET-CONSERV-ALM * WRK-PARM-VARIA (3)).             
041400                                                                          
041500         COMPUTE WRK-DEM-ENER-ALIM =                                      
041600             WRK-PROD-ALIM * CNS-COEF-ENER-ALIM.                          
041700                                                                          
041800         COMPUTE WRK-ENER-TOTAL =                                         
041900             CNS-BASE-ENER * WRK-PARM-VARIA (4).                          
042000                                                                          
042100         COMPUTE WRK-ENER-RENOV =                                         
042200             WRK-ENER-TOTAL * WRK-PARM-VARIA (2).                         
042300                                                                          
042400         COMPUTE WRK-ENER-FOSSIL =                                        
042500             WRK-ENER-TOTAL * (1 - WRK-PARM-VARIA (2)).                   
042600                                                                          
042700         COMPUTE WRK-CO2 =                                                
042800             WRK-ENER-FOSSIL * CNS-FATOR-CO2.                             
042900                                                                          
043000         COMPUTE WRK-DEM-AGUA-ENER =                                      
043100             WRK-ENER-FOSSIL * CNS-COEF-AGUA-FOSSIL +                     
043200             WRK-ENER-RENOV  * CNS-COEF-AGUA-RENOV.                       
043300                                                                          
043400         COMPUTE WRK-DEM-AGUA-DOM =                                       
043500             CNS-BASE-AGUA-DOM * WRK-PARM-VARIA (4).                      
043600                                                                          
043700         COMPUTE WRK-DEM-AGUA-TOTAL =                                     
043800             (WRK-DEM-AGUA-ALIM + WRK-DEM-AGUA-ENER +                     
043900              WRK-DEM-AGUA-DOM) *                                         
044000             (1 - CNS-EFET-CONSERV-DEM * WRK-PARM-VARIA (3)).             
044100                                                                          
044200         COMPUTE WRK-IDX-ESTR-AGUA =                                      
044300             WRK-DEM-AGUA-TOTAL / CNS-BASE-AGUA-DISP.                     
044400         IF WRK-IDX-ESTR-AGUA > 1                                         
044500             MOVE 1               TO WRK-IDX-ESTR-AGUA                    
044600         END-IF.                                                          
044700                                                                          
044800         COMPUTE WRK-PROD-ALIM-AJUST =                                    
044900             WRK-PROD-ALIM *                                              
045000             (1 - CNS-FATOR-PENAL-ESTR * WRK-IDX-ESTR-AGUA).              
045100                                                                          
045200 0430-CALCULA-BASE-FIM.                  EXIT.                            
045300*-----------------------------------------------------------------        
045400 0500-SECAO-SENSIBILIDADE                SECTION.                         
045500*-----------------------------------------------------------------        
045600* CABECALHO DA SECAO, LISTAGEM "BASELINE" (CHAMADO RRPB-0247) E           
045700* LACO DOS 4 PARAMETROS DE POLITICA (U4).                                 
045800*-----------------------------------------------------------------        
045900                                                                          
046000         PERFORM 0505-IMPRIME-CABECALHO.                                  
046100         PERFORM 0506-IMPRIME-BASELINE.                                   
046200                                                                          
046300         PERFORM 0510-ANALISA-PARM                                        
046400             VARYING WRK-SUB-PARM FROM 1 BY 1                             
046500             UNTIL WRK-SUB-PARM > 4.                                      
046600                                                                          
046700 0500-SECAO-SENSIBILIDADE-FIM.           EXIT.                            
046800*-----------------------------------------------------------------        
046900 0505-IMPRIME-CABECALHO                  SECTION.                         
047000*-----------------------------------------------------------------        
047100                                                                          
047200         MOVE CEN-ID              TO REP-CENARIO-ED.                      
047300                                                                          
047400         MOVE SPACES              TO REL-LINHA-REL.                       
047500         MOVE ' '                 TO REL-CONTROLE.                        
047600         STRING "SENSITIVITY ANALYSIS - SCENARIO "                        
047700                 DELIMITED BY SIZE                                        
047800             REP-CENARIO-ED       DELIMITED BY SIZE                       
047900             " - " DELIMITED BY SIZE                                      
048000             CEN-NOME             DELIMITED BY SIZE                       
048100             INTO REL-TEXTO.                                              
048200         PERFORM 0590-GRAVA-LINHA.                                        
048300                                                                          
048400 0505-IMPRIME-CABECALHO-FIM.             EXIT.                            
048500*-----------------------------------------------------------------        
048600 0506-IMPRIME-BASELINE                   SECTION.                         
048700*-----------------------------------------------------------------        
048800* LISTAGEM "BASELINE PARAMETERS" - OS 4 PARAMETROS JA DEFAUL-             
048900* TADOS, TOMADOS COMO REFERENCIA ANTES DE QUALQUER VARIACAO.              
049000*-----------------------------------------------------------------        
049100                                                                          
049200         MOVE SPACES              TO REL-LINHA-REL.                       
049300         MOVE ' '                 TO REL-CONTROLE.                        
049400         MOVE "  BASELINE PARAMETERS" TO REL-TEXTO.                       
049500         PERFORM 0590-GRAVA-LINHA.                                        
049600                                                                          
049700         PERFORM 0507-IMPRIME-UM-BASELINE                                 
049800             VARYING WRK-SUB-PARM FROM 1 BY 1                             
049900             UNTIL WRK-SUB-PARM > 4.                                      
050000                                                                          
050100 0506-IMPRIME-BASELINE-FIM.              EXIT.                            
050200*-----------------------------------------------------------------        
050300 0507-IMPRIME-UM-BASELINE                SECTION.                         
050400*-----------------------------------------------------------------        
050500                                                                          
050600         MOVE WRK-PARM-BASE (WRK-SUB-PARM) TO REP-PARM-ED.                
050700                                                                          
050800         MOVE SPACES              TO REL-LINHA-REL.                       
050900         MOVE ' '                 TO REL-CONTROLE.                        
051000         STRING "    " DELIMITED BY SIZE                                  
051100             CNS-NOME-PARM (WRK-SUB-PARM) DELIMITED BY SIZE               
051200             "....: " DELIMITED BY SIZE                                   
051300             REP-PARM-ED          DELIMITED BY SIZE                       
051400             INTO REL-TEXTO.                                              
051500         PERFORM 0590-GRAVA-LINHA.                                        
051600                                                                          
051700 0507-IMPRIME-UM-BASELINE-FIM.           EXIT.                            
051800*-----------------------------------------------------------------        
051900 0510-ANALISA-PARM                       SECTION.                         
052000*-----------------------------------------------------------------        
052100* PARA O PARAMETRO CORRENTE: LINSPACE DE 10 PONTOS ENTRE O                
052200* MINIMO E O MAXIMO DA FAIXA LEGAL, REAVALIACAO A CADA PONTO E            
052300* IMPRESSAO DA TABELA DE SENSIBILIDADE DAS 4 METRICAS-CHAVE.              
052400*-----------------------------------------------------------------        
052500                                                                          
052600         MOVE SPACES              TO REL-LINHA-REL.                       
052700         MOVE ' '                 TO REL-CONTROLE.                        
052800         STRING "  PARAMETER: " DELIMITED BY SIZE                         
052900             CNS-NOME-PARM (WRK-SUB-PARM) DELIMITED BY SIZE               
053000             INTO REL-TEXTO.                                              
053100         PERFORM 0590-GRAVA-LINHA.                                        
053200                                                                          
053300         COMPUTE WRK-PASSO-LINSPACE =                                     
053400             (CNS-LIMITE-MAX (WRK-SUB-PARM) -                             
053500              CNS-LIMITE-MIN (WRK-SUB-PARM)) / 9.                         
053600                                                                          
053700         PERFORM 0520-GERA-PONTO                                          
053800             VARYING WRK-SUB-PONTO FROM 1 BY 1                            
053900             UNTIL WRK-SUB-PONTO > 10.                                    
054000                                                                          
054100         PERFORM 0530-IMPRIME-TABELA-VARIACAO.                            
054200                                                                          
054300        MOVE SPACES              TO REL-LINHA-REL.                        
054400        MOVE ' '                 TO REL-CONTROLE.                         
054500        STRING "    METRIC              SENSITIVITY"                      
054600            DELIMITED BY SIZE                                             
054700            "       MIN         MAX      RANGE" DELIMITED BY SIZE         
054800            INTO REL-TEXTO.                                               
054900        PERFORM 0590-GRAVA-LINHA.                                         
055000                                                                          
055100         PERFORM 0540-IMPRIME-METRICA                                     
055200             VARYING WRK-SUB-I FROM 1 BY 1                                
055300             UNTIL WRK-SUB-I > 4.                                         
055400                                                                          
055500 0510-ANALISA-PARM-FIM.                  EXIT.                            
055600*-----------------------------------------------------------------        
055700 0520-GERA-PONTO                         SECTION.                         
055800*-----------------------------------------------------------------        
055900* MONTA O VALOR DO PONTO WRK-SUB-PONTO DO LINSPACE, SUBSTITUI O           
056000* PARAMETRO CORRENTE NA COPIA DE TRABALHO E REAVALIA O MOTOR.             
056100*-----------------------------------------------------------------        
056200                                                                          
056300         COMPUTE WRK-PARM-VARIA (WRK-SUB-PARM) =                          
056400             CNS-LIMITE-MIN (WRK-SUB-PARM) +                              
056500             WRK-PASSO-LINSPACE * (WRK-SUB-PONTO - 1).                    
056600                                                                          
056700         MOVE WRK-PARM-VARIA (WRK-SUB-PARM)                               
056800             TO WRK-VAR-PARM (WRK-SUB-PONTO).                             
056900                                                                          
057000         PERFORM 0430-CALCULA-BASE.                                       
057100                                                                          
057200         MOVE WRK-CO2                                                     
057300             TO WRK-VAR-METRICA (WRK-SUB-PONTO 1).                        
057400         MOVE WRK-DEM-AGUA-TOTAL                                          
057500             TO WRK-VAR-METRICA (WRK-SUB-PONTO 2).                        
057600         MOVE WRK-PROD-ALIM-AJUST                                         
057700             TO WRK-VAR-METRICA (WRK-SUB-PONTO 3).                        
057800         MOVE WRK-IDX-ESTR-AGUA                                           
057900             TO WRK-VAR-METRICA (WRK-SUB-PONTO 4).                        
058000                                                                          
058100         MOVE WRK-PARM-BASE (WRK-SUB-PARM)                                
058200             TO WRK-PARM-VARIA (WRK-SUB-PARM).                            
058300                                                                          
058400 0520-GERA-PONTO-FIM.                    EXIT.                            
058500*-----------------------------------------------------------------        
058600 0530-IMPRIME-TABELA-VARIACAO            SECTION.                         
058700*-----------------------------------------------------------------        
058800* TABELA "PARAMETER VALUE" + AS 4 METRICAS-CHAVE, UMA LINHA POR           
058900* PONTO DO LINSPACE DO PARAMETRO CORRENTE (CHAMADO RRPB-0247).            
059000*-----------------------------------------------------------------        
059100                                                                          
059200         MOVE SPACES              TO REL-LINHA-REL.                       
059300         MOVE ' '                 TO REL-CONTROLE.                        
059400         STRING "    PARAMETER VALUE" DELIMITED BY SIZE                   
059500             "      CO2      WATER      FOOD    STRESS"                   
059600                 DELIMITED BY SIZE                                        
059700             INTO REL-TEXTO.                                              
059800         PERFORM 0590-GRAVA-LINHA.                                        
059900                                                                          
060000         PERFORM 0531-IMPRIME-LINHA-VARIACAO                              
060100             VARYING WRK-SUB-PONTO FROM 1 BY 1                            
060200             UNTIL WRK-SUB-PONTO > 10.                                    
060300                                                                          
060400 0530-IMPRIME-TABELA-VARIACAO-FIM.       EXIT.                            
060500*-----------------------------------------------------------------        
060600 0531-IMPRIME-LINHA-VARIACAO             SECTION.                         
060700*-----------------------------------------------------------------        
060800                                                                          
060900         MOVE WRK-VAR-PARM (WRK-SUB-PONTO)    TO REP-PARM-ED.             
061000         COMPUTE REP-VAR-CO2-ED  ROUNDED =                                
061100             WRK-VAR-METRICA (WRK-SUB-PONTO 1).                           
061200         COMPUTE REP-VAR-AGUA-ED ROUNDED =                                
061300             WRK-VAR-METRICA (WRK-SUB-PONTO 2).                           
061400         COMPUTE REP-VAR-ALIM-ED ROUNDED =                                
061500             WRK-VAR-METRICA (WRK-SUB-PONTO 3).                           
061600         COMPUTE REP-VAR-ESTR-ED ROUNDED =                                
061700             WRK-VAR-METRICA (WRK-SUB-PONTO 4).                           
061800                                                                          
061900         MOVE SPACES              TO REL-LINHA-REL.                       
062000         MOVE ' '                 TO REL-CONTROLE.                        
062100         STRING "    " DELIMITED BY SIZE                                  
062200             REP-PARM-ED          DELIMITED BY SIZE                       
062300             "  "                 DELIMITED BY SIZE                       
062400             REP-VAR-CO2-ED       DELIMITED BY SIZE                       
062500             "  "                 DELIMITED BY SIZE                       
062600             REP-VAR-AGUA-ED      DELIMITED BY SIZE                       
062700             "  "                 DELIMITED BY SIZE                       
062800             REP-VAR-ALIM-ED      DELIMITED BY SIZE                       
062900             "  "                 DELIMITED BY SIZE                       
063000             REP-VAR-ESTR-ED      DELIMITED BY SIZE                       
063100             INTO REL-TEXTO.                                              
063200         PERFORM 0590-GRAVA-LINHA.                                        
063300                                                                          
063400 0531-IMPRIME-LINHA-VARIACAO-FIM.        EXIT.                            
063500*-----------------------------------------------------------------        
063600 0540-IMPRIME-METRICA                    SECTION.                         
063700*-----------------------------------------------------------------        
063800* SE O VALOR BASE DA METRICA WRK-SUB-I NAO FOR ZERO, CALCULA A            
063900* SENSIBILIDADE E A IMPRIME; METRICA COM BASE ZERO E OMITIDA              
064000* (CHAMADO RRPB-0194).                                                    
064100*-----------------------------------------------------------------        
064200                                                                          
064300         IF WRK-MB-VALOR (WRK-SUB-I) NOT EQUAL 0                          
064400             PERFORM 0550-CALCULA-MEDIA                                   
064500             PERFORM 0560-CALCULA-VARIANCIA                               
064600             MOVE WRK-VARIANCIA   TO WRK-RAIZ-X                           
064700             PERFORM 0580-CALCULA-RAIZ                                    
064800             MOVE WRK-RAIZ-RESULT TO WRK-DESVIO                           
064900                                                                          
065000             IF WRK-MEDIA < 0                                             
065100                 COMPUTE WRK-MEDIA-ABS = 0 - WRK-MEDIA                    
065200             ELSE                                                         
065300                 MOVE WRK-MEDIA   TO WRK-MEDIA-ABS                        
065400             END-IF                                                       
065500                                                                          
065600             IF WRK-MEDIA-ABS EQUAL 0                                     
065700                 MOVE 0           TO WRK-SENSIBILIDADE                    
065800             ELSE                                                         
065900                 COMPUTE WRK-SENSIBILIDADE ROUNDED =                      
066000                     WRK-DESVIO / WRK-MEDIA-ABS                           
066100             END-IF                                                       
066200                                                                          
066300             PERFORM 0570-CALCULA-MIN-MAX                                 
066400             PERFORM 0595-IMPRIME-LINHA-METRICA                           
066500         END-IF.                                                          
066600                                                                          
066700 0540-IMPRIME-METRICA-FIM.               EXIT.                            
066800*-----------------------------------------------------------------        
066900 0550-CALCULA-MEDIA                      SECTION.                         
067000*-----------------------------------------------------------------        
067100                                                                          
067200         MOVE 0                   TO WRK-SOMA.                            
067300                                                                          
067400         PERFORM 0555-SOMA-VARIACAO                                       
067500             VARYING WRK-SUB-PONTO FROM 1 BY 1                            
067600             UNTIL WRK-SUB-PONTO > 10.                                    
067700                                                                          
067800         COMPUTE WRK-MEDIA = WRK-SOMA / 10.                               
067900                                                                          
068000 0550-CALCULA-MEDIA-FIM.                 EXIT.                            
068100*-----------------------------------------------------------------        
068200 0555-SOMA-VARIACAO                      SECTION.                         
068300*-----------------------------------------------------------------        
068400                                                                          
068500         ADD WRK-VAR-METRICA (WRK-SUB-PONTO WRK-SUB-I)                    
068600             TO WRK-SOMA.                                                 
068700                                                                          
068800 0555-SOMA-VARIACAO-FIM.                 EXIT.                            
068900*-----------------------------------------------------------------        
069000 0560-CALCULA-VARIANCIA                  SECTION.                         
069100*-----------------------------------------------------------------        
069200* VARIANCIA POPULACIONAL DAS 10 VARIACOES DA METRICA CORRENTE.            
069300*-----------------------------------------------------------------        
069400                                                                          
069500         MOVE 0                   TO WRK-SOMA-DESVIOS2.                   
069600                                                                          
069700         PERFORM 0565-SOMA-DESVIO2                                        
069800             VARYING WRK-SUB-PONTO FROM 1 BY 1                            
069900             UNTIL WRK-SUB-PONTO > 10.                                    
070000                                                                          
070100         COMPUTE WRK-VARIANCIA = WRK-SOMA-DESVIOS2 / 10.                  
070200                                                                          
070300 0560-CALCULA-VARIANCIA-FIM.             EXIT.                            
070400*-----------------------------------------------------------------        
070500 0565-SOMA-DESVIO2                       SECTION.                         
070600*-----------------------------------------------------------------        
070700                                                                          
070800         COMPUTE WRK-DESVIO =                                             
070900             WRK-VAR-METRICA (WRK-SUB-PONTO WRK-SUB-I)                    
071000             - WRK-MEDIA.                                                 
071100         COMPUTE WRK-SOMA-DESVIOS2 =                                      
071200             WRK-SOMA-DESVIOS2 + WRK-DESVIO * WRK-DESVIO.                 
071300                                                                          
071400 0565-SOMA-DESVIO2-FIM.                  EXIT.                            
071500*-----------------------------------------------------------------        
071600 0570-CALCULA-MIN-MAX                    SECTION.                         
071700*-----------------------------------------------------------------        
071800                                                                          
071900         MOVE WRK-VAR-METRICA (1 WRK-SUB-I) TO WRK-SCORE-MIN.             
072000         MOVE WRK-VAR-METRICA (1 WRK-SUB-I) TO WRK-SCORE-MAX.             
072100                                                                          
072200         PERFORM 0575-AJUSTA-MIN-MAX                                      
072300             VARYING WRK-SUB-PONTO FROM 2 BY 1                            
072400             UNTIL WRK-SUB-PONTO > 10.                                    
072500                                                                          
072600         COMPUTE WRK-SCORE-RANGE = WRK-SCORE-MAX - WRK-SCORE-MIN.         
072700                                                                          
072800 0570-CALCULA-MIN-MAX-FIM.               EXIT.                            
072900*-----------------------------------------------------------------        
073000 0575-AJUSTA-MIN-MAX                     SECTION.                         
073100*-----------------------------------------------------------------        
073200                                                                          
073300         IF WRK-VAR-METRICA (WRK-SUB-PONTO WRK-SUB-I)                     
073400                 < WRK-SCORE-MIN                                          
073500             MOVE WRK-VAR-METRICA (WRK-SUB-PONTO WRK-SUB-I)               
073600                 TO WRK-SCORE-MIN                                         
073700         END-IF.                                                          
073800                                                                          
073900         IF WRK-VAR-METRICA (WRK-SUB-PONTO WRK-SUB-I)                     
074000                 > WRK-SCORE-MAX                                          
074100             MOVE WRK-VAR-METRICA (WRK-SUB-PONTO WRK-SUB-I)               
074200                 TO WRK-SCORE-MAX                                         
074300         END-IF.                                                          
074400                                                                          
074500 0575-AJUSTA-MIN-MAX-FIM.                EXIT.                            
074600*-----------------------------------------------------------------        
074700 0580-CALCULA-RAIZ                       SECTION.                         
074800*-----------------------------------------------------------------        
074900* RAIZ QUADRADA DE WRK-RAIZ-X POR NEWTON-RAPHSON (CHAMADO                 
075000* RRPB-0109) - 20 ITERACOES FIXAS, SEM A FUNCTION SQRT.                   
075100*-----------------------------------------------------------------        
075200                                                                          
075300         IF WRK-RAIZ-X EQUAL 0                                            
075400             MOVE 0               TO WRK-RAIZ-RESULT                      
075500         ELSE                                                             
075600             COMPUTE WRK-RAIZ-PALPITE = (WRK-RAIZ-X + 1) / 2              
075700             PERFORM 0585-PASSO-NEWTON 20 TIMES                           
075800             MOVE WRK-RAIZ-PALPITE TO WRK-RAIZ-RESULT                     
075900         END-IF.                                                          
076000                                                                          
076100 0580-CALCULA-RAIZ-FIM.                  EXIT.                            
076200*-----------------------------------------------------------------        
076300 0585-PASSO-NEWTON                       SECTION.                         
076400*-----------------------------------------------------------------        
076500                                                                          
076600         COMPUTE WRK-RAIZ-PALPITE =                                       
076700             (WRK-RAIZ-PALPITE + WRK-RAIZ-X / WRK-RAIZ-PALPITE)           
076800             / 2.                                                         
076900                                                                          
077000 0585-PASSO-NEWTON-FIM.                  EXIT.                            
077100*-----------------------------------------------------------------        
077200 0590-GRAVA-LINHA                        SECTION.                         
077300*-----------------------------------------------------------------        
077400                                                                          
077500         WRITE REL-LINHA-REL.                                             
077600                                                                          
077700         IF NOT FS-REPORTFL-OK                                            
077800             MOVE ERR-MSG-GRAVACAO TO ERR-DESCRICAO                       
077900             MOVE FS-REPORTFL      TO ERR-STATUS-ARQUIVO                  
078000             MOVE '0590-GRAVA'     TO ERR-PARAGRAFO                       
078100             PERFORM 9999-TRATA-ERRO                                      
078200         END-IF.                                                          
078300                                                                          
078400 0590-GRAVA-LINHA-FIM.                   EXIT.                            
078500*-----------------------------------------------------------------        
078600 0595-IMPRIME-LINHA-METRICA              SECTION.                         
078700*-----------------------------------------------------------------        
078800                                                                          
078900         COMPUTE REP-SENS-ED       ROUNDED = WRK-SENSIBILIDADE.           
079000         COMPUTE REP-MIN-ED        ROUNDED = WRK-SCORE-MIN.               
079100         COMPUTE REP-MAX-ED        ROUNDED = WRK-SCORE-MAX.               
079200         COMPUTE REP-RANGE-ED      ROUNDED = WRK-SCORE-RANGE.             
079300                                                                          
079400         MOVE SPACES              TO REL-LINHA-REL.                       
079500         MOVE ' '                 TO REL-CONTROLE.                        
079600         STRING "    " DELIMITED BY SIZE                                  
079700             MET-NOME (WRK-SUB-I) DELIMITED BY SIZE                       
079800             REP-SENS-ED          DELIMITED BY SIZE                       
079900             "  "                 DELIMITED BY SIZE                       
080000             REP-MIN-ED           DELIMITED BY SIZE                       
080100             "  "                 DELIMITED BY SIZE                       
080200             REP-MAX-ED           DELIMITED BY SIZE                       
080300             "  "                 DELIMITED BY SIZE                       
080400             REP-RANGE-ED         DELIMITED BY SIZE                       
080500             INTO REL-TEXTO.                                              
080600                                                                          
080700         PERFORM 0590-GRAVA-LINHA.                                        
080800                                                                          
080900 0595-IMPRIME-LINHA-METRICA-FIM.         EXIT.                            
081000*-----------------------------------------------------------------        
081100 0300-FINALIZAR                          SECTION.                         
081200*-----------------------------------------------------------------        
081300                                                                          
081400         DISPLAY " >>>>>> TOTAIS DE CONTROLE - NEXSENS <<<<<< ".          
081500         DISPLAY "REGISTROS LIDOS.............:" ACU-LIDOS.               
081600         DISPLAY "CENARIOS AVALIADOS...........:" ACU-AVALIADOS.          
081700                                                                          
081800         CLOSE CENARIOS                                                   
081900               REPORTFL.                                                  
082000                                                                          
082100 0300-FINALIZAR-FIM.                     EXIT.                            
082200*-----------------------------------------------------------------        
082300 9999-TRATA-ERRO                          SECTION.                        
082400*-----------------------------------------------------------------        
082500                                                                          
082600         CALL WRK-MODULO USING ERR-DESCRICAO.                             
082700         GOBACK.                                                          
082800                                                                          
082900 9999-TRATA-ERRO-FIM.                     EXIT.                           
083000*-----------------------------------------------------------------        
