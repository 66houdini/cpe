000100*----------------------------------------------------------*              
000200*    BOOK   : NEXRSLT                                                     
000300*    OBJETIVO: LAYOUT DO REGISTRO DE RESULTADO DE UM                      
000400*              CENARIO AVALIADO (ARQUIVO RSLFILE) E DAS                   
000500*              ESTRUTURAS QUE REUTILIZAM O MESMO LAYOUT                   
000600*              (VARIACAO DE SENSIBILIDADE U4, PROJECAO                    
000700*              ANUAL U5). REDEFINIDO COMO TABELA DAS 8                    
000800*              GRANDEZAS FISICAS PARA OS LACOS DE TOTAL/                  
000900*              MINIMO/MAXIMO/MEDIA (U3/U6).                               
001000*----------------------------------------------------------*              
001100 01  RES-REGISTRO.                                                        
001200     05  RES-ID                PIC 9(04).                                 
001300     05  RES-PROD-ALIM         PIC S9(07)V99.                             
001400     05  RES-DEM-AGUA-ALIM     PIC S9(07)V99.                             
001500     05  RES-DEM-ENER-ALIM     PIC S9(07)V99.                             
001600     05  RES-ENER-TOTAL        PIC S9(07)V99.                             
001700     05  RES-ENER-RENOV        PIC S9(07)V99.                             
001800     05  RES-ENER-FOSSIL       PIC S9(07)V99.                             
001900     05  RES-CO2               PIC S9(07)V99.                             
002000     05  RES-DEM-AGUA-TOTAL    PIC S9(07)V99.                             
002100     05  RES-IDX-ESTR-AGUA     PIC S9V999.                                
002200     05  RES-IDX-SEG-ALIM      PIC S9V999.                                
002300     05  RES-IDX-SEG-ENER      PIC S9V999.                                
002400     05  RES-ESCORE-SUSTENT    PIC S9V999.                                
002500     05  FILLER                PIC X(10).                                 
002600*----------------------------------------------------------*              
002700 01  RES-TAB-VALORES REDEFINES RES-REGISTRO.                              
002800     05  FILLER                PIC 9(04).                                 
002900     05  RES-VALOR OCCURS 8 TIMES PIC S9(07)V99.                          
003000     05  FILLER                PIC X(26).                                 
