000100 IDENTIFICATION                          DIVISION.                        
000200*=================================================================        
000300 PROGRAM-ID.                             NEXCHNG.                         
000400 AUTHOR.                                 R. P. QUEZADO.                   
000500 INSTALLATION.                           FOURSYS CONSULTORIA.             
000600 DATE-WRITTEN.                           14/06/1994.                      
000700 DATE-COMPILED.                                                           
000800 SECURITY.                               RRPB INTERNAL USE ONLY.          
000900*=================================================================        
001000* PROGRAMA   : NEXCHNG                                                    
001100* PROGRAMADOR: R. P. QUEZADO                                              
001200* ANALISTA   : J. T. ABRANTES                                             
001300* CONSULTORIA: FOURSYS                                                    
001400* DATA.......: 14/06/1994                                                 
001500*-----------------------------------------------------------------        
001600* OBJETIVO...: CARREGAR EM TABELA TODOS OS CENARIOS E RESPECTIVOS         
001700*              RESULTADOS JA AVALIADOS PELA NEXEVAL (MESMA ORDEM          
001800*              NOS DOIS ARQUIVOS) E, TOMANDO O PRIMEIRO CENARIO           
001900*              COMO REFERENCIA, EXPLICAR A MUDANCA DE CADA UM DOS         
002000*              DEMAIS CENARIOS EM RELACAO A REFERENCIA: VARIACAO          
002100*              DOS 4 PARAMETROS E DAS 5 METRICAS DE RESULTADO             
002200*              (ORDENADAS POR VARIACAO PERCENTUAL DECRESCENTE),           
002300*              OBSERVACOES (INSIGHTS) E CONFLITOS ENTRE METRICAS          
002400*              (TRADE-OFFS). ACRESCENTA A SECAO AO RELATORIO DA           
002500*              NEXUS (U7).                                                
002600*-----------------------------------------------------------------        
002700* ARQUIVOS                I/O                  INCLUDE/BOOK               
002800*  CENARIOS                I                   NEXSCEN                    
002900*  RESULTADOS              I                   NEXRSLT                    
003000*  REPORTFL                E(XTEND)             NEXLINE                   
003100*                                                                         
003200*-----------------------------------------------------------------        
003300* MODULOS....: NEXLOGS                                                    
003400*                                                                         
003500*-----------------------------------------------------------------        
003600*                          ALTERACOES                            *        
003700*-----------------------------------------------------------------        
003800* DATA....: 14/06/1994   PROGRAMADOR: R. P. QUEZADO                       
003900* ANALISTA: J. T. ABRANTES             CHAMADO: RRPB-0103                 
004000* OBJETIVO: VERSAO ORIGINAL - EXPLICADOR DE MUDANCAS ENTRE O              
004100*           CENARIO BASE (PRIMEIRO DO ARQUIVO) E OS DEMAIS.               
004200*-----------------------------------------------------------------        
004300* DATA....: 19/02/1997   PROGRAMADOR: M. A. SEIXAS                        
004400* ANALISTA: R. P. QUEZADO              CHAMADO: RRPB-0133                 
004500* OBJETIVO: ACRESCENTADA A DETECCAO DE TRADE-OFFS ENTRE PARES DE          
004600*           METRICAS (ANTES SO HAVIA AS OBSERVACOES ISOLADAS).            
004700*-----------------------------------------------------------------        
004800* DATA....: 30/09/1998   PROGRAMADOR: M. A. SEIXAS                        
004900* ANALISTA: R. P. QUEZADO              CHAMADO: RRPB-Y2K-09               
005000* OBJETIVO: REVISAO Y2K - NENHUM CAMPO DE DATA DE NEGOCIO NESTE           
005100*           PROGRAMA; NADA A ALTERAR.                                     
005200*-----------------------------------------------------------------        
005300* DATA....: 09/11/2005   PROGRAMADOR: E. M. PASSARINHO                    
005400* ANALISTA: M. A. SEIXAS               CHAMADO: RRPB-0241                 
005500* OBJETIVO: CALCULO DO PERCENTUAL DE MUDANCA DE PARAMETROS E DE           
005600*           METRICAS PASSA A USAR ROUNDED (ANTES TRUNCAVA A               
005700*           SEGUNDA CASA DECIMAL, DIVERGINDO DO RELATORIO-RESUMO).        
005800*-----------------------------------------------------------------        
005900*=================================================================        
006000                                                                          
006100                                                                          
006200*=================================================================        
006300 ENVIRONMENT                             DIVISION.                        
006400*=================================================================        
006500                                                                          
006600*-----------------------------------------------------------------        
006700 CONFIGURATION                           SECTION.                         
006800*-----------------------------------------------------------------        
006900                                                                          
007000 SPECIAL-NAMES.                                                           
007100     C01 IS TOP-OF-FORM                                                   
007200     CLASS PARM-DIGITO   IS "0" THRU "9"                                  
007300     UPSI-0 IS NEX-SW-RERUN.                                              
007400                                                                          
007500*-----------------------------------------------------------------        
007600 INPUT-OUTPUT                            SECTION.                         
007700*-----------------------------------------------------------------        
007800                                                                          
007900 FILE-CONTROL.                                                            
008000     SELECT CENARIOS  ASSIGN TO                                           
008100         CENARIOS                                                         
008200         FILE STATUS IS FS-CENARIOS.                                      
008300     SELECT RESULTADOS ASSIGN TO                                          
008400         RESULTAD                                                         
008500         FILE STATUS IS FS-RESULTAD.                                      
008600     SELECT REPORTFL  ASSIGN TO                                           
008700         REPORTFL                                                         
008800         FILE STATUS IS FS-REPORTFL.                                      
008900                                                                          
009000*=================================================================        
009100 DATA                                    DIVISION.                        
009200*=================================================================        
009300                                                                          
009400*-----------------------------------------------------------------        
009500 FILE                                    SECTION.                         
009600*-----------------------------------------------------------------        
009700*        INPUT -  CENARIOS DA NEXUS (CEN-REG-ENTRADA)                     
009800*                               LRECL = 116                               
009900*-----------------------------------------------------------------        
010000 FD  CENARIOS                                                             
010100     RECORDING MODE IS F.                                                 
010200 COPY "NEXSCEN".                                                          
010300*-----------------------------------------------------------------        
010400*        INPUT -  RESULTADOS DA NEXUS  (RES-REGISTRO)                     
010500*                               LRECL = 100                               
010600*-----------------------------------------------------------------        
010700 FD  RESULTADOS                                                           
010800     RECORDING MODE IS F.                                                 
010900 COPY "NEXRSLT".                                                          
011000*-----------------------------------------------------------------        
011100*     EXTEND-  RELATORIO DA NEXUS  (REL-LINHA-REL)                        
011200*                               LRECL = 133                               
011300*-----------------------------------------------------------------        
011400 FD  REPORTFL                                                             
011500     RECORDING MODE IS F.                                                 
011600 COPY "NEXLINE".                                                          
011700                                                                          
011800*-----------------------------------------------------------------        
011900 WORKING-STORAGE                         SECTION.                         
012000*-----------------------------------------------------------------        
012100                                                                          
012200*-----------------------------------------------------------------        
012300 01  FILLER                      PIC X(050)          VALUE                
012400     "* INICIO DA WORKING - NEXCHNG *".                                   
012500*-----------------------------------------------------------------        
012600                                                                          
012700*-----------------------------------------------------------------        
012800 01  FILLER                      PIC X(050)           VALUE               
012900       "========== VARIAVEL DE STATUS ========== ".                       
013000*-----------------------------------------------------------------        
013100 77  FS-CENARIOS                 PIC X(002)          VALUE SPACES.        
013200     88  FS-CENARIOS-OK            VALUE '00'.                            
013300     88  FS-CENARIOS-FIM           VALUE '10'.                            
013400 77  FS-RESULTAD                 PIC X(002)          VALUE SPACES.        
013500     88  FS-RESULTAD-OK            VALUE '00'.                            
013600     88  FS-RESULTAD-FIM           VALUE '10'.                            
013700 77  FS-REPORTFL                 PIC X(002)          VALUE SPACES.        
013800     88  FS-REPORTFL-OK            VALUE '00'.                            
013900     88  FS-REPORTFL-FIM           VALUE '10'.                            
014000*-----------------------------------------------------------------        
014100 01  FILLER                      PIC X(050)           VALUE               
014200         "========== VARIAVEIS ACUMULADORAS ========== ".                 
014300*-----------------------------------------------------------------        
014400 77  ACU-LIDOS-CEN                PIC 9(005)   COMP   VALUE ZERO.         
014500 77  ACU-LIDOS-RES                PIC 9(005)   COMP   VALUE ZERO.         
014600 77  ACU-COMPARADOS               PIC 9(005)   COMP   VALUE ZERO.         
014700*-----------------------------------------------------------------        
014800 01  FILLER                      PIC X(050)           VALUE               
014900         "========== VARIAVEL DE APOIO ==========".                       
015000*-----------------------------------------------------------------        
015100 77  WRK-MODULO                  PIC X(008)          VALUE                
015200          "NEXLOGS".                                                      
015300 77  WRK-QT-MAXIMO                PIC 9(02)    COMP   VALUE 20.           
015400 77  WRK-QT-CENARIOS              PIC 9(02)    COMP   VALUE ZERO.         
015500 77  WRK-QT-RESULT                PIC 9(02)    COMP   VALUE ZERO.         
015600 77  WRK-SUB-CEN                  PIC 9(02)    COMP   VALUE ZERO.         
015700 77  WRK-SUB-PARM                 PIC 9(01)    COMP   VALUE ZERO.         
015800 77  WRK-SUB-MET                  PIC 9(01)    COMP   VALUE ZERO.         
015900 77  WRK-SUB-M1                   PIC 9(01)    COMP   VALUE ZERO.         
016000 77  WRK-SUB-M2                   PIC 9(01)    COMP   VALUE ZERO.         
016100 77  WRK-QT-ITENS                 PIC 9(01)    COMP   VALUE ZERO.         
016200 77  WRK-QT-MELHOROU               PIC 9(01)   COMP   VALUE ZERO.         
016300 77  WRK-SUB-I                    PIC 9(01)    COMP   VALUE ZERO.         
016400 77  WRK-SUB-J                    PIC 9(01)    COMP   VALUE ZERO.         
016500 77  WRK-ORDEM-TROCA               PIC 9(01)   COMP   VALUE ZERO.         
016600 77  WRK-ABS-TROCA                 PIC S9(05)V99 COMP-3.                  
016700*-----------------------------------------------------------------        
016800* TABELA DE CENARIOS E DE RESULTADOS LIDOS NA INTEGRA (MAXIMO             
016900* 20), NA MESMA ORDEM - O PRIMEIRO CENARIO E A REFERENCIA (BASE)          
017000* PARA A EXPLICACAO DE MUDANCA DOS DEMAIS.                                
017100*-----------------------------------------------------------------        
017200 01  WRK-TAB-CENARIOS.                                                    
017300     05  WRK-CEN          OCCURS 20 TIMES.                                
017400         10  WRK-CEN-ID         PIC 9(04)       COMP.                     
017500         10  WRK-CEN-PARM       OCCURS 4 TIMES                            
017600                 PIC S9V9999 COMP-3.                                      
017700     05  FILLER           PIC X(04).                                      
017800 01  WRK-TAB-RESULTADOS.                                                  
017900     05  WRK-RES          OCCURS 20 TIMES.                                
018000         10  WRK-RES-ID         PIC 9(04)       COMP.                     
018100         10  WRK-RES-MET        OCCURS 5 TIMES                            
018200                 PIC S9(07)V99 COMP-3.                                    
018300     05  FILLER           PIC X(04).                                      
018400*-----------------------------------------------------------------        
018500* NOMES DOS 4 PARAMETROS (REAPROVEITADOS DE NEXCNST) E DAS 5              
018600* METRICAS DE RESULTADO, EM ORDEM ALFABETICA (A ORDEM "M1 < M2            
018700* POR NOME" DO RRPB-0133 E SIMPLESMENTE A ORDEM DESTA TABELA) -           
018800* COM A DIRECAO DESEJADA DE CADA METRICA ('D'=DIMINUIR                    
018900* 'I'=AUMENTAR).                                                          
019000*-----------------------------------------------------------------        
019100 01  MET-NOMES-PLANO.                                                     
019200     05  MET-NOME-CO2   PIC X(20) VALUE "CO2 EMISSIONS".                  
019300     05  MET-NOME-ALIM  PIC X(20) VALUE "FOOD PRODUCTION".                
019400     05  MET-NOME-SEG   PIC X(20) VALUE "FOOD SECURITY INDEX".            
019500     05  MET-NOME-AGUA  PIC X(20) VALUE "WATER DEMAND".                   
019600     05  MET-NOME-ESTR  PIC X(20) VALUE "WATER STRESS INDEX".             
019700     05  FILLER         PIC X(04) VALUE SPACES.                           
019800 01  MET-TAB-NOMES REDEFINES MET-NOMES-PLANO.                             
019900     05  MET-NOME       OCCURS 5 TIMES PIC X(20).                         
020000     05  FILLER         PIC X(04).                                        
020100 01  MET-DIRECOES-PLANO.                                                  
020200     05  FILLER         PIC X(01) VALUE "D".                              
020300     05  FILLER         PIC X(01) VALUE "I".                              
020400     05  FILLER         PIC X(01) VALUE "I".                              
020500     05  FILLER         PIC X(01) VALUE "D".                              
020600     05  FILLER         PIC X(01) VALUE "D".                              
020700     05  FILLER         PIC X(04) VALUE SPACES.                           
020800 01  MET-TAB-DIRECOES REDEFINES MET-DIRECOES-PLANO.                       
020900     05  MET-DIRECAO    OCCURS 5 TIMES PIC X(01).                         
021000     05  FILLER         PIC X(04).                                        
021100*-----------------------------------------------------------------        
021200* MUDANCA DOS 4 PARAMETROS E DAS 5 METRICAS ENTRE O CENARIO BASE          
021300* E O CENARIO CORRENTE (WRK-SUB-CEN).                                     
021400*-----------------------------------------------------------------        
021500 01  WRK-TAB-MUDANCA-PARM.                                                
021600     05  WRK-PARM-MUDOU    OCCURS 4 TIMES PIC S9(01)V9999 COMP-3.         
021700     05  WRK-PARM-PCT      OCCURS 4 TIMES PIC S9(05)V9 COMP-3.            
021800     05  WRK-PARM-ABSPCT   OCCURS 4 TIMES PIC S9(05)V9 COMP-3.            
021900     05  FILLER            PIC X(04).                                     
022000 01  WRK-TAB-MUDANCA-MET.                                                 
022100     05  WRK-OUT-MUDOU     OCCURS 5 TIMES PIC S9(07)V99 COMP-3.           
022200     05  WRK-OUT-PCT       OCCURS 5 TIMES PIC S9(05)V9 COMP-3.            
022300     05  WRK-OUT-ABSPCT    OCCURS 5 TIMES PIC S9(05)V9 COMP-3.            
022400     05  WRK-OUT-MELHOROU  OCCURS 5 TIMES PIC X(01).                      
022500     05  FILLER            PIC X(04).                                     
022600*-----------------------------------------------------------------        
022700* VETOR DE ORDENACAO GENERICO (POR ABSPCT DECRESCENTE), USADO             
022800* PARA OS 4 PARAMETROS E DEPOIS PARA AS 5 METRICAS.                       
022900*-----------------------------------------------------------------        
023000 01  WRK-TAB-ORDEM.                                                       
023100     05  WRK-ORDEM         OCCURS 5 TIMES PIC 9(01) COMP.                 
023200     05  WRK-ORDEM-ABSPCT  OCCURS 5 TIMES PIC S9(05)V9 COMP-3.            
023300     05  FILLER            PIC X(04).                                     
023400*-----------------------------------------------------------------        
023500 77  WRK-MAGNITUDE                PIC X(11)          VALUE SPACES.        
023600 77  WRK-DIRECAO-TXT               PIC X(09)         VALUE SPACES.        
023700 77  WRK-VALOR-ABS                 PIC S9(05)V9 COMP-3.                   
023800*-----------------------------------------------------------------        
023900* AREA DE EDICAO E MONTAGEM DA LINHA DE RELATORIO (U7).                   
024000*-----------------------------------------------------------------        
024100 01  REP-AREA-EDICAO.                                                     
024200     05  REP-CENARIO-ED       PIC ZZZ9.                                   
024300     05  REP-CENARIO-ED2      PIC ZZZ9.                                   
024400     05  REP-PCT-ED           PIC ZZZZ9.9.                                
024500     05  REP-PCT-ED2          PIC ZZZZ9.9.                                
024600     05  REP-VALOR-ED         PIC -9999.9999.                             
024700     05  FILLER               PIC X(10).                                  
024800*-----------------------------------------------------------------        
024900 01  FILLER                      PIC X(050)           VALUE               
025000         "========== BOOK'S  ==========".                                 
025100*-----------------------------------------------------------------        
025200 COPY "NEXCNST".                                                          
025300 COPY "NEXERRO".                                                          
025400 COPY "NEXMSGE".                                                          
025500*-----------------------------------------------------------------        
025600 01  FILLER                      PIC X(050)          VALUE                
025700     "* FIM DA WORKING - NEXCHNG *".                                      
025800*-----------------------------------------------------------------        
025900*=================================================================        
026000 PROCEDURE                               DIVISION.                        
026100*=================================================================        
026200 0000-PRINCIPAL.                                                          
026300                                                                          
026400         PERFORM 0100-INICIAR.                                            
026500         PERFORM 0150-CARREGA-CENARIOS.                                   
026600         PERFORM 0160-CARREGA-RESULTADOS.                                 
026700                                                                          
026800         IF WRK-QT-CENARIOS > 1                                           
026900             PERFORM 0500-SECAO-MUDANCAS                                  
027000         END-IF.                                                          
027100                                                                          
027200         PERFORM 0300-FINALIZAR.                                          
027300         STOP RUN.                                                        
027400                                                                          
027500 0000-PRINCIPAL-FIM.                     EXIT.                            
027600*-----------------------------------------------------------------        
027700 0100-INICIAR                            SECTION.                         
027800*-----------------------------------------------------------------        
027900                                                                          
028000         OPEN INPUT  CENARIOS                                             
028100                     RESULTADOS                                           
028200              EXTEND REPORTFL.                                            
028300                                                                          
028400         PERFORM 0106-TESTAR-STATUS-CENARIOS                              
028500             THRU 0108-TESTAR-STATUS-REPORTFL.                            
028600                                                                          
028700 0100-INICIAR-FIM.                       EXIT.                            
028800*-----------------------------------------------------------------        
028900 0105-TESTAR-STATUS                      SECTION.                         
029000*-----------------------------------------------------------------        
029100 0106-TESTAR-STATUS-CENARIOS.                                             
029200                                                                          
029300         IF NOT FS-CENARIOS-OK                                            
029400             MOVE ERR-MSG-ABERTURA  TO ERR-DESCRICAO                      
029500             MOVE FS-CENARIOS       TO ERR-STATUS-ARQUIVO                 
029600             MOVE '0106-CENARIOS'   TO ERR-PARAGRAFO                      
029700             PERFORM 9999-TRATA-ERRO                                      
029800         END-IF.                                                          
029900                                                                          
030000 0107-TESTAR-STATUS-RESULTAD.                                             
030100                                                                          
030200         IF NOT FS-RESULTAD-OK                                            
030300             MOVE ERR-MSG-ABERTURA  TO ERR-DESCRICAO                      
030400             MOVE FS-RESULTAD       TO ERR-STATUS-ARQUIVO                 
030500             MOVE '0107-RESULTAD'   TO ERR-PARAGRAFO                      
030600             PERFORM 9999-TRATA-ERRO                                      
030700         END-IF.                                                          
030800                                                                          
030900 0108-TESTAR-STATUS-REPORTFL.                                             
031000                                                                          
031100         IF NOT FS-REPORTFL-OK                                            
031200             MOVE ERR-MSG-ABERTURA  TO ERR-DESCRICAO                      
031300             MOVE FS-REPORTFL       TO ERR-STATUS-ARQUIVO                 
031400             MOVE '0108-REPORTFL'   TO ERR-PARAGRAFO                      
031500             PERFORM 9999-TRATA-ERRO                                      
031600         END-IF.                                                          
031700                                                                          
031800 0105-TESTAR-STATUS-FIM.                 EXIT.                            
031900*-----------------------------------------------------------------        
032000 0111-LEITURA-CEN                        SECTION.                         
032100*-----------------------------------------------------------------        
032200                                                                          
032300         READ CENARIOS.                                                   
032400         IF FS-CENARIOS-OK OR FS-CENARIOS-FIM                             
032500             GO TO 0111-LEITURA-CEN-FIM                                   
032600         END-IF.                                                          
032700                                                                          
032800         MOVE ERR-MSG-LEITURA   TO ERR-DESCRICAO                          
032900         MOVE FS-CENARIOS       TO ERR-STATUS-ARQUIVO                     
033000         MOVE '0111-LEITURA'    TO ERR-PARAGRAFO                          
033100         PERFORM 9999-TRATA-ERRO.                                         
033200                                                                          
033300 0111-LEITURA-CEN-FIM.                   EXIT.                            
033400*-----------------------------------------------------------------        
033500 0112-LEITURA-RES                        SECTION.                         
033600*-----------------------------------------------------------------        
033700                                                                          
033800         READ RESULTADOS.                                                 
033900         IF FS-RESULTAD-OK OR FS-RESULTAD-FIM                             
034000             GO TO 0112-LEITURA-RES-FIM                                   
034100         END-IF.                                                          
034200                                                                          
034300         MOVE ERR-MSG-LEITURA   TO ERR-DESCRICAO                          
034400         MOVE FS-RESULTAD       TO ERR-STATUS-ARQUIVO                     
034500         MOVE '0112-LEITURA'    TO ERR-PARAGRAFO                          
034600         PERFORM 9999-TRATA-ERRO.                                         
034700                                                                          
034800 0112-LEITURA-RES-FIM.                   EXIT.                            
034900*-----------------------------------------------------------------        
035000 0150-CARREGA-CENARIOS                   SECTION.                         
035100*-----------------------------------------------------------------        
035200                                                                          
035300         PERFORM 0111-LEITURA-CEN.                                        
035400                                                                          
035500         PERFORM 0155-UM-CENARIO                                          
035600             UNTIL NOT FS-CENARIOS-OK.                                    
035700                                                                          
035800 0150-CARREGA-CENARIOS-FIM.              EXIT.                            
035900*-----------------------------------------------------------------        
036000 0155-UM-CENARIO                         SECTION.                         
036100*-----------------------------------------------------------------        
036200                                                                          
036300         ADD 1 TO ACU-LIDOS-CEN.                                          
036400                                                                          
036500         IF WRK-QT-CENARIOS < WRK-QT-MAXIMO                               
036600             ADD 1                TO WRK-QT-CENARIOS                      
036700             MOVE CEN-ID          TO WRK-CEN-ID (WRK-QT-CENARIOS)         
036800             PERFORM 0156-COPIA-PARM                                      
036900                 VARYING WRK-SUB-PARM FROM 1 BY 1                         
037000                 UNTIL WRK-SUB-PARM > 4                                   
037100         END-IF.                                                          
037200                                                                          
037300         PERFORM 0111-LEITURA-CEN.                                        
037400                                                                          
037500 0155-UM-CENARIO-FIM.                    EXIT.                            
037600*-----------------------------------------------------------------        
037700 0156-COPIA-PARM                         SECTION.                         
037800*-----------------------------------------------------------------        
037900                                                                          
038000         MOVE CEN-PARM-VALOR (WRK-SUB-PARM)                               
038100             TO WRK-CEN-PARM (WRK-QT-CENARIOS WRK-SUB-PARM).              
038200                                                                          
038300 0156-COPIA-PARM-FIM.                    EXIT.                            
038400*-----------------------------------------------------------------        
038500 0160-CARREGA-RESULTADOS                 SECTION.                         
038600*-----------------------------------------------------------------        
038700                                                                          
038800         PERFORM 0112-LEITURA-RES.                                        
038900                                                                          
039000         PERFORM 0165-UM-RESULTADO                                        
039100             UNTIL NOT FS-RESULTAD-OK.                                    
039200                                                                          
039300 0160-CARREGA-RESULTADOS-FIM.            EXIT.                            
039400*-----------------------------------------------------------------        
039500 0165-UM-RESULTADO                       SECTION.                         
039600*-----------------------------------------------------------------        
039700                                                                          
039800         ADD 1 TO ACU-LIDOS-RES.                                          
039900                                                                          
040000         IF WRK-QT-RESULT < WRK-QT-MAXIMO                                 
040100             ADD 1                TO WRK-QT-RESULT                        
040200             MOVE RES-ID          TO WRK-RES-ID (WRK-QT-RESULT)           
040300             MOVE RES-CO2                                                 
040400                 TO WRK-RES-MET (WRK-QT-RESULT 1)                         
040500             MOVE RES-PROD-ALIM                                           
040600                 TO WRK-RES-MET (WRK-QT-RESULT 2)                         
040700             MOVE RES-IDX-SEG-ALIM                                        
040800                 TO WRK-RES-MET (WRK-QT-RESULT 3)                         
040900             MOVE RES-DEM-AGUA-TOTAL                                      
041000                 TO WRK-RES-MET (WRK-QT-RESULT 4)                         
041100             MOVE RES-IDX-ESTR-AGUA                                       
041200                 TO WRK-RES-MET (WRK-QT-RESULT 5)                         
041300         END-IF.                                                          
041400                                                                          
041500         PERFORM 0112-LEITURA-RES.                                        
041600                                                                          
041700 0165-UM-RESULTADO-FIM.                  EXIT.                            
041800*-----------------------------------------------------------------        
041900 0500-SECAO-MUDANCAS                     SECTION.                         
042000*-----------------------------------------------------------------        
042100* TOMA O CENARIO 1 COMO BASE E EXPLICA A MUDANCA DE CADA UM DOS           
042200* DEMAIS CENARIOS EM RELACAO A ELE (U7).                                  
042300*-----------------------------------------------------------------        
042400                                                                          
042500         PERFORM 0510-COMPARA-CENARIO                                     
042600             VARYING WRK-SUB-CEN FROM 2 BY 1                              
042700             UNTIL WRK-SUB-CEN > WRK-QT-CENARIOS.                         
042800                                                                          
042900 0500-SECAO-MUDANCAS-FIM.                EXIT.                            
043000*-----------------------------------------------------------------        
043100 0510-COMPARA-CENARIO                    SECTION.                         
043200*-----------------------------------------------------------------        
043300                                                                          
043400         ADD 1 TO ACU-COMPARADOS.                                         
043500         PERFORM 0515-IMPRIME-CABECALHO.                                  
043600                                                                          
043700         PERFORM 0520-CALCULA-MUDANCA-PARM                                
043800             VARYING WRK-SUB-PARM FROM 1 BY 1                             
043900             UNTIL WRK-SUB-PARM > 4.                                      
044000                                                                          
044100         MOVE 4                   TO WRK-QT-ITENS.                        
044200         PERFORM 0550-PREPARA-ORDEM                                       
044300             VARYING WRK-SUB-I FROM 1 BY 1                                
044400             UNTIL WRK-SUB-I > 4.                                         
044500         PERFORM 0560-ORDENA-ITENS.                                       
044600         PERFORM 0525-IMPRIME-LINHA-PARM                                  
044700             VARYING WRK-SUB-I FROM 1 BY 1                                
044800             UNTIL WRK-SUB-I > 4.                                         
044900                                                                          
045000         PERFORM 0530-CALCULA-MUDANCA-MET                                 
045100             VARYING WRK-SUB-MET FROM 1 BY 1                              
045200             UNTIL WRK-SUB-MET > 5.                                       
045300                                                                          
045400         MOVE 5                   TO WRK-QT-ITENS.                        
045500         PERFORM 0550-PREPARA-ORDEM                                       
045600             VARYING WRK-SUB-I FROM 1 BY 1                                
045700             UNTIL WRK-SUB-I > 5.                                         
045800         PERFORM 0560-ORDENA-ITENS.                                       
045900         PERFORM 0535-IMPRIME-LINHA-MET                                   
046000             VARYING WRK-SUB-I FROM 1 BY 1                                
046100             UNTIL WRK-SUB-I > 5.                                         
046200                                                                          
046300         PERFORM 0570-GERA-INSIGHTS.                                      
046400         PERFORM 0580-GERA-TRADEOFFS.                                     
046500                                                                          
046600 0510-COMPARA-CENARIO-FIM.               EXIT.                            
046700*-----------------------------------------------------------------        
046800 0515-IMPRIME-CABECALHO                  SECTION.                         
046900*-----------------------------------------------------------------        
047000                                                                          
047100         MOVE WRK-CEN-ID (1)           TO REP-CENARIO-ED.                 
047200         MOVE WRK-CEN-ID (WRK-SUB-CEN) TO REP-CENARIO-ED2.                
047300                                                                          
047400         MOVE SPACES               TO REL-LINHA-REL.                      
047500         MOVE ' '                  TO REL-CONTROLE.                       
047600         STRING "CHANGE EXPLAINER - SCENARIO " DELIMITED BY SIZE          
047700             REP-CENARIO-ED        DELIMITED BY SIZE                      
047800             " VS SCENARIO "       DELIMITED BY SIZE                      
047900             REP-CENARIO-ED2       DELIMITED BY SIZE                      
048000             INTO REL-TEXTO.                                              
048100         PERFORM 0590-GRAVA-LINHA.                                        
048200                                                                          
048300 0515-IMPRIME-CABECALHO-FIM.             EXIT.                            
048400*-----------------------------------------------------------------        
048500 0520-CALCULA-MUDANCA-PARM               SECTION.                         
048600*-----------------------------------------------------------------        
048700* MUDANCA E PERCENTUAL DE UM DOS 4 PARAMETROS, BASE X CORRENTE.           
048800*-----------------------------------------------------------------        
048900                                                                          
049000         COMPUTE WRK-PARM-MUDOU (WRK-SUB-PARM) =                          
049100             WRK-CEN-PARM (WRK-SUB-CEN WRK-SUB-PARM) -                    
049200             WRK-CEN-PARM (1 WRK-SUB-PARM).                               
049300                                                                          
049400         IF WRK-CEN-PARM (1 WRK-SUB-PARM) EQUAL 0                         
049500             MOVE 0               TO WRK-PARM-PCT (WRK-SUB-PARM)          
049600         ELSE                                                             
049700             COMPUTE WRK-PARM-PCT (WRK-SUB-PARM) ROUNDED =                
049800                 WRK-PARM-MUDOU (WRK-SUB-PARM) /                          
049900                 WRK-CEN-PARM (1 WRK-SUB-PARM) * 100                      
050000         END-IF.                                                          
050100                                                                          
050200         IF WRK-PARM-PCT (WRK-SUB-PARM) < 0                               
050300             COMPUTE WRK-PARM-ABSPCT (WRK-SUB-PARM) =                     
050400                 0 - WRK-PARM-PCT (WRK-SUB-PARM)                          
050500         ELSE                                                             
050600             MOVE WRK-PARM-PCT (WRK-SUB-PARM)                             
050700                 TO WRK-PARM-ABSPCT (WRK-SUB-PARM)                        
050800         END-IF.                                                          
050900                                                                          
051000 0520-CALCULA-MUDANCA-PARM-FIM.          EXIT.                            
051100*-----------------------------------------------------------------        
051200 0525-IMPRIME-LINHA-PARM                 SECTION.                         
051300*-----------------------------------------------------------------        
051400                                                                          
051500         MOVE WRK-ORDEM (WRK-SUB-I)         TO WRK-SUB-PARM.              
051600         MOVE WRK-PARM-ABSPCT (WRK-SUB-PARM) TO REP-PCT-ED.               
051700                                                                          
051800         IF WRK-PARM-MUDOU (WRK-SUB-PARM) >= 0                            
051900             MOVE "INCREASED"      TO WRK-DIRECAO-TXT                     
052000         ELSE                                                             
052100             MOVE "DECREASED"      TO WRK-DIRECAO-TXT                     
052200         END-IF.                                                          
052300                                                                          
052400         IF WRK-PARM-ABSPCT (WRK-SUB-PARM) > 30                           
052500             MOVE "MAJOR"          TO WRK-MAGNITUDE                       
052600         ELSE                                                             
052700             IF WRK-PARM-ABSPCT (WRK-SUB-PARM) > 10                       
052800                 MOVE "SIGNIFICANT" TO WRK-MAGNITUDE                      
052900             ELSE                                                         
053000                 MOVE "MINOR"       TO WRK-MAGNITUDE                      
053100             END-IF                                                       
053200         END-IF.                                                          
053300                                                                          
053400         MOVE SPACES               TO REL-LINHA-REL.                      
053500         MOVE ' '                  TO REL-CONTROLE.                       
053600         STRING "  " DELIMITED BY SIZE                                    
053700             CNS-NOME-PARM (WRK-SUB-PARM) DELIMITED BY SIZE               
053800             WRK-DIRECAO-TXT       DELIMITED BY SIZE                      
053900             " BY "                DELIMITED BY SIZE                      
054000             REP-PCT-ED            DELIMITED BY SIZE                      
054100             "% ("                 DELIMITED BY SIZE                      
054200             WRK-MAGNITUDE         DELIMITED BY SIZE                      
054300             ")"                   DELIMITED BY SIZE                      
054400             INTO REL-TEXTO.                                              
054500         PERFORM 0590-GRAVA-LINHA.                                        
054600                                                                          
054700 0525-IMPRIME-LINHA-PARM-FIM.            EXIT.                            
054800*-----------------------------------------------------------------        
054900 0530-CALCULA-MUDANCA-MET                SECTION.                         
055000*-----------------------------------------------------------------        
055100* MUDANCA, PERCENTUAL E BANDEIRA DE MELHORA DE UMA DAS 5                  
055200* METRICAS DE RESULTADO, BASE X CORRENTE.                                 
055300*-----------------------------------------------------------------        
055400                                                                          
055500         COMPUTE WRK-OUT-MUDOU (WRK-SUB-MET) =                            
055600             WRK-RES-MET (WRK-SUB-CEN WRK-SUB-MET) -                      
055700             WRK-RES-MET (1 WRK-SUB-MET).                                 
055800                                                                          
055900         IF WRK-RES-MET (1 WRK-SUB-MET) EQUAL 0                           
056000             MOVE 0               TO WRK-OUT-PCT (WRK-SUB-MET)            
056100         ELSE                                                             
056200             COMPUTE WRK-OUT-PCT (WRK-SUB-MET) ROUNDED =                  
056300                 WRK-OUT-MUDOU (WRK-SUB-MET) /                            
056400                 WRK-RES-MET (1 WRK-SUB-MET) * 100                        
056500         END-IF.                                                          
056600                                                                          
056700         IF WRK-OUT-PCT (WRK-SUB-MET) < 0                                 
056800             COMPUTE WRK-OUT-ABSPCT (WRK-SUB-MET) =                       
056900                 0 - WRK-OUT-PCT (WRK-SUB-MET)                            
057000         ELSE                                                             
057100             MOVE WRK-OUT-PCT (WRK-SUB-MET)                               
057200                 TO WRK-OUT-ABSPCT (WRK-SUB-MET)                          
057300         END-IF.                                                          
057400                                                                          
057500         MOVE 'N'                 TO                                      
057600             WRK-OUT-MELHOROU (WRK-SUB-MET).                              
057700         IF MET-DIRECAO (WRK-SUB-MET) EQUAL 'D'                           
057800             IF WRK-OUT-MUDOU (WRK-SUB-MET) < 0                           
057900                 MOVE 'S'         TO                                      
058000                     WRK-OUT-MELHOROU (WRK-SUB-MET)                       
058100             END-IF                                                       
058200         ELSE                                                             
058300             IF WRK-OUT-MUDOU (WRK-SUB-MET) > 0                           
058400                 MOVE 'S'         TO                                      
058500                     WRK-OUT-MELHOROU (WRK-SUB-MET)                       
058600             END-IF                                                       
058700         END-IF.                                                          
058800                                                                          
058900 0530-CALCULA-MUDANCA-MET-FIM.           EXIT.                            
059000*-----------------------------------------------------------------        
059100 0535-IMPRIME-LINHA-MET                  SECTION.                         
059200*-----------------------------------------------------------------        
059300                                                                          
059400         MOVE WRK-ORDEM (WRK-SUB-I)        TO WRK-SUB-MET.                
059500         MOVE WRK-OUT-ABSPCT (WRK-SUB-MET) TO REP-PCT-ED.                 
059600                                                                          
059700         IF WRK-OUT-MUDOU (WRK-SUB-MET) >= 0                              
059800             MOVE "INCREASED"      TO WRK-DIRECAO-TXT                     
059900         ELSE                                                             
060000             MOVE "DECREASED"      TO WRK-DIRECAO-TXT                     
060100         END-IF.                                                          
060200                                                                          
060300         MOVE SPACES               TO REL-LINHA-REL.                      
060400         MOVE ' '                  TO REL-CONTROLE.                       
060500         IF WRK-OUT-MELHOROU (WRK-SUB-MET) EQUAL 'S'                      
060600             STRING "  " DELIMITED BY SIZE                                
060700                 MET-NOME (WRK-SUB-MET) DELIMITED BY SIZE                 
060800                 WRK-DIRECAO-TXT   DELIMITED BY SIZE                      
060900                 " BY "            DELIMITED BY SIZE                      
061000                 REP-PCT-ED        DELIMITED BY SIZE                      
061100                 "% (IMPROVED)"    DELIMITED BY SIZE                      
061200                 INTO REL-TEXTO                                           
061300         ELSE                                                             
061400             STRING "  " DELIMITED BY SIZE                                
061500                 MET-NOME (WRK-SUB-MET) DELIMITED BY SIZE                 
061600                 WRK-DIRECAO-TXT   DELIMITED BY SIZE                      
061700                 " BY "            DELIMITED BY SIZE                      
061800                 REP-PCT-ED        DELIMITED BY SIZE                      
061900                 "% (WORSENED)"    DELIMITED BY SIZE                      
062000                 INTO REL-TEXTO                                           
062100         END-IF.                                                          
062200         PERFORM 0590-GRAVA-LINHA.                                        
062300                                                                          
062400 0535-IMPRIME-LINHA-MET-FIM.             EXIT.                            
062500*-----------------------------------------------------------------        
062600 0550-PREPARA-ORDEM                      SECTION.                         
062700*-----------------------------------------------------------------        
062800* CARREGA O VETOR DE ORDENACAO GENERICO COM OS INDICES 1..N E O           
062900* ABSPCT DE CADA UM (PARAMETROS NA 1A CHAMADA, METRICAS NA 2A).           
063000*-----------------------------------------------------------------        
063100                                                                          
063200         MOVE WRK-SUB-I           TO WRK-ORDEM (WRK-SUB-I).               
063300                                                                          
063400         IF WRK-QT-ITENS EQUAL 4                                          
063500             MOVE WRK-PARM-ABSPCT (WRK-SUB-I)                             
063600                 TO WRK-ORDEM-ABSPCT (WRK-SUB-I)                          
063700         ELSE                                                             
063800             MOVE WRK-OUT-ABSPCT (WRK-SUB-I)                              
063900                 TO WRK-ORDEM-ABSPCT (WRK-SUB-I)                          
064000         END-IF.                                                          
064100                                                                          
064200 0550-PREPARA-ORDEM-FIM.                 EXIT.                            
064300*-----------------------------------------------------------------        
064400 0560-ORDENA-ITENS                       SECTION.                         
064500*-----------------------------------------------------------------        
064600* ORDENACAO DE BOLHA DO VETOR WRK-ORDEM, DECRESCENTE POR                  
064700* WRK-ORDEM-ABSPCT (MESMO ESTILO DA NEXMONT).                             
064800*-----------------------------------------------------------------        
064900                                                                          
065000         PERFORM 0565-PASSO-ORDENACAO                                     
065100             VARYING WRK-SUB-I FROM 1 BY 1                                
065200             UNTIL WRK-SUB-I > WRK-QT-ITENS - 1.                          
065300                                                                          
065400 0560-ORDENA-ITENS-FIM.                  EXIT.                            
065500*-----------------------------------------------------------------        
065600 0565-PASSO-ORDENACAO                    SECTION.                         
065700*-----------------------------------------------------------------        
065800                                                                          
065900         PERFORM 0566-COMPARA-TROCA                                       
066000             VARYING WRK-SUB-J FROM 1 BY 1                                
066100             UNTIL WRK-SUB-J > WRK-QT-ITENS - WRK-SUB-I.                  
066200                                                                          
066300 0565-PASSO-ORDENACAO-FIM.               EXIT.                            
066400*-----------------------------------------------------------------        
066500 0566-COMPARA-TROCA                      SECTION.                         
066600*-----------------------------------------------------------------        
066700                                                                          
066800         IF WRK-ORDEM-ABSPCT (WRK-SUB-J) <                                
066900                 WRK-ORDEM-ABSPCT (WRK-SUB-J + 1)                         
067000             MOVE WRK-ORDEM-ABSPCT (WRK-SUB-J) TO WRK-ABS-TROCA           
067100             MOVE WRK-ORDEM-ABSPCT (WRK-SUB-J + 1)                        
067200                 TO WRK-ORDEM-ABSPCT (WRK-SUB-J)                          
067300             MOVE WRK-ABS-TROCA TO                                        
067400                 WRK-ORDEM-ABSPCT (WRK-SUB-J + 1)                         
067500                                                                          
067600             MOVE WRK-ORDEM (WRK-SUB-J)       TO WRK-ORDEM-TROCA          
067700             MOVE WRK-ORDEM (WRK-SUB-J + 1)   TO                          
067800                 WRK-ORDEM (WRK-SUB-J)                                    
067900             MOVE WRK-ORDEM-TROCA TO WRK-ORDEM (WRK-SUB-J + 1)            
068000         END-IF.                                                          
068100                                                                          
068200 0566-COMPARA-TROCA-FIM.                 EXIT.                            
068300*-----------------------------------------------------------------        
068400 0570-GERA-INSIGHTS                      SECTION.                         
068500*-----------------------------------------------------------------        
068600* OBSERVACOES SOBRE A MUDANCA DE PARAMETRO 2 (RENOVAVEL) E 3              
068700* (CONSERVACAO DE AGUA), E CONTAGEM DE MELHORAS ENTRE CO2(1),             
068800* SEGURANCA ALIMENTAR(3) E ESTRESSE HIDRICO(5) (U7).                      
068900*-----------------------------------------------------------------        
069000                                                                          
069100         IF WRK-PARM-MUDOU (2) > 0.2                                      
069200             PERFORM 0571-INSIGHT-RENOVAVEL                               
069300         END-IF.                                                          
069400                                                                          
069500         MOVE WRK-PARM-MUDOU (3)  TO WRK-VALOR-ABS.                       
069600         IF WRK-VALOR-ABS < 0                                             
069700             COMPUTE WRK-VALOR-ABS = 0 - WRK-VALOR-ABS                    
069800         END-IF.                                                          
069900         IF WRK-VALOR-ABS > 0.1                                           
070000             PERFORM 0572-INSIGHT-CONSERVACAO                             
070100         END-IF.                                                          
070200                                                                          
070300         MOVE 0                   TO WRK-QT-MELHOROU.                     
070400         IF WRK-OUT-MELHOROU (1) EQUAL 'S'                                
070500             ADD 1                TO WRK-QT-MELHOROU                      
070600         END-IF.                                                          
070700         IF WRK-OUT-MELHOROU (3) EQUAL 'S'                                
070800             ADD 1                TO WRK-QT-MELHOROU                      
070900         END-IF.                                                          
071000         IF WRK-OUT-MELHOROU (5) EQUAL 'S'                                
071100             ADD 1                TO WRK-QT-MELHOROU                      
071200         END-IF.                                                          
071300                                                                          
071400         IF WRK-QT-MELHOROU >= 2                                          
071500             MOVE SPACES          TO REL-LINHA-REL                        
071600             MOVE ' '             TO REL-CONTROLE                         
071700             MOVE "  INSIGHT: NET POSITIVE OUTCOMES" TO REL-TEXTO         
071800             PERFORM 0590-GRAVA-LINHA                                     
071900         END-IF.                                                          
072000         IF WRK-QT-MELHOROU EQUAL 0                                       
072100             MOVE SPACES          TO REL-LINHA-REL                        
072200             MOVE ' '             TO REL-CONTROLE                         
072300             MOVE "  INSIGHT: MAY REQUIRE OPTIMIZATION" TO                
072400                 REL-TEXTO                                                
072500             PERFORM 0590-GRAVA-LINHA                                     
072600         END-IF.                                                          
072700                                                                          
072800 0570-GERA-INSIGHTS-FIM.                 EXIT.                            
072900*-----------------------------------------------------------------        
073000 0571-INSIGHT-RENOVAVEL                  SECTION.                         
073100*-----------------------------------------------------------------        
073200                                                                          
073300         COMPUTE WRK-VALOR-ABS = WRK-PARM-MUDOU (2) * 100.                
073400         MOVE WRK-VALOR-ABS        TO REP-PCT-ED.                         
073500         MOVE WRK-OUT-ABSPCT (1)   TO REP-PCT-ED2.                        
073600                                                                          
073700         MOVE SPACES               TO REL-LINHA-REL.                      
073800         MOVE ' '                  TO REL-CONTROLE.                       
073900         STRING "  INSIGHT: INCREASING RENEWABLE ENERGY "                 
074000                 DELIMITED BY SIZE                                        
074100             "SHARE BY "           DELIMITED BY SIZE                      
074200             REP-PCT-ED            DELIMITED BY SIZE                      
074300             "% REDUCED CO2 EMISSIONS BY "  DELIMITED BY SIZE             
074400             REP-PCT-ED2           DELIMITED BY SIZE                      
074500             "%"                   DELIMITED BY SIZE                      
074600             INTO REL-TEXTO.                                              
074700         PERFORM 0590-GRAVA-LINHA.                                        
074800                                                                          
074900 0571-INSIGHT-RENOVAVEL-FIM.             EXIT.                            
075000*-----------------------------------------------------------------        
075100 0572-INSIGHT-CONSERVACAO                SECTION.                         
075200*-----------------------------------------------------------------        
075300                                                                          
075400         MOVE WRK-OUT-ABSPCT (4)   TO REP-PCT-ED.                         
075500                                                                          
075600         MOVE SPACES               TO REL-LINHA-REL.                      
075700         MOVE ' '                  TO REL-CONTROLE.                       
075800         IF WRK-OUT-MUDOU (4) < 0                                         
075900             STRING "  INSIGHT: WATER CONSERVATION CHANGE "               
076000                     DELIMITED BY SIZE                                    
076100                 "REDUCED WATER DEMAND BY " DELIMITED BY SIZE             
076200                 REP-PCT-ED        DELIMITED BY SIZE                      
076300                 "%"               DELIMITED BY SIZE                      
076400                 INTO REL-TEXTO                                           
076500         ELSE                                                             
076600             STRING "  INSIGHT: WATER CONSERVATION CHANGE "               
076700                     DELIMITED BY SIZE                                    
076800                 "INCREASED WATER DEMAND BY " DELIMITED BY SIZE           
076900                 REP-PCT-ED        DELIMITED BY SIZE                      
077000                 "%"               DELIMITED BY SIZE                      
077100                 INTO REL-TEXTO                                           
077200         END-IF.                                                          
077300         PERFORM 0590-GRAVA-LINHA.                                        
077400                                                                          
077500 0572-INSIGHT-CONSERVACAO-FIM.           EXIT.                            
077600*-----------------------------------------------------------------        
077700 0580-GERA-TRADEOFFS                     SECTION.                         
077800*-----------------------------------------------------------------        
077900* PARA CADA PAR (M1 < M2 EM ORDEM ALFABETICA) ONDE M1 MELHOROU,           
078000* M2 PIOROU E AMBOS VARIARAM MAIS DE 5%, REGISTRA O CONFLITO              
078100* (CHAMADO RRPB-0133).                                                    
078200*-----------------------------------------------------------------        
078300                                                                          
078400         PERFORM 0585-LINHA-M1                                            
078500             VARYING WRK-SUB-M1 FROM 1 BY 1                               
078600             UNTIL WRK-SUB-M1 > 4.                                        
078700                                                                          
078800 0580-GERA-TRADEOFFS-FIM.                EXIT.                            
078900*-----------------------------------------------------------------        
079000 0585-LINHA-M1                           SECTION.                         
079100*-----------------------------------------------------------------        
079200                                                                          
079300         PERFORM 0586-COMPARA-PAR                                         
079400             VARYING WRK-SUB-M2 FROM WRK-SUB-M1 + 1 BY 1                  
079500             UNTIL WRK-SUB-M2 > 5.                                        
079600                                                                          
079700 0585-LINHA-M1-FIM.                      EXIT.                            
079800*-----------------------------------------------------------------        
079900 0586-COMPARA-PAR                        SECTION.                         
080000*-----------------------------------------------------------------        
080100                                                                          
080200         IF WRK-OUT-MELHOROU (WRK-SUB-M1) EQUAL 'S'                       
080300             AND WRK-OUT-MELHOROU (WRK-SUB-M2) EQUAL 'N'                  
080400             AND WRK-OUT-ABSPCT (WRK-SUB-M1) > 5                          
080500             AND WRK-OUT-ABSPCT (WRK-SUB-M2) > 5                          
080600             MOVE SPACES          TO REL-LINHA-REL                        
080700             MOVE ' '             TO REL-CONTROLE                         
080800             STRING "  TRADE-OFF: IMPROVING " DELIMITED BY SIZE           
080900                 MET-NOME (WRK-SUB-M1) DELIMITED BY SIZE                  
081000                 "CAME AT THE COST OF " DELIMITED BY SIZE                 
081100                 MET-NOME (WRK-SUB-M2) DELIMITED BY SIZE                  
081200                 INTO REL-TEXTO                                           
081300             PERFORM 0590-GRAVA-LINHA                                     
081400         END-IF.                                                          
081500                                                                          
081600 0586-COMPARA-PAR-FIM.                   EXIT.                            
081700*-----------------------------------------------------------------        
081800 0590-GRAVA-LINHA                        SECTION.                         
081900*-----------------------------------------------------------------        
082000                                                                          
082100         WRITE REL-LINHA-REL.                                             
082200                                                                          
082300         IF NOT FS-REPORTFL-OK                                            
082400             MOVE ERR-MSG-GRAVACAO TO ERR-DESCRICAO                       
082500             MOVE FS-REPORTFL      TO ERR-STATUS-ARQUIVO                  
082600             MOVE '0590-GRAVA'     TO ERR-PARAGRAFO                       
082700             PERFORM 9999-TRATA-ERRO                                      
082800         END-IF.                                                          
082900                                                                          
083000 0590-GRAVA-LINHA-FIM.                   EXIT.                            
083100*-----------------------------------------------------------------        
083200 0300-FINALIZAR                          SECTION.                         
083300*-----------------------------------------------------------------        
083400                                                                          
083500         DISPLAY " >>>>>> TOTAIS DE CONTROLE - NEXCHNG <<<<<< ".          
083600         DISPLAY "CENARIOS LIDOS...............:" ACU-LIDOS-CEN.          
083700         DISPLAY "RESULTADOS LIDOS..............:" ACU-LIDOS-RES.         
083800         DISPLAY "CENARIOS COMPARADOS...........:" ACU-COMPARADOS.        
083900                                                                          
084000         CLOSE CENARIOS                                                   
084100               RESULTADOS                                                 
084200               REPORTFL.                                                  
084300                                                                          
084400 0300-FINALIZAR-FIM.                     EXIT.                            
084500*-----------------------------------------------------------------        
084600 9999-TRATA-ERRO                          SECTION.                        
084700*-----------------------------------------------------------------        
084800                                                                          
084900         CALL WRK-MODULO USING ERR-DESCRICAO.                             
085000         GOBACK.                                                          
085100                                                                          
085200 9999-TRATA-ERRO-FIM.                     EXIT.                           
085300*-----------------------------------------------------------------        
