000100 IDENTIFICATION                          DIVISION.                        
000200*=================================================================        
000300 PROGRAM-ID.                             NEXEVAL.                         
000400 AUTHOR.                                 I. F. CORDEIRO.                  
000500 INSTALLATION.                           FOURSYS CONSULTORIA.             
000600 DATE-WRITTEN.                           03/14/1988.                      
000700 DATE-COMPILED.                                                           
000800 SECURITY.                               RRPB INTERNAL USE ONLY.          
000900*=================================================================        
001000* PROGRAMA   : NEXEVAL                                                    
001100* PROGRAMADOR: I. F. CORDEIRO                                             
001200* ANALISTA   : J. T. ABRANTES                                             
001300* CONSULTORIA: FOURSYS                                                    
001400* DATA.......: 14/03/1988                                                 
001500*-----------------------------------------------------------------        
001600* OBJETIVO...: LER O ARQUIVO DE CENARIOS DA NEXUS, PREENCHER              
001700*              OS PARAMETROS OMITIDOS COM O DEFAULT, VALIDAR              
001800*              AS FAIXAS DE CADA PARAMETRO, CALCULAR OS                   
001900*              IMPACTOS (PRODUCAO, AGUA, ENERGIA, CO2 E OS                
002000*              INDICES DE SUSTENTABILIDADE) E GRAVAR O                    
002100*              ARQUIVO DE RESULTADOS. CENARIOS COM ERRO DE                
002200*              FAIXA SAO LISTADOS NO ARQUIVO DE ERROS E NAO               
002300*              SAO GRAVADOS. AO FINAL EMITE OS TOTAIS DE                  
002400*              CONTROLE DO PROCESSAMENTO (LIDOS/VALIDOS/ERROS             
002500*              E OS TOTAIS GERAIS DE CO2 E AGUA).                         
002600*-----------------------------------------------------------------        
002700* ARQUIVOS                I/O                  INCLUDE/BOOK               
002800*  CENARIOS                I                   NEXSCEN                    
002900*  RESULTADOS              O                   NEXRSLT                    
003000*  ERROS                   O                   NEXERRO                    
003100*                                                                         
003200*-----------------------------------------------------------------        
003300* MODULOS....: NEXLOGS                                                    
003400*                                                                         
003500*-----------------------------------------------------------------        
003600*                          ALTERACOES                            *        
003700*-----------------------------------------------------------------        
003800* DATA....: 14/03/1988   PROGRAMADOR: I. F. CORDEIRO                      
003900* ANALISTA: J. T. ABRANTES             CHAMADO: RRPB-0012                 
004000* OBJETIVO: VERSAO ORIGINAL - AVALIACAO DE CENARIOS DA NEXUS.             
004100*-----------------------------------------------------------------        
004200* DATA....: 09/11/1989   PROGRAMADOR: I. F. CORDEIRO                      
004300* ANALISTA: J. T. ABRANTES             CHAMADO: RRPB-0041                 
004400* OBJETIVO: AJUSTADO O FATOR DE PENALIDADE DE ESTRESSE                    
004500*           HIDRICO (ERA FIXO, PASSOU A VIR DE NEXCNST).                  
004600*-----------------------------------------------------------------        
004700* DATA....: 22/05/1991   PROGRAMADOR: V. N. ALBURQUERQUE                  
004800* ANALISTA: J. T. ABRANTES             CHAMADO: RRPB-0077                 
004900* OBJETIVO: INCLUIDA GRAVACAO DO ARQUIVO DE ERROS COM O                   
005000*           NOME E LIMITES DO PARAMETRO QUE FALHOU A FAIXA.               
005100*-----------------------------------------------------------------        
005200* DATA....: 17/02/1994   PROGRAMADOR: V. N. ALBURQUERQUE                  
005300* ANALISTA: R. P. QUEZADO              CHAMADO: RRPB-0103                 
005400* OBJETIVO: TOTAIS GERAIS DE CO2 E AGUA PASSAM A SER                      
005500*           ACUMULADOS E IMPRESSOS AO FINAL DO JOB (U8).                  
005600*-----------------------------------------------------------------        
005700* DATA....: 30/09/1998   PROGRAMADOR: M. A. SEIXAS                        
005800* ANALISTA: R. P. QUEZADO              CHAMADO: RRPB-Y2K-09               
005900* OBJETIVO: REVISAO Y2K - NENHUM CAMPO DE DATA DE NEGOCIO                 
006000*           NESTE PROGRAMA; CONFIRMADO QUE DATE-COMPILED                  
006100*           DO COMPILADOR JA RETORNA 4 DIGITOS DE ANO.                    
006200*-----------------------------------------------------------------        
006300* DATA....: 11/06/2003   PROGRAMADOR: M. A. SEIXAS                        
006400* ANALISTA: R. P. QUEZADO              CHAMADO: RRPB-0188                 
006500* OBJETIVO: CORRIGIDO ARREDONDAMENTO DO ESCORE DE SUSTENT.                
006600*           PARA 3 DECIMAIS (ANTES TRUNCAVA A 2).                         
006700*-----------------------------------------------------------------        
006800*=================================================================        
006900                                                                          
007000                                                                          
007100*=================================================================        
007200 ENVIRONMENT                             DIVISION.                        
007300*=================================================================        
007400                                                                          
007500*-----------------------------------------------------------------        
007600 CONFIGURATION                           SECTION.                         
007700*-----------------------------------------------------------------        
007800                                                                          
007900 SPECIAL-NAMES.                                                           
008000     C01 IS TOP-OF-FORM                                                   
008100     CLASS PARM-DIGITO   IS "0" THRU "9"                                  
008200     UPSI-0 IS NEX-SW-RERUN.                                              
008300                                                                          
008400*-----------------------------------------------------------------        
008500 INPUT-OUTPUT                            SECTION.                         
008600*-----------------------------------------------------------------        
008700                                                                          
008800 FILE-CONTROL.                                                            
008900     SELECT CENARIOS  ASSIGN TO                                           
009000         CENARIOS                                                         
009100         FILE STATUS IS FS-CENARIOS.                                      
009200     SELECT RESULTADOS ASSIGN TO                                          
009300         RESULTAD                                                         
009400         FILE STATUS IS FS-RESULTAD.                                      
009500     SELECT ERROS      ASSIGN TO                                          
009600         ERROS                                                            
009700         FILE STATUS IS FS-ERROS.                                         
009800                                                                          
009900*=================================================================        
010000 DATA                                    DIVISION.                        
010100*=================================================================        
010200                                                                          
010300*-----------------------------------------------------------------        
010400 FILE                                    SECTION.                         
010500*-----------------------------------------------------------------        
010600*        INPUT -  CENARIOS DA NEXUS (CEN-REG-ENTRADA)                     
010700*                               LRECL = 116                               
010800*-----------------------------------------------------------------        
010900 FD  CENARIOS                                                             
011000     RECORDING MODE IS F.                                                 
011100 COPY "NEXSCEN".                                                          
011200*-----------------------------------------------------------------        
011300*     OUTPUT-  RESULTADOS AVALIADOS  (RES-REGISTRO)                       
011400*                               LRECL = 102                               
011500*-----------------------------------------------------------------        
011600 FD  RESULTADOS                                                           
011700     RECORDING MODE IS F.                                                 
011800 COPY "NEXRSLT".                                                          
011900*-----------------------------------------------------------------        
012000*     OUTPUT-  LISTAGEM DE CENARIOS REJEITADOS NA VALIDACAO               
012100*-----------------------------------------------------------------        
012200 FD  ERROS                                                                
012300     RECORDING MODE IS F.                                                 
012400 01  REG-ERROS.                                                           
012500     05  ERL-ID            PIC 9(04).                                     
012600     05  ERL-NOME          PIC X(30).                                     
012700     05  ERL-MENSAGEM      PIC X(60).                                     
012800     05  FILLER            PIC X(06).                                     
012900                                                                          
013000*-----------------------------------------------------------------        
013100 WORKING-STORAGE                         SECTION.                         
013200*-----------------------------------------------------------------        
013300                                                                          
013400*-----------------------------------------------------------------        
013500 01  FILLER                      PIC X(050)          VALUE                
013600     "* INICIO DA WORKING - NEXEVAL *".                                   
013700*-----------------------------------------------------------------        
013800                                                                          
013900*-----------------------------------------------------------------        
014000 01  FILLER                      PIC X(050)           VALUE               
014100       "========== VARIAVEL DE STATUS ========== ".                       
014200*-----------------------------------------------------------------        
014300 77  FS-CENARIOS                 PIC X(002)          VALUE SPACES.        
014400     88  FS-CENARIOS-OK            VALUE '00'.                            
014500     88  FS-CENARIOS-FIM           VALUE '10'.                            
014600 77  FS-RESULTAD                 PIC X(002)          VALUE SPACES.        
014700     88  FS-RESULTAD-OK            VALUE '00'.                            
014800     88  FS-RESULTAD-FIM           VALUE '10'.                            
014900 77  FS-ERROS                    PIC X(002)          VALUE SPACES.        
015000     88  FS-ERROS-OK            VALUE '00'.                               
015100     88  FS-ERROS-FIM           VALUE '10'.                               
015200*-----------------------------------------------------------------        
015300 01  FILLER                      PIC X(050)           VALUE               
015400         "========== VARIAVEIS ACUMULADORAS ========== ".                 
015500*-----------------------------------------------------------------        
015600 77  ACU-LIDOS                   PIC 9(005)    COMP   VALUE ZERO.         
015700 77  ACU-VALIDOS                 PIC 9(005)    COMP   VALUE ZERO.         
015800 77  ACU-ERROS                   PIC 9(005)    COMP   VALUE ZERO.         
015900 77  ACU-CO2-GERAL           PIC 9(009)V99 COMP-3 VALUE ZERO.             
016000 77  ACU-AGUA-GERAL          PIC 9(009)V99 COMP-3 VALUE ZERO.             
016100*-----------------------------------------------------------------        
016200 01  FILLER                      PIC X(050)           VALUE               
016300         "========== VARIAVEL DE APOIO ==========".                       
016400*-----------------------------------------------------------------        
016500 77  WRK-PASSOU                  PIC X(001)          VALUE SPACES.        
016600     88  WRK-PASSOU-SIM          VALUE 'S'.                               
016700     88  WRK-PASSOU-NAO          VALUE 'N'.                               
016800 77  WRK-SUB-PARM                PIC 9(001)    COMP   VALUE ZERO.         
016900 77  WRK-MODULO                  PIC X(008)          VALUE                
017000          "NEXLOGS".                                                      
017100*-----------------------------------------------------------------        
017200* AREA DE TRABALHO DO MOTOR DE CALCULO DE IMPACTO (U2). TODOS             
017300* OS INTERMEDIARIOS SAO CARREGADOS COM 4 DECIMAIS, SEM                    
017400* ARREDONDAR, CONFORME A NORMA DE CALCULO DA NEXUS.                       
017500*-----------------------------------------------------------------        
017600 01  WRK-CALCULO-IMPACTO.                                                 
017700     05  WRK-PROD-ALIM        PIC S9(07)V9999 COMP-3.                     
017800     05  WRK-DEM-AGUA-ALIM    PIC S9(07)V9999 COMP-3.                     
017900     05  WRK-DEM-ENER-ALIM    PIC S9(07)V9999 COMP-3.                     
018000     05  WRK-ENER-TOTAL       PIC S9(07)V9999 COMP-3.                     
018100     05  WRK-ENER-RENOV       PIC S9(07)V9999 COMP-3.                     
018200     05  WRK-ENER-FOSSIL      PIC S9(07)V9999 COMP-3.                     
018300     05  WRK-CO2              PIC S9(07)V9999 COMP-3.                     
018400     05  WRK-DEM-AGUA-ENER    PIC S9(07)V9999 COMP-3.                     
018500     05  WRK-DEM-AGUA-DOM     PIC S9(07)V9999 COMP-3.                     
018600     05  WRK-DEM-AGUA-TOTAL   PIC S9(07)V9999 COMP-3.                     
018700     05  WRK-IDX-ESTR-AGUA    PIC S9(01)V9999 COMP-3.                     
018800     05  WRK-FATOR-PENAL      PIC S9(01)V9999 COMP-3.                     
018900     05  WRK-PROD-ALIM-AJUST  PIC S9(07)V9999 COMP-3.                     
019000     05  WRK-IDX-SEG-ALIM     PIC S9(01)V9999 COMP-3.                     
019100     05  WRK-IDX-SEG-ENER     PIC S9(01)V9999 COMP-3.                     
019200     05  WRK-ESC-CO2          PIC S9(01)V9999 COMP-3.                     
019300     05  WRK-ESC-AGUA         PIC S9(01)V9999 COMP-3.                     
019400     05  WRK-ESC-ALIM         PIC S9(01)V9999 COMP-3.                     
019500     05  WRK-ESC-RENOV        PIC S9(01)V9999 COMP-3.                     
019600     05  WRK-ESCORE-SUSTENT   PIC S9(01)V9999 COMP-3.                     
019700     05  FILLER               PIC X(06).                                  
019800*-----------------------------------------------------------------        
019900* AREA DE MONTAGEM DA MENSAGEM DE ERRO DE VALIDACAO (U1) - O              
020000* PARAMETRO E SEUS LIMITES, EDITADOS PARA IMPRESSAO NA STRING.            
020100*-----------------------------------------------------------------        
020200 01  VAL-AREA-MENSAGEM.                                                   
020300     05  VAL-NOME-PARM        PIC X(20).                                  
020400     05  VAL-VALOR-INF        PIC S9V9999.                                
020500     05  VAL-LIMITE-MIN       PIC S9V9999.                                
020600     05  VAL-LIMITE-MAX       PIC S9V9999.                                
020700     05  VAL-VALOR-INF-ED     PIC -9.9999.                                
020800     05  VAL-LIMITE-MIN-ED    PIC -9.9999.                                
020900     05  VAL-LIMITE-MAX-ED    PIC -9.9999.                                
021000     05  VAL-MENSAGEM-MONTADA PIC X(60).                                  
021100     05  FILLER               PIC X(09).                                  
021200*-----------------------------------------------------------------        
021300 01  FILLER                      PIC x(050)           VALUE               
021400         "========== BOOK'S  ==========".                                 
021500*-----------------------------------------------------------------        
021600 COPY "NEXCNST".                                                          
021700 COPY "NEXERRO".                                                          
021800 COPY "NEXMSGE".                                                          
021900*-----------------------------------------------------------------        
022000 01  FILLER                      PIC X(050)          VALUE                
022100         "* FIM DA WORKING - NEXEVAL *".                                  
022200*-----------------------------------------------------------------        
022300*=================================================================        
022400 PROCEDURE                               DIVISION.                        
022500*=================================================================        
022600 0000-PRINCIPAL.                                                          
022700                                                                          
022800         PERFORM 0100-INICIAR.                                            
022900         PERFORM 0200-PROCESSAR                                           
023000             UNTIL NOT FS-CENARIOS-OK.                                    
023100         PERFORM 0300-FINALIZAR.                                          
023200         STOP RUN.                                                        
023300                                                                          
023400 0000-PRINCIPAL-FIM.                     EXIT.                            
023500*-----------------------------------------------------------------        
023600 0100-INICIAR                            SECTION.                         
023700*-----------------------------------------------------------------        
023800                                                                          
023900         OPEN INPUT  CENARIOS                                             
024000              OUTPUT RESULTADOS                                           
024100              OUTPUT ERROS.                                               
024200                                                                          
024300         PERFORM 0106-TESTAR-STATUS-CENARIOS                              
024400             THRU 0110-LEITURA-FIM.                                       
024500                                                                          
024600 0100-INICIAR-FIM.                       EXIT.                            
024700*-----------------------------------------------------------------        
024800 0105-TESTAR-STATUS                      SECTION.                         
024900*-----------------------------------------------------------------        
025000 0106-TESTAR-STATUS-CENARIOS.                                             
025100                                                                          
025200         IF NOT FS-CENARIOS-OK                                            
025300             MOVE ERR-MSG-ABERTURA  TO ERR-DESCRICAO                      
025400             MOVE FS-CENARIOS       TO ERR-STATUS-ARQUIVO                 
025500             MOVE '0106-CENARIOS'   TO ERR-PARAGRAFO                      
025600             PERFORM 9999-TRATA-ERRO                                      
025700         END-IF.                                                          
025800                                                                          
025900 0107-TESTAR-STATUS-RESULTAD.                                             
026000                                                                          
026100         IF NOT FS-RESULTAD-OK                                            
026200             MOVE ERR-MSG-ABERTURA  TO ERR-DESCRICAO                      
026300             MOVE FS-RESULTAD       TO ERR-STATUS-ARQUIVO                 
026400             MOVE '0107-RESULTAD'   TO ERR-PARAGRAFO                      
026500             PERFORM 9999-TRATA-ERRO                                      
026600         END-IF.                                                          
026700                                                                          
026800 0108-TESTAR-STATUS-ERROS.                                                
026900                                                                          
027000         IF NOT FS-ERROS-OK                                               
027100             MOVE ERR-MSG-ABERTURA  TO ERR-DESCRICAO                      
027200             MOVE FS-ERROS          TO ERR-STATUS-ARQUIVO                 
027300             MOVE '0108-ERROS'      TO ERR-PARAGRAFO                      
027400             PERFORM 9999-TRATA-ERRO                                      
027500         END-IF.                                                          
027600                                                                          
027700 0105-TESTAR-STATUS-FIM.                 EXIT.                            
027800*-----------------------------------------------------------------        
027900 0110-LEITURA                            SECTION.                         
028000*-----------------------------------------------------------------        
028100                                                                          
028200         READ CENARIOS.                                                   
028300         IF FS-CENARIOS-OK OR FS-CENARIOS-FIM                             
028400             GO TO 0110-LEITURA-FIM                                       
028500         END-IF.                                                          
028600                                                                          
028700         MOVE ERR-MSG-LEITURA   TO ERR-DESCRICAO                          
028800         MOVE FS-CENARIOS       TO ERR-STATUS-ARQUIVO                     
028900         MOVE '0110-LEITURA'    TO ERR-PARAGRAFO                          
029000         PERFORM 9999-TRATA-ERRO.                                         
029100                                                                          
029200 0110-LEITURA-FIM.                       EXIT.                            
029300*-----------------------------------------------------------------        
029400 0200-PROCESSAR                          SECTION.                         
029500*-----------------------------------------------------------------        
029600                                                                          
029700         ADD 1 TO ACU-LIDOS.                                              
029800         PERFORM 0210-VALIDA-REG.                                         
029900                                                                          
030000         IF WRK-PASSOU-SIM                                                
030100             ADD 1                  TO ACU-VALIDOS                        
030200             PERFORM 0220-CALCULA-IMPACTO                                 
030300             PERFORM 0230-GRAVA-RESULTADO                                 
030400         ELSE                                                             
030500             ADD 1                  TO ACU-ERROS                          
030600             PERFORM 0240-GRAVA-ERRO                                      
030700         END-IF.                                                          
030800                                                                          
030900         PERFORM 0110-LEITURA.                                            
031000                                                                          
031100 0200-PROCESSAR-FIM.                     EXIT.                            
031200*-----------------------------------------------------------------        
031300 0210-VALIDA-REG                         SECTION.                         
031400*-----------------------------------------------------------------        
031500* PREENCHE OS DEFAULTS DOS PARAMETROS OMITIDOS E VALIDA AS                
031600* FAIXAS LEGAIS (U1). USA A VISAO EM TABELA DO REGISTRO DE                
031700* ENTRADA (CEN-TAB-PARAMETROS) CONTRA A TABELA DE LIMITES                 
031800* DE NEXCNST (CNS-TAB-LIMITES) - MESMA ORDEM DOS 4 CAMPOS.                
031900*-----------------------------------------------------------------        
032000                                                                          
032100         MOVE 'S'                TO WRK-PASSOU.                           
032200                                                                          
032300         PERFORM 0212-VALIDA-PARM                                         
032400             VARYING WRK-SUB-PARM FROM 1 BY 1                             
032500             UNTIL WRK-SUB-PARM > 4.                                      
032600                                                                          
032700 0210-VALIDA-REG-FIM.                     EXIT.                           
032800*-----------------------------------------------------------------        
032900 0212-VALIDA-PARM                        SECTION.                         
033000*-----------------------------------------------------------------        
033100                                                                          
033200         IF CEN-PARM-OMITIDO (WRK-SUB-PARM) NOT EQUAL 'Y'                 
033300             MOVE CNS-LIMITE-DFT (WRK-SUB-PARM)                           
033400                 TO CEN-PARM-VALOR (WRK-SUB-PARM)                         
033500         END-IF.                                                          
033600                                                                          
033700         IF CEN-PARM-VALOR (WRK-SUB-PARM)                                 
033800                 < CNS-LIMITE-MIN (WRK-SUB-PARM)                          
033900             OR CEN-PARM-VALOR (WRK-SUB-PARM)                             
034000                 > CNS-LIMITE-MAX (WRK-SUB-PARM)                          
034100             MOVE 'N'         TO WRK-PASSOU                               
034200             MOVE CNS-NOME-PARM (WRK-SUB-PARM)                            
034300                 TO VAL-NOME-PARM                                         
034400             MOVE CEN-PARM-VALOR (WRK-SUB-PARM)                           
034500                 TO VAL-VALOR-INF                                         
034600             MOVE CNS-LIMITE-MIN (WRK-SUB-PARM)                           
034700                 TO VAL-LIMITE-MIN                                        
034800             MOVE CNS-LIMITE-MAX (WRK-SUB-PARM)                           
034900                 TO VAL-LIMITE-MAX                                        
035000             PERFORM 0215-MONTA-MSG-ERRO                                  
035100         END-IF.                                                          
035200                                                                          
035300 0212-VALIDA-PARM-FIM.                    EXIT.                           
035400*-----------------------------------------------------------------        
035500 0215-MONTA-MSG-ERRO                     SECTION.                         
035600*-----------------------------------------------------------------        
035700                                                                          
035800         MOVE VAL-VALOR-INF       TO VAL-VALOR-INF-ED.                    
035900         MOVE VAL-LIMITE-MIN      TO VAL-LIMITE-MIN-ED.                   
036000         MOVE VAL-LIMITE-MAX      TO VAL-LIMITE-MAX-ED.                   
036100                                                                          
036200         STRING VAL-NOME-PARM        DELIMITED BY SIZE                    
036300             " FORA DA FAIXA ["       DELIMITED BY SIZE                   
036400             VAL-LIMITE-MIN-ED        DELIMITED BY SIZE                   
036500             " - "                    DELIMITED BY SIZE                   
036600             VAL-LIMITE-MAX-ED        DELIMITED BY SIZE                   
036700             "] VALOR="               DELIMITED BY SIZE                   
036800             VAL-VALOR-INF-ED         DELIMITED BY SIZE                   
036900             INTO VAL-MENSAGEM-MONTADA.                                   
037000                                                                          
037100 0215-MONTA-MSG-ERRO-FIM.                 EXIT.                           
037200*-----------------------------------------------------------------        
037300 0220-CALCULA-IMPACTO                    SECTION.                         
037400*-----------------------------------------------------------------        
037500* MOTOR DE CALCULO DE IMPACTO DA NEXUS (U2) - 15 PASSOS.                  
037600* F=INT-ALIM  R=PERC-RENOV  W=CONSERV-AGUA  G=CRESC-POP.                  
037700*-----------------------------------------------------------------        
037800                                                                          
037900         COMPUTE WRK-PROD-ALIM =                                          
038000             CNS-BASE-ALIM * CEN-INT-ALIM * CEN-CRESC-POP.                
038100                                                                          
038200         COMPUTE WRK-DEM-AGUA-ALIM =                                      
038300             WRK-PROD-ALIM * CNS-COEF-AGUA-ALIM *                         
038400             (1 - CNS-EFET-CONSERV-ALM * CEN-CONSERV-AGUA).               
038500                                                                          
038600         COMPUTE WRK-DEM-ENER-ALIM =                                      
038700             WRK-PROD-ALIM * CNS-COEF-ENER-ALIM.                          
038800                                                                          
038900         COMPUTE WRK-ENER-TOTAL =                                         
039000             CNS-BASE-ENER * CEN-CRESC-POP.                               
039100                                                                          
039200         COMPUTE WRK-ENER-RENOV =                                         
039300             WRK-ENER-TOTAL * CEN-PERC-RENOV.                             
039400                                                                          
039500         COMPUTE WRK-ENER-FOSSIL =                                        
039600             WRK-ENER-TOTAL * (1 - CEN-PERC-RENOV).                       
039700                                                                          
039800         COMPUTE WRK-CO2 =                                                
039900             WRK-ENER-FOSSIL * CNS-FATOR-CO2.                             
040000                                                                          
040100         COMPUTE WRK-DEM-AGUA-ENER =                                      
040200             WRK-ENER-FOSSIL * CNS-COEF-AGUA-FOSSIL +                     
040300             WRK-ENER-RENOV  * CNS-COEF-AGUA-RENOV.                       
040400                                                                          
040500         COMPUTE WRK-DEM-AGUA-DOM =                                       
040600             CNS-BASE-AGUA-DOM * CEN-CRESC-POP.                           
040700                                                                          
040800         COMPUTE WRK-DEM-AGUA-TOTAL =                                     
040900             (WRK-DEM-AGUA-ALIM + WRK-DEM-AGUA-ENER +                     
041000              WRK-DEM-AGUA-DOM) *                                         
041100             (1 - CNS-EFET-CONSERV-DEM * CEN-CONSERV-AGUA).               
041200                                                                          
041300         COMPUTE WRK-IDX-ESTR-AGUA =                                      
041400             WRK-DEM-AGUA-TOTAL / CNS-BASE-AGUA-DISP.                     
041500         IF WRK-IDX-ESTR-AGUA > 1                                         
041600             MOVE 1               TO WRK-IDX-ESTR-AGUA                    
041700         END-IF.                                                          
041800                                                                          
041900         COMPUTE WRK-FATOR-PENAL =                                        
042000             1 - CNS-FATOR-PENAL-ESTR * WRK-IDX-ESTR-AGUA.                
042100                                                                          
042200         COMPUTE WRK-PROD-ALIM-AJUST =                                    
042300             WRK-PROD-ALIM * WRK-FATOR-PENAL.                             
042400                                                                          
042500         COMPUTE WRK-IDX-SEG-ALIM =                                       
042600             CEN-INT-ALIM * WRK-FATOR-PENAL.                              
042700         IF WRK-IDX-SEG-ALIM > 1                                          
042800             MOVE 1               TO WRK-IDX-SEG-ALIM                     
042900         END-IF.                                                          
043000                                                                          
043100         MOVE 1                   TO WRK-IDX-SEG-ENER.                    
043200                                                                          
043300         COMPUTE WRK-ESC-CO2 =                                            
043400             1 - (WRK-CO2 / CNS-LIMITE-CO2-SCORE).                        
043500         IF WRK-ESC-CO2 < 0                                               
043600             MOVE 0               TO WRK-ESC-CO2                          
043700         END-IF.                                                          
043800                                                                          
043900         COMPUTE WRK-ESC-AGUA = 1 - WRK-IDX-ESTR-AGUA.                    
044000         MOVE WRK-IDX-SEG-ALIM    TO WRK-ESC-ALIM.                        
044100         MOVE CEN-PERC-RENOV      TO WRK-ESC-RENOV.                       
044200                                                                          
044300         COMPUTE WRK-ESCORE-SUSTENT ROUNDED =                             
044400             CNS-PESO-CO2   * WRK-ESC-CO2   +                             
044500             CNS-PESO-AGUA  * WRK-ESC-AGUA  +                             
044600             CNS-PESO-ALIM  * WRK-ESC-ALIM  +                             
044700             CNS-PESO-RENOV * WRK-ESC-RENOV.                              
044800                                                                          
044900 0220-CALCULA-IMPACTO-FIM.                EXIT.                           
045000*-----------------------------------------------------------------        
045100 0230-GRAVA-RESULTADO                    SECTION.                         
045200*-----------------------------------------------------------------        
045300                                                                          
045400         MOVE CEN-ID                       TO RES-ID.                     
045500         COMPUTE RES-PROD-ALIM     ROUNDED = WRK-PROD-ALIM-AJUST.         
045600         COMPUTE RES-DEM-AGUA-ALIM ROUNDED = WRK-DEM-AGUA-ALIM.           
045700         COMPUTE RES-DEM-ENER-ALIM ROUNDED = WRK-DEM-ENER-ALIM.           
045800         COMPUTE RES-ENER-TOTAL    ROUNDED = WRK-ENER-TOTAL.              
045900         COMPUTE RES-ENER-RENOV    ROUNDED = WRK-ENER-RENOV.              
046000         COMPUTE RES-ENER-FOSSIL   ROUNDED = WRK-ENER-FOSSIL.             
046100         COMPUTE RES-CO2           ROUNDED = WRK-CO2.                     
046200         COMPUTE RES-DEM-AGUA-TOTAL ROUNDED = WRK-DEM-AGUA-TOTAL.         
046300         COMPUTE RES-IDX-ESTR-AGUA ROUNDED = WRK-IDX-ESTR-AGUA.           
046400         COMPUTE RES-IDX-SEG-ALIM  ROUNDED = WRK-IDX-SEG-ALIM.            
046500         COMPUTE RES-IDX-SEG-ENER  ROUNDED = WRK-IDX-SEG-ENER.            
046600         COMPUTE RES-ESCORE-SUSTENT ROUNDED = WRK-ESCORE-SUSTENT.         
046700                                                                          
046800         WRITE RES-REGISTRO.                                              
046900                                                                          
047000         IF NOT FS-RESULTAD-OK                                            
047100             MOVE ERR-MSG-GRAVACAO TO ERR-DESCRICAO                       
047200             MOVE FS-RESULTAD      TO ERR-STATUS-ARQUIVO                  
047300             MOVE '0230-GRAVA'     TO ERR-PARAGRAFO                       
047400             PERFORM 9999-TRATA-ERRO                                      
047500         ELSE                                                             
047600             ADD WRK-CO2            TO ACU-CO2-GERAL                      
047700             ADD WRK-DEM-AGUA-TOTAL TO ACU-AGUA-GERAL                     
047800         END-IF.                                                          
047900                                                                          
048000 0230-GRAVA-RESULTADO-FIM.                EXIT.                           
048100*-----------------------------------------------------------------        
048200 0240-GRAVA-ERRO                         SECTION.                         
048300*-----------------------------------------------------------------        
048400                                                                          
048500         MOVE CEN-ID              TO ERL-ID.                              
048600         MOVE CEN-NOME            TO ERL-NOME.                            
048700         MOVE VAL-MENSAGEM-MONTADA TO ERL-MENSAGEM.                       
048800                                                                          
048900         WRITE REG-ERROS.                                                 
049000                                                                          
049100         IF NOT FS-ERROS-OK                                               
049200             MOVE ERR-MSG-GRAVACAO TO ERR-DESCRICAO                       
049300             MOVE FS-ERROS         TO ERR-STATUS-ARQUIVO                  
049400             MOVE '0240-GRAVA'     TO ERR-PARAGRAFO                       
049500             PERFORM 9999-TRATA-ERRO                                      
049600         END-IF.                                                          
049700                                                                          
049800 0240-GRAVA-ERRO-FIM.                     EXIT.                           
049900*-----------------------------------------------------------------        
050000 0300-FINALIZAR                          SECTION.                         
050100*-----------------------------------------------------------------        
050200                                                                          
050300         DISPLAY " >>>>>> TOTAIS DE CONTROLE - NEXEVAL <<<<<< ".          
050400         DISPLAY "REGISTROS LIDOS.............:" ACU-LIDOS.               
050500         DISPLAY "CENARIOS VALIDOS.............:" ACU-VALIDOS.            
050600         DISPLAY "CENARIOS EM ERRO..............:" ACU-ERROS.             
050700         DISPLAY "TOTAL GERAL DE CO2............:" ACU-CO2-GERAL.         
050800         DISPLAY "TOTAL GERAL DE AGUA...........:" ACU-AGUA-GERAL.        
050900                                                                          
051000         CLOSE CENARIOS                                                   
051100               RESULTADOS                                                 
051200               ERROS.                                                     
051300                                                                          
051400 0300-FINALIZAR-FIM.                      EXIT.                           
051500*-----------------------------------------------------------------        
051600 9999-TRATA-ERRO                          SECTION.                        
051700*-----------------------------------------------------------------        
051800                                                                          
051900         CALL WRK-MODULO USING ERR-DESCRICAO.                             
052000         GOBACK.                                                          
052100                                                                          
052200 9999-TRATA-ERRO-FIM.                     EXIT.                           
052300*-----------------------------------------------------------------        
